000100************************************************************              
000200*                                                                         
000300*    C U S T M A S T  --  CUSTOMER MASTER RECORD LAYOUT                   
000400*                                                                         
000500*    COPY MEMBER FOR THE CUSTOMER MASTER FILE (CUSTMAS).                  
000600*    RECORD PER CUSTOMER, KEYED AND SEQUENCED BY CUST-ID.                 
000700*    SHARED BY ORDPOST, ORDRVRS, CUSTMAINT, SALESRPT -- ANY               
000800*    PROGRAM TOUCHING CUST-TOTAL-SPENT/ORDERS MUST REWRITE                
000900*    THE MASTER BEFORE IT CLOSES.                                         
001000*                                                                         
001100*    WWY 03/11/84  ORIGINAL LAYOUT                                CUST0010
001200*    WWY 09/02/86  ADDED CUST-COMPANY, CUST-COUNTRY               CUST0020
001300*    RTH 11/14/91  ADDED CUST-STATUS (A/I) AUDIT REQUEST          CUST0030
001400*    RTH 01/19/99  Y2K REVIEW -- NO DATE FIELDS HERE, N/C         CUST0040
001500*    MLK 06/30/03  WIDENED CUST-EMAIL 24 TO 40, REQ 03-0558       CUST0050
001600*                                                                         
001700************************************************************              
001800 01  CUST-MASTER-REC.                                                     
001900     05  CUST-KEY.                                                        
002000         10  CUST-ID                 PIC 9(06).                           
002100     05  CUST-NAME                   PIC X(30).                           
002200     05  CUST-EMAIL                  PIC X(40).                   CUST0050
002300     05  CUST-PHONE                  PIC X(15).                           
002400     05  CUST-COMPANY                PIC X(30).                   CUST0020
002500     05  CUST-ADDRESS.                                                    
002600         10  CUST-STREET             PIC X(30).                           
002700         10  CUST-CITY               PIC X(20).                           
002800         10  CUST-STATE              PIC X(02).                           
002900         10  CUST-ZIP                PIC X(10).                           
003000         10  CUST-COUNTRY            PIC X(15).                   CUST0020
003100     05  CUST-ADDRESS-R  REDEFINES  CUST-ADDRESS.                         
003200         10  CUST-ADDR-ALL           PIC X(67).                           
003300         10  FILLER                  PIC X(10).                           
003400     05  CUST-STATUS                 PIC X(01).                   CUST0030
003500         88  CUST-ACTIVE             VALUE 'A'.                           
003600         88  CUST-INACTIVE           VALUE 'I'.                           
003700     05  CUST-TOTAL-SPENT            PIC S9(09)V99 COMP-3.                
003800     05  CUST-TOTAL-ORDERS           PIC 9(05).                           
003900     05  CUST-EMAIL-R  REDEFINES  CUST-EMAIL.                     CUST0050
004000         10  CUST-EMAIL-LOCAL        PIC X(20).                           
004100         10  CUST-EMAIL-AT           PIC X(01).                           
004200         10  CUST-EMAIL-DOMAIN       PIC X(19).                           
004300     05  FILLER                      PIC X(20).                           
