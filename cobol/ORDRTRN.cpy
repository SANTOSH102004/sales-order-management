000100************************************************************              
000200*                                                                         
000300*    O R D R T R N  --  ORDER TRANSACTION RECORD LAYOUT                   
000400*                                                                         
000500*    COPY MEMBER FOR THE INCOMING ORDER TRANSACTION FILE                  
000600*    (ORDRTRN).  ONE 'H' HEADER RECORD PER ORDER FOLLOWED                 
000700*    BY ITS 'D' DETAIL LINES.  TRN-TYPE SAYS WHICH REDEFINE               
000800*    IS LIVE -- SEE ORDPOST 1000-PROCESS-TRANSACTIONS.                    
000900*                                                                         
001000*    RTH 02/20/92  ORIGINAL LAYOUT (REPLACES OLD FLAT             ORDT0010
001100*                  SALES SLIP FORMAT, PROJECT SO-114)             ORDT0010
001200*    MLK 06/30/03  ADDED TRN-SHIPPING TO HEADER REDEFINE          ORDT0020
001300*                                                                         
001400************************************************************              
001500 01  ORDER-TRANS-REC.                                                     
001600     05  TRN-TYPE                    PIC X(01).                           
001700         88  TRN-IS-HEADER           VALUE 'H'.                           
001800         88  TRN-IS-DETAIL           VALUE 'D'.                           
001900     05  TRN-DATA                    PIC X(39).                           
002000     05  TRN-HEADER-R  REDEFINES  TRN-DATA.                               
002100         10  TRN-CUST-ID             PIC 9(06).                           
002200         10  TRN-ORDER-DATE          PIC 9(08).                           
002300         10  TRN-STATUS              PIC X(01).                           
002400         10  TRN-SHIPPING            PIC S9(05)V99.               ORDT0020
002500         10  FILLER                  PIC X(17).                           
002600     05  TRN-DETAIL-R  REDEFINES  TRN-DATA.                               
002700         10  TRN-PROD-ID             PIC 9(06).                           
002800         10  TRN-QUANTITY            PIC 9(05).                           
002900         10  FILLER                  PIC X(28).                           
