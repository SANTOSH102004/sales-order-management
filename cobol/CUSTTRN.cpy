000100*                                                                 CTTR0010
000200************************************************************              
000300*                                                                         
000400*    C U S T T R N  --  CUSTOMER MAINTENANCE TRANSACTION                  
000500*                                                                         
000600*    COPY MEMBER FOR THE INCOMING CUSTOMER MAINTENANCE                    
000700*    TRANSACTION FILE (CUSTTRN).  ONE RECORD PER ADD OR                   
000800*    CHANGE REQUEST.  CMT-ACTION-CODE SAYS WHICH -- SEE                   
000900*    CUSTMAINT 1000-PROCESS-CUST-TRANS.  ON AN ADD, CMT-                  
001000*    CUST-ID IS IGNORED -- THE CUSTOMER NUMBER IS ASSIGNED                
001100*    FROM THE RUNNING SEQUENCE, SAME AS ORD-NUMBER IN ORDPOST.            
001200*                                                                         
001300*    RTH 04/10/93  ORIGINAL LAYOUT, PROJECT SO-118                        
001400*    MLK 06/30/03  WIDENED CMT-EMAIL 24 TO 40 TO MATCH                    
001500*                  CUSTMAST, REQ 03-0558                                  
001600*                                                                         
001700************************************************************              
001800 01  CUST-MAINT-TRANS-REC.                                                
001900     05  CMT-ACTION-CODE             PIC X(01).                           
002000         88  CMT-IS-ADD              VALUE 'A'.                           
002100         88  CMT-IS-CHANGE           VALUE 'C'.                           
002200     05  CMT-CUST-ID                 PIC 9(06).                           
002300     05  CMT-NAME                    PIC X(30).                           
002400     05  CMT-EMAIL                   PIC X(40).                           
002500     05  CMT-PHONE                   PIC X(15).                           
002600     05  CMT-COMPANY                 PIC X(30).                           
002700     05  CMT-ADDRESS.                                                     
002800         10  CMT-STREET              PIC X(30).                           
002900         10  CMT-CITY                PIC X(20).                           
003000         10  CMT-STATE               PIC X(02).                           
003100         10  CMT-ZIP                 PIC X(10).                           
003200         10  CMT-COUNTRY             PIC X(15).                           
003300     05  CMT-ADDRESS-R  REDEFINES  CMT-ADDRESS.                           
003400         10  CMT-ADDR-ALL            PIC X(67).                           
003500         10  FILLER                  PIC X(10).                           
003600     05  CMT-STATUS                  PIC X(01).                           
003700     05  FILLER                      PIC X(20).                           
