000100************************************************************              
000200*                                                                         
000300*    P R O D M A S T  --  PRODUCT MASTER RECORD LAYOUT                    
000400*                                                                         
000500*    COPY MEMBER FOR THE PRODUCT MASTER FILE (PRODMAS).                   
000600*    ONE RECORD PER STOCK ITEM, KEYED/SEQUENCED BY PROD-ID.               
000700*    SHARED BY ORDPOST, ORDRVRS, PRODMAIN AND SALESRPT.                   
000800*                                                                         
000900*    WWY 03/11/84  ORIGINAL LAYOUT                                PROD0010
001000*    RTH 04/02/90  ADDED PROD-CATEGORY                            PROD0020
001100*    RTH 11/14/91  ADDED PROD-ACTIVE, AUDIT REQUEST               PROD0030
001200*    MLK 06/30/03  STOCK QTY MAY GO NEGATIVE -- SEE SALES         PROD0040
001300*                  SYSTEM PROJECT NOTES, NO LENGTH CHANGE         PROD0040
001400*                                                                         
001500************************************************************              
001600 01  PROD-MASTER-REC.                                                     
001700     05  PROD-KEY.                                                        
001800         10  PROD-ID                 PIC 9(06).                           
001900     05  PROD-NAME                   PIC X(30).                           
002000     05  PROD-SKU                    PIC X(12).                           
002100     05  PROD-PRICE                  PIC S9(07)V99 COMP-3.                
002200     05  PROD-STOCK-QTY              PIC S9(07) COMP-3.           PROD0040
002300     05  PROD-CATEGORY               PIC X(20).                   PROD0020
002400     05  PROD-ACTIVE                 PIC X(01).                   PROD0030
002500         88  PROD-IS-ACTIVE          VALUE 'Y'.                           
002600         88  PROD-IS-INACTIVE        VALUE 'N'.                           
002700     05  PROD-NAME-R  REDEFINES  PROD-NAME.                               
002800         10  PROD-NAME-WORD-1        PIC X(15).                           
002900         10  PROD-NAME-WORD-2        PIC X(15).                           
003000     05  FILLER                      PIC X(25).                           
