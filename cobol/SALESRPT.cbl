000100 IDENTIFICATION DIVISION.                                                 
000200*---------------------------------------------------------------          
000300 PROGRAM-ID.    SALESRPT.                                                 
000400 AUTHOR.        M KOWALSKI.                                               
000500 INSTALLATION.  NORTHGATE DISTRIBUTING - DATA PROCESSING.                 
000600 DATE-WRITTEN.  08/14/94.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      NON-CONFIDENTIAL.                                         
000900************************************************************              
001000*                                                                         
001100*    SALESRPT  --  SALES ANALYTICS REPORT                                 
001200*                                                                         
001300*    READS THE POSTED ORDERS FILE FOR A DATE RANGE SUPPLIED               
001400*    ON A PARAMETER CARD AND PRODUCES FIVE REPORT SECTIONS --             
001500*    A SUMMARY (TOTAL SALES, ORDERS, AVERAGE ORDER VALUE),                
001600*    SALES BY DATE, ORDERS BY STATUS, TOP 5 PRODUCTS BY UNITS             
001700*    SOLD (WITH REVENUE AT TODAY'S MASTER PRICE, NOT THE                  
001800*    PRICE CAPTURED ON THE ORDER), AND TOP 5 CUSTOMERS BY                 
001900*    LIFETIME SPEND (NOT LIMITED TO THE SELECTED RANGE).                  
002000*                                                                         
002100*    THE PARM CARD IS TWO 8-DIGIT CCYYMMDD DATES -- START,                
002200*    THEN END -- READ ONCE AT THE TOP OF THE RUN.                         
002300*                                                                         
002400*    CHANGE LOG --------------------------------------------              
002500*                                                                 SRPT0010
002600*    MLK 08/14/94  ORIGINAL PROGRAM, PROJECT SO-088 -- SIMPLE             
002700*                  SALES TOTAL REPORT, NO RANKING SECTIONS                
002800*                                                                 SRPT0020
002900*    RTH 01/25/99  Y2K REVIEW -- ORD-DATE IS ALREADY AN 8-                
003000*                  DIGIT CCYYMMDD FIELD, N/C                              
003100*                                                                 SRPT0030
003200*    MLK 06/30/03  MAJOR REWRITE FOR THE SALES ANALYTICS                  
003300*                  PROJECT -- ADDED THE PARM-CARD DATE                    
003400*                  RANGE, SALES-BY-DATE BREAK, STATUS                     
003500*                  COUNTS, AND THE TOP-5 PRODUCT/CUSTOMER                 
003600*                  RANKING SECTIONS, PROJECT SO-134                       
003700*                                                                 SRPT0040
003800*    DWS 03/11/09  WIDENED THE TOP-5 REVENUE COLUMN, REQ                  
003900*                  09-0061                                                
004000*                                                                 SRPT0050
004100*    PJQ 09/02/14  CONVERTED SCALAR COUNTERS AND SUBSCRIPTS               
004200*                  TO 77-LEVEL ITEMS TO MATCH SHOP STANDARD,              
004300*                  REQ 14-1187 (NO LOGIC CHANGE)                          
004400*                                                                 SRPT0060
004500*    HRN 06/19/18  EXPANDED IN-LINE COMMENTARY PER DP                     
004600*                  STANDARDS REVIEW, AUDIT 18-220 (NO LOGIC               
004700*                  CHANGE)                                                
004800*                                                                         
004900************************************************************              
005000                                                                          
005100*    SRPT-AUDIT-SW IS A JCL SWITCH RESERVED FOR A FUTURE                  
005200*    DETAIL-TRACE OPTION -- NOT EXERCISED BY THIS RELEASE,                
005300*    UPSI-0 IS ALWAYS RUN OFF.                                            
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SOURCE-COMPUTER. IBM-390.                                                
005700 OBJECT-COMPUTER. IBM-390.                                                
005800 SPECIAL-NAMES.                                                           
005900     C01 IS TOP-OF-FORM                                                   
006000     UPSI-0 ON SRPT-AUDIT-SW OFF SRPT-NO-AUDIT-SW.                        
006100                                                                          
006200 INPUT-OUTPUT SECTION.                                                    
006300 FILE-CONTROL.                                                            
006400*    THE POSTED-ORDER FILE -- THIS REPORT READS IT, NEVER                 
006500*    WRITES IT.  MUST ARRIVE IN ASCENDING ORD-DATE SEQUENCE               
006600*    OR THE SALES-BY-DATE BREAK WILL NOT WORK.                            
006700     SELECT ORDRPOST-FILE ASSIGN TO ORDRPOST                              
006800         ORGANIZATION IS LINE SEQUENTIAL                                  
006900         FILE STATUS  IS WS-ORDRPOST-STATUS.                              
007000                                                                          
007100*    THE LINE-ITEM DETAIL BEHIND EACH POSTED ORDER -- READ IN             
007200*    LOCK STEP WITH ORDRPOST, GROUPED BY OLN-ORDER-NUMBER.                
007300     SELECT ORDRLINS-FILE ASSIGN TO ORDRLINS                              
007400         ORGANIZATION IS LINE SEQUENTIAL                                  
007500         FILE STATUS  IS WS-ORDRLINS-STATUS.                              
007600                                                                          
007700*    CUSTOMER MASTER -- READ ONCE INTO CUST-TABLE FOR THE                 
007800*    TOP-5 LIFETIME-SPEND SECTION ONLY.                                   
007900     SELECT CUSTMAS-FILE  ASSIGN TO CUSTMAS                               
008000         ORGANIZATION IS LINE SEQUENTIAL                                  
008100         FILE STATUS  IS WS-CUSTMAS-STATUS.                               
008200                                                                          
008300*    PRODUCT MASTER -- READ ONCE INTO PROD-TABLE, THEN                    
008400*    ACCUMULATED AGAINST AS ORDER LINES ARE READ.                         
008500     SELECT PRODMAS-FILE  ASSIGN TO PRODMAS                               
008600         ORGANIZATION IS LINE SEQUENTIAL                                  
008700         FILE STATUS  IS WS-PRODMAS-STATUS.                               
008800                                                                          
008900*    THE PRINTED ANALYTICS REPORT -- THIS PROGRAM'S ONLY                  
009000*    OUTPUT.                                                              
009100     SELECT SALESRPT-FILE ASSIGN TO SALESRPT                              
009200         ORGANIZATION IS LINE SEQUENTIAL                                  
009300         FILE STATUS  IS WS-SALESRPT-STATUS.                              
009400                                                                          
009500 DATA DIVISION.                                                           
009600 FILE SECTION.                                                            
009700                                                                          
009800*    FLAT INPUT BUFFER -- THE REAL LAYOUT IS ORDRMAST (COPIED             
009900*    BELOW), READ INTO VIA THE COPYBOOK RECORD NAME.                      
010000 FD  ORDRPOST-FILE                                                        
010100     RECORDING MODE IS F.                                                 
010200 01  ORDRPOST-REC                    PIC X(67).                           
010300                                                                          
010400*    FLAT INPUT BUFFER FOR THE ORDER-LINE COPYBOOK.                       
010500 FD  ORDRLINS-FILE                                                        
010600     RECORDING MODE IS F.                                                 
010700 01  ORDRLINS-REC                    PIC X(44).                           
010800                                                                          
010900*    FLAT INPUT BUFFER FOR THE CUSTOMER MASTER COPYBOOK.                  
011000 FD  CUSTMAS-FILE                                                         
011100     RECORDING MODE IS F.                                                 
011200 01  CUSTMAS-REC                     PIC X(230).                          
011300                                                                          
011400*    FLAT INPUT BUFFER FOR THE PRODUCT MASTER COPYBOOK.                   
011500 FD  PRODMAS-FILE                                                         
011600     RECORDING MODE IS F.                                                 
011700 01  PRODMAS-REC                     PIC X(103).                          
011800                                                                          
011900*    132-COLUMN PRINT LINE -- WIDE ENOUGH FOR THE RANKING                 
012000*    SECTIONS' COLUMN LAYOUT.                                             
012100 FD  SALESRPT-FILE                                                        
012200     RECORDING MODE IS F.                                                 
012300 01  SALESRPT-REC                    PIC X(132).                          
012400                                                                          
012500 WORKING-STORAGE SECTION.                                                 
012600*    ONE STATUS BYTE PER SELECT ABOVE -- CHECKED RIGHT AFTER              
012700*    OPEN AND ON EVERY READ.                                              
012800 01  WS-FILE-STATUSES.                                                    
012900     05  WS-ORDRPOST-STATUS          PIC X(02) VALUE SPACES.              
013000     05  WS-ORDRLINS-STATUS          PIC X(02) VALUE SPACES.              
013100     05  WS-CUSTMAS-STATUS           PIC X(02) VALUE SPACES.              
013200     05  WS-PRODMAS-STATUS           PIC X(02) VALUE SPACES.              
013300     05  WS-SALESRPT-STATUS          PIC X(02) VALUE SPACES.              
013400*                                                                         
013500 01  WS-SWITCHES.                                                         
013600*        DRIVES THE MAIN PROCESS LOOP IN 1000                             
013700     05  WS-ORDER-EOF                PIC X(01) VALUE 'N'.                 
013800         88  ORDER-AT-EOF            VALUE 'Y'.                           
013900*        DRIVES THE INNER LINE-ITEM LOOPS IN 1200/1250                    
014000     05  WS-LINE-EOF                 PIC X(01) VALUE 'N'.                 
014100         88  LINE-AT-EOF             VALUE 'Y'.                           
014200*        RESERVED UPSI-0 SWITCH, SEE ENVIRONMENT DIVISION NOTE            
014300     05  SRPT-AUDIT-SW               PIC X(01) VALUE 'N'.                 
014400     05  SRPT-NO-AUDIT-SW            PIC X(01) VALUE 'Y'.                 
014500*                                                                         
014600*    RUN DATE/TIME FOR THE REPORT HEADING.                                
014700 01  SYSTEM-DATE-AND-TIME.                                                
014800     05  CURRENT-DATE.                                                    
014900         10  CURRENT-YEAR            PIC 9(02).                           
015000         10  CURRENT-MONTH           PIC 9(02).                           
015100         10  CURRENT-DAY             PIC 9(02).                           
015200     05  CURRENT-TIME.                                                    
015300         10  CURRENT-HOUR            PIC 9(02).                           
015400         10  CURRENT-MINUTE          PIC 9(02).                           
015500         10  CURRENT-SECOND          PIC 9(02).                           
015600         10  CURRENT-HNDSEC          PIC 9(02).                           
015700*                                                                         
015800*    PARAMETER CARD -- START/END DATE FOR THE ANALYTICS                   
015900*    RANGE, SUPPLIED ON SYSIN AHEAD OF THE SORTED POSTED-                 
016000*    ORDER FILE.                                                          
016100 01  WS-PARM-CARD.                                                        
016200     05  WS-PARM-START-DATE          PIC 9(08).                           
016300     05  WS-PARM-END-DATE            PIC 9(08).                           
016400     05  FILLER                      PIC X(64).                           
016500 01  WS-PARM-START-R REDEFINES WS-PARM-START-DATE.                        
016600     05  WS-PS-CCYY                  PIC 9(04).                           
016700     05  WS-PS-MM                    PIC 9(02).                           
016800     05  WS-PS-DD                    PIC 9(02).                           
016900 01  WS-PARM-END-R REDEFINES WS-PARM-END-DATE.                            
017000     05  WS-PE-CCYY                  PIC 9(04).                           
017100     05  WS-PE-MM                    PIC 9(02).                           
017200     05  WS-PE-DD                    PIC 9(02).                           
017300*                                                                         
017400*    WS-AREA COPIES -- USED AS THE READ INTO BUFFERS AND,                 
017500*    FOR THE MASTERS, AS THE SOURCE WHEN LOADING THE IN-                  
017600*    MEMORY TABLES BELOW.                                                 
017700 COPY ORDRMAST.                                                           
017800 COPY ORDRLINE.                                                           
017900 COPY CUSTMAST.                                                           
018000 COPY PRODMAST.                                                           
018100*                                                                         
018200************************************************************              
018300*    IN-MEMORY CUSTOMER TABLE -- LOADED FROM CUSTMAS-FILE,   *            
018400*    WHICH MUST ARRIVE IN ASCENDING CUST-ID SEQUENCE.  USED  *            
018500*    ONLY FOR THE TOP-5 LIFETIME-SPEND RANKING -- NO OTHER   *            
018600*    CUSTOMER FIELD IS NEEDED FOR THIS REPORT.               *            
018700************************************************************              
018800*    NOT KEYED FOR SEARCH ALL -- THE TOP-5 SCAN IN 2100 WALKS             
018900*    IT SEQUENTIALLY, SO LOAD ORDER DOES NOT MATTER HERE THE              
019000*    WAY IT DOES FOR THE PRODUCT TABLE BELOW.                             
019100 77  WS-CUST-COUNT                   PIC 9(05) COMP VALUE ZERO.           
019200 01  CUST-TABLE.                                                          
019300     05  CUST-TAB-ENTRY OCCURS 1 TO 9000 TIMES                            
019400             DEPENDING ON WS-CUST-COUNT                                   
019500             INDEXED BY CUST-IDX.                                         
019600         10  CUST-NAME-T             PIC X(30).                           
019700         10  CUST-TOTAL-SPENT-T      PIC S9(09)V99 COMP-3.                
019800         10  CUST-TOTAL-ORDERS-T     PIC 9(05).                           
019900*                                                                         
020000************************************************************              
020100*    IN-MEMORY PRODUCT TABLE -- LOADED FROM PRODMAS-FILE,    *            
020200*    WHICH MUST ARRIVE IN ASCENDING PROD-ID SEQUENCE.        *            
020300*    PROD-UNITS-T IS THE RUNNING UNITS-SOLD ACCUMULATOR,     *            
020400*    BUILT FROM THE ORDER LINES AS THEY ARE READ.            *            
020500************************************************************              
020600*    LOADED IN ASCENDING PROD-ID ORDER (THE MASTER FILE'S OWN             
020700*    SEQUENCE) SO THAT 1210-ACCUM-ONE-LINE CAN SEARCH ALL IT              
020800*    WHILE ACCUMULATING UNITS SOLD OFF THE ORDER LINES.                   
020900 77  WS-PROD-COUNT                   PIC 9(05) COMP VALUE ZERO.           
021000 01  PROD-TABLE.                                                          
021100     05  PROD-TAB-ENTRY OCCURS 1 TO 9000 TIMES                            
021200             DEPENDING ON WS-PROD-COUNT                                   
021300             ASCENDING KEY IS PROD-ID-T                                   
021400             INDEXED BY PROD-IDX.                                         
021500         10  PROD-ID-T               PIC 9(06).                           
021600         10  PROD-NAME-T             PIC X(30).                           
021700         10  PROD-SKU-T              PIC X(12).                           
021800         10  PROD-PRICE-T            PIC S9(07)V99 COMP-3.                
021900         10  PROD-UNITS-T            PIC 9(07) COMP.                      
022000*                                                                         
022100************************************************************              
022200*    SALES-BY-DATE CONTROL-BREAK TABLE -- ONE ENTRY PER      *            
022300*    DISTINCT ORD-DATE IN THE SELECTED RANGE.  THE POSTED-   *            
022400*    ORDER FILE ARRIVES IN ASCENDING ORD-DATE SEQUENCE SO    *            
022500*    ENTRIES ARE SIMPLY APPENDED AS THE DATE CHANGES.        *            
022600************************************************************              
022700 77  WS-DATE-COUNT                   PIC 9(05) COMP VALUE ZERO.           
022800 01  DATE-TABLE.                                                          
022900     05  DATE-ENTRY OCCURS 1 TO 1000 TIMES                                
023000             DEPENDING ON WS-DATE-COUNT                                   
023100             INDEXED BY DATE-IDX.                                         
023200         10  DATE-T                  PIC 9(08).                           
023300         10  DATE-T-R REDEFINES DATE-T.                                   
023400             15  DATE-T-CCYY         PIC 9(04).                           
023500             15  DATE-T-MM           PIC 9(02).                           
023600             15  DATE-T-DD           PIC 9(02).                           
023700         10  DATE-SALES-T            PIC S9(09)V99 COMP-3.                
023800*                                                                         
023900*    ORDERS-BY-STATUS COUNTERS -- ONE PER 88-LEVEL STATUS                 
024000*    VALUE ON THE ORDER MASTER, TALLIED IN 1100-ACCUM-ORDER.              
024100 01  WS-STATUS-COUNTS.                                                    
024200     05  WS-CNT-PENDING              PIC 9(07) COMP VALUE ZERO.           
024300     05  WS-CNT-PROCESSING           PIC 9(07) COMP VALUE ZERO.           
024400     05  WS-CNT-SHIPPED              PIC 9(07) COMP VALUE ZERO.           
024500     05  WS-CNT-DELIVERED            PIC 9(07) COMP VALUE ZERO.           
024600     05  WS-CNT-CANCELLED            PIC 9(07) COMP VALUE ZERO.           
024700     05  WS-CNT-RETURNED             PIC 9(07) COMP VALUE ZERO.           
024800*                                                                         
024900*    SUMMARY ACCUMULATORS -- BUILT UP ACROSS THE WHOLE SELECTED           
025000*    RANGE BY 1100-ACCUM-ORDER, PRINTED BY 8000-PRINT-SUMMARY.            
025100 77  WS-TOTAL-SALES                  PIC S9(11)V99 COMP-3                 
025200                                          VALUE ZERO.                     
025300 77  WS-ORDER-COUNT                  PIC 9(07) COMP VALUE ZERO.           
025400 77  WS-AVG-ORDER-VALUE              PIC S9(09)V99 COMP-3                 
025500                                          VALUE ZERO.                     
025600*                                                                         
025700************************************************************              
025800*    TOP-5 TABLES -- KEPT IN DESCENDING ORDER AS THE SOURCE  *            
025900*    TABLES ARE SCANNED AT END OF RUN.  A CANDIDATE IS       *            
026000*    COMPARED AGAINST SLOT 5 (THE CURRENT LOWEST-RANKED      *            
026100*    ENTRY); IF IT BEATS SLOT 5, IT IS WALKED UP UNTIL ITS   *            
026200*    RESTING PLACE IS FOUND AND THE LOWER ENTRIES ARE        *            
026300*    PUSHED DOWN ONE SLOT.                                   *            
026400************************************************************              
026500 77  WS-RANK-POS                     PIC 9(01) COMP VALUE ZERO.           
026600 01  TOP-PROD-TABLE.                                                      
026700     05  TOP-PROD-ENTRY OCCURS 5 TIMES.                                   
026800         10  TOP-PROD-NAME           PIC X(30) VALUE SPACES.              
026900         10  TOP-PROD-SKU            PIC X(12) VALUE SPACES.              
027000         10  TOP-PROD-UNITS          PIC 9(07) COMP VALUE ZERO.           
027100         10  TOP-PROD-REVENUE        PIC S9(09)V99 COMP-3                 
027200                                          VALUE ZERO.                     
027300 01  TOP-CUST-TABLE.                                                      
027400     05  TOP-CUST-ENTRY OCCURS 5 TIMES.                                   
027500         10  TOP-CUST-NAME           PIC X(30) VALUE SPACES.              
027600         10  TOP-CUST-SPENT          PIC S9(09)V99 COMP-3                 
027700                                          VALUE ZERO.                     
027800         10  TOP-CUST-ORDERS         PIC 9(05) VALUE ZERO.                
027900*    SHARED PRINT SUBSCRIPT FOR WALKING THE TOP-5 TABLES IN               
028000*    THE 8300/8400 PRINT PARAGRAPHS.                                      
028100 77  WS-PRINT-IDX                    PIC 9(01) COMP VALUE ZERO.           
028200*                                                                         
028300****************************************************************          
028400*    PRINT-LINE LAYOUTS FOR SALESRPT -- A 132-COLUMN REPORT IN            
028500*    FIVE SECTIONS: SUMMARY TOTALS, SALES BY DATE, ORDERS BY              
028600*    STATUS, TOP-5 PRODUCTS, AND TOP-5 CUSTOMERS.  EACH SECTION           
028700*    HAS ITS OWN HEADING LINE(S) AND DETAIL LINE LAYOUT BELOW.            
028800****************************************************************          
028900 01  RPT-HEADER1.                                                         
029000     05  FILLER                      PIC X(37)                            
029100         VALUE 'SALES ANALYTICS REPORT    RUN DATE:'.                     
029200     05  RPT-MM                      PIC 9(02).                           
029300     05  FILLER                      PIC X(01) VALUE '/'.                 
029400     05  RPT-DD                      PIC 9(02).                           
029500     05  FILLER                      PIC X(01) VALUE '/'.                 
029600     05  RPT-YY                      PIC 9(02).                           
029700     05  FILLER                      PIC X(87) VALUE SPACES.              
029800 01  RPT-HEADER2.                                                         
029900     05  FILLER                  PIC X(14) VALUE 'FOR PERIOD: '.          
030000     05  RPT-SD-CCYY                 PIC 9(04).                           
030100     05  FILLER                      PIC X(01) VALUE '-'.                 
030200     05  RPT-SD-MM                   PIC 9(02).                           
030300     05  FILLER                      PIC X(01) VALUE '-'.                 
030400     05  RPT-SD-DD                   PIC 9(02).                           
030500     05  FILLER                      PIC X(06) VALUE ' THRU '.            
030600     05  RPT-ED-CCYY                 PIC 9(04).                           
030700     05  FILLER                      PIC X(01) VALUE '-'.                 
030800     05  RPT-ED-MM                   PIC 9(02).                           
030900     05  FILLER                      PIC X(01) VALUE '-'.                 
031000     05  RPT-ED-DD                   PIC 9(02).                           
031100     05  FILLER                      PIC X(92) VALUE SPACES.              
031200 01  RPT-BLANK-LINE.                                                      
031300     05  FILLER                      PIC X(132) VALUE SPACES.             
031400 01  RPT-TOTAL-SALES-LINE.                                                
031500     05  FILLER                      PIC X(30)                            
031600         VALUE 'TOTAL SALES . . . . . . . .  '.                           
031700     05  RPT-TS-AMOUNT               PIC Z,ZZZ,ZZ9.99.                    
031800     05  FILLER                      PIC X(90) VALUE SPACES.              
031900 01  RPT-TOTAL-ORDERS-LINE.                                               
032000     05  FILLER                      PIC X(30)                            
032100         VALUE 'TOTAL ORDERS. . . . . . . .  '.                           
032200     05  RPT-TO-COUNT                PIC ZZZZ9.                           
032300     05  FILLER                      PIC X(97) VALUE SPACES.              
032400 01  RPT-AVG-ORDER-LINE.                                                  
032500     05  FILLER                      PIC X(30)                            
032600         VALUE 'AVERAGE ORDER VALUE . . . .  '.                           
032700     05  RPT-AO-AMOUNT               PIC Z,ZZZ,ZZ9.99.                    
032800     05  FILLER                      PIC X(90) VALUE SPACES.              
032900 01  RPT-DATE-HDR.                                                        
033000     05  FILLER                  PIC X(20) VALUE 'SALES BY DATE'.         
033100     05  FILLER                      PIC X(112) VALUE SPACES.             
033200 01  RPT-DATE-COL-HDR.                                                    
033300     05  FILLER                      PIC X(12) VALUE 'DATE'.              
033400     05  FILLER                      PIC X(08) VALUE SPACES.              
033500     05  FILLER                      PIC X(12) VALUE 'AMOUNT'.            
033600     05  FILLER                      PIC X(100) VALUE SPACES.             
033700 01  RPT-DATE-LINE.                                                       
033800     05  RPT-SBD-CCYY                PIC 9(04).                           
033900     05  FILLER                      PIC X(01) VALUE '-'.                 
034000     05  RPT-SBD-MM                  PIC 9(02).                           
034100     05  FILLER                      PIC X(01) VALUE '-'.                 
034200     05  RPT-SBD-DD                  PIC 9(02).                           
034300     05  FILLER                      PIC X(08) VALUE SPACES.              
034400     05  RPT-SBD-AMOUNT              PIC Z,ZZZ,ZZ9.99.                    
034500     05  FILLER                      PIC X(102) VALUE SPACES.             
034600 01  RPT-DATE-TOTAL-LINE.                                                 
034700     05  FILLER                      PIC X(20)                            
034800         VALUE 'SECTION TOTAL . . .'.                                     
034900     05  RPT-SBD-TOTAL               PIC Z,ZZZ,ZZ9.99.                    
035000     05  FILLER                      PIC X(100) VALUE SPACES.             
035100 01  RPT-STATUS-HDR.                                                      
035200     05  FILLER                      PIC X(20)                            
035300         VALUE 'ORDERS BY STATUS'.                                        
035400     05  FILLER                      PIC X(112) VALUE SPACES.             
035500 01  RPT-STATUS-COL-HDR.                                                  
035600     05  FILLER                      PIC X(20) VALUE 'STATUS'.            
035700     05  FILLER                      PIC X(12) VALUE 'COUNT'.             
035800     05  FILLER                      PIC X(100) VALUE SPACES.             
035900 01  RPT-STATUS-LINE.                                                     
036000     05  RPT-STATUS-NAME             PIC X(20).                           
036100     05  RPT-STATUS-COUNT            PIC ZZZZ9.                           
036200     05  FILLER                      PIC X(107) VALUE SPACES.             
036300 01  RPT-PRODUCT-HDR.                                                     
036400     05  FILLER                      PIC X(20)                            
036500         VALUE 'TOP PRODUCTS'.                                            
036600     05  FILLER                      PIC X(112) VALUE SPACES.             
036700 01  RPT-PRODUCT-COL-HDR.                                                 
036800     05  FILLER                  PIC X(30) VALUE 'PRODUCT NAME'.          
036900     05  FILLER                      PIC X(14) VALUE 'SKU'.               
037000     05  FILLER                      PIC X(08) VALUE 'UNITS'.             
037100     05  FILLER                      PIC X(12) VALUE 'REVENUE'.           
037200     05  FILLER                      PIC X(68) VALUE SPACES.              
037300 01  RPT-PRODUCT-LINE.                                                    
037400     05  RPT-PROD-NAME               PIC X(30).                           
037500     05  FILLER                      PIC X(02) VALUE SPACES.              
037600     05  RPT-PROD-SKU                PIC X(12).                           
037700     05  FILLER                      PIC X(02) VALUE SPACES.              
037800     05  RPT-PROD-UNITS              PIC ZZZZ9.                           
037900     05  FILLER                      PIC X(02) VALUE SPACES.              
038000     05  RPT-PROD-REVENUE            PIC Z,ZZZ,ZZ9.99.                    
038100     05  FILLER                      PIC X(67) VALUE SPACES.              
038200 01  RPT-CUSTOMER-HDR.                                                    
038300     05  FILLER                      PIC X(20)                            
038400         VALUE 'TOP CUSTOMERS'.                                           
038500     05  FILLER                      PIC X(112) VALUE SPACES.             
038600 01  RPT-CUSTOMER-COL-HDR.                                                
038700     05  FILLER                  PIC X(30) VALUE 'CUSTOMER NAME'.         
038800     05  FILLER                  PIC X(14) VALUE 'TOTAL SPENT'.           
038900     05  FILLER                      PIC X(08) VALUE 'ORDERS'.            
039000     05  FILLER                      PIC X(80) VALUE SPACES.              
039100 01  RPT-CUSTOMER-LINE.                                                   
039200     05  RPT-CUST-NAME               PIC X(30).                           
039300     05  FILLER                      PIC X(02) VALUE SPACES.              
039400     05  RPT-CUST-SPENT              PIC Z,ZZZ,ZZ9.99.                    
039500     05  FILLER                      PIC X(02) VALUE SPACES.              
039600     05  RPT-CUST-ORDERS             PIC ZZZZ9.                           
039700     05  FILLER                      PIC X(81) VALUE SPACES.              
039800*                                                                         
039900 PROCEDURE DIVISION.                                                      
040000*---------------------------------------------------------------          
040100*    MAINLINE.  LOAD THE CUSTOMER AND PRODUCT MASTERS INTO                
040200*    TABLES, THEN MAKE ONE PASS OVER THE POSTED ORDERS AND                
040300*    THEIR LINES ACCUMULATING EVERYTHING THE FIVE REPORT                  
040400*    SECTIONS NEED.  THE RANKING AND AVERAGE ARE COMPUTED                 
040500*    ONLY AFTER THE PASS FINISHES, THEN ALL FIVE SECTIONS                 
040600*    PRINT IN ORDER.                                                      
040700*---------------------------------------------------------------          
040800 0000-MAIN.                                                               
040900*    STAMP THE RUN DATE/TIME AND READ THE DATE-RANGE PARM CARD.           
041000     ACCEPT CURRENT-DATE FROM DATE.                                       
041100     ACCEPT CURRENT-TIME FROM TIME.                                       
041200     DISPLAY 'SALESRPT STARTED DATE = ' CURRENT-MONTH '/'                 
041300         CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.                     
041400     ACCEPT WS-PARM-CARD.                                                 
041500                                                                          
041600*    OPEN FILES, LOAD BOTH MASTER TABLES, PRINT THE REPORT                
041700*    HEADING.                                                             
041800     PERFORM 0700-OPEN-FILES      THRU 0700-EXIT.                         
041900     PERFORM 0710-LOAD-CUST-TABLE THRU 0710-EXIT.                         
042000     PERFORM 0720-LOAD-PROD-TABLE THRU 0720-EXIT.                         
042100     PERFORM 0800-INIT-REPORT     THRU 0800-EXIT.                         
042200                                                                          
042300*    DRIVE THE ORDER/LINE FILES TO EXHAUSTION, ACCUMULATING               
042400*    AS EACH ORDER IS EITHER IN OR OUT OF THE SELECTED RANGE.             
042500     PERFORM 0900-READ-ORDER THRU 0900-EXIT.                              
042600     PERFORM 0950-READ-LINE  THRU 0950-EXIT.                              
042700     PERFORM 1000-PROCESS-ORDERS THRU 1000-EXIT                           
042800         UNTIL ORDER-AT-EOF.                                              
042900                                                                          
043000*    NOW THAT ALL THE RAW TOTALS ARE IN, COMPUTE THE AVERAGE              
043100*    AND RANK THE TOP-5 TABLES OFF THE ACCUMULATED DATA.                  
043200     PERFORM 1500-COMPUTE-AVERAGE     THRU 1500-EXIT.                     
043300     PERFORM 2000-RANK-TOP-PRODUCTS   THRU 2000-EXIT.                     
043400     PERFORM 2100-RANK-TOP-CUSTOMERS  THRU 2100-EXIT.                     
043500                                                                          
043600*    PRINT ALL FIVE REPORT SECTIONS IN FIXED ORDER.                       
043700     PERFORM 8000-PRINT-SUMMARY       THRU 8000-EXIT.                     
043800     PERFORM 8100-PRINT-SALES-BY-DATE THRU 8100-EXIT.                     
043900     PERFORM 8200-PRINT-STATUS-COUNTS THRU 8200-EXIT.                     
044000     PERFORM 8300-PRINT-TOP-PRODUCTS  THRU 8300-EXIT.                     
044100     PERFORM 8400-PRINT-TOP-CUSTOMERS THRU 8400-EXIT.                     
044200                                                                          
044300     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.                             
044400                                                                          
044500     GOBACK.                                                              
044600                                                                          
044700 0700-OPEN-FILES.                                                         
044800*    FOUR INPUTS, ONE OUTPUT -- NO FILE ON THIS PROGRAM IS                
044900*    EVER REWRITTEN, THIS IS A READ-ONLY ANALYTICS RUN.                   
045000     OPEN INPUT  ORDRPOST-FILE                                            
045100                 ORDRLINS-FILE                                            
045200                 CUSTMAS-FILE                                             
045300                 PRODMAS-FILE                                             
045400          OUTPUT SALESRPT-FILE.                                           
045500     IF WS-ORDRPOST-STATUS NOT = '00'                                     
045600         DISPLAY 'ERROR OPENING ORDRPOST. RC: '                           
045700             WS-ORDRPOST-STATUS                                           
045800         MOVE 16 TO RETURN-CODE                                           
045900         MOVE 'Y' TO WS-ORDER-EOF                                         
046000     END-IF.                                                              
046100     IF WS-ORDRLINS-STATUS NOT = '00'                                     
046200         DISPLAY 'ERROR OPENING ORDRLINS. RC: '                           
046300             WS-ORDRLINS-STATUS                                           
046400         MOVE 16 TO RETURN-CODE                                           
046500         MOVE 'Y' TO WS-LINE-EOF                                          
046600     END-IF.                                                              
046700     IF WS-CUSTMAS-STATUS NOT = '00'                                      
046800         DISPLAY 'ERROR OPENING CUSTMAS. RC: ' WS-CUSTMAS-STATUS          
046900         MOVE 16 TO RETURN-CODE                                           
047000     END-IF.                                                              
047100     IF WS-PRODMAS-STATUS NOT = '00'                                      
047200         DISPLAY 'ERROR OPENING PRODMAS. RC: ' WS-PRODMAS-STATUS          
047300         MOVE 16 TO RETURN-CODE                                           
047400     END-IF.                                                              
047500 0700-EXIT.                                                               
047600     EXIT.                                                                
047700                                                                          
047800 0710-LOAD-CUST-TABLE.                                                    
047900*    WHOLE CUSTOMER MASTER COMES IN BEFORE ANY ORDER IS READ --           
048000*    NEEDED UP FRONT SO 2100-RANK-TOP-CUSTOMERS CAN SCAN IT               
048100*    AT END OF RUN.                                                       
048200     PERFORM 0711-READ-ONE-CUST THRU 0711-EXIT                            
048300         UNTIL WS-CUSTMAS-STATUS = '10'.                                  
048400 0710-EXIT.                                                               
048500     EXIT.                                                                
048600                                                                          
048700 0711-READ-ONE-CUST.                                                      
048800*    ONLY THE THREE FIELDS THE TOP-5 SECTION NEEDS ARE KEPT --            
048900*    NAME AND THE TWO LIFETIME FIGURES.  NOTHING ELSE ON THE              
049000*    CUSTOMER MASTER IS USED BY THIS REPORT.                              
049100     READ CUSTMAS-FILE INTO CUST-MASTER-REC                               
049200         AT END                                                           
049300             MOVE '10' TO WS-CUSTMAS-STATUS                               
049400         NOT AT END                                                       
049500             ADD 1 TO WS-CUST-COUNT                                       
049600             MOVE CUST-NAME TO CUST-NAME-T(WS-CUST-COUNT)                 
049700             MOVE CUST-TOTAL-SPENT                                        
049800                 TO CUST-TOTAL-SPENT-T(WS-CUST-COUNT)                     
049900             MOVE CUST-TOTAL-ORDERS                                       
050000                 TO CUST-TOTAL-ORDERS-T(WS-CUST-COUNT)                    
050100     END-READ.                                                            
050200 0711-EXIT.                                                               
050300     EXIT.                                                                
050400                                                                          
050500 0720-LOAD-PROD-TABLE.                                                    
050600*    WHOLE PRODUCT MASTER COMES IN THE SAME WAY -- NEEDED                 
050700*    BEFORE THE ORDER LINES SO EACH LINE CAN BE SEARCH-ALL'D              
050800*    AGAINST IT AS IT IS READ.                                            
050900     PERFORM 0721-READ-ONE-PROD THRU 0721-EXIT                            
051000         UNTIL WS-PRODMAS-STATUS = '10'.                                  
051100 0720-EXIT.                                                               
051200     EXIT.                                                                
051300                                                                          
051400 0721-READ-ONE-PROD.                                                      
051500*    UNITS-SOLD STARTS AT ZERO FOR EVERY PRODUCT -- IT IS                 
051600*    BUILT UP PURELY FROM THE ORDER LINES IN THE SELECTED                 
051700*    DATE RANGE, NOT CARRIED FORWARD FROM THE MASTER.                     
051800     READ PRODMAS-FILE INTO PROD-MASTER-REC                               
051900         AT END                                                           
052000             MOVE '10' TO WS-PRODMAS-STATUS                               
052100         NOT AT END                                                       
052200             ADD 1 TO WS-PROD-COUNT                                       
052300             MOVE PROD-ID    TO PROD-ID-T(WS-PROD-COUNT)                  
052400             MOVE PROD-NAME  TO PROD-NAME-T(WS-PROD-COUNT)                
052500             MOVE PROD-SKU   TO PROD-SKU-T(WS-PROD-COUNT)                 
052600             MOVE PROD-PRICE TO PROD-PRICE-T(WS-PROD-COUNT)               
052700             MOVE ZERO TO PROD-UNITS-T(WS-PROD-COUNT)                     
052800     END-READ.                                                            
052900 0721-EXIT.                                                               
053000     EXIT.                                                                
053100                                                                          
053200 0790-CLOSE-FILES.                                                        
053300*    RUN IS DONE -- CLOSE ALL FIVE FILES TOGETHER.                        
053400     CLOSE ORDRPOST-FILE ORDRLINS-FILE CUSTMAS-FILE                       
053500           PRODMAS-FILE SALESRPT-FILE.                                    
053600 0790-EXIT.                                                               
053700     EXIT.                                                                
053800                                                                          
053900 0800-INIT-REPORT.                                                        
054000*    PAGE-1 HEADING CARRIES BOTH THE RUN DATE AND THE                     
054100*    SELECTED START/END DATE RANGE FROM THE PARM CARD.                    
054200     MOVE CURRENT-YEAR   TO RPT-YY.                                       
054300     MOVE CURRENT-MONTH  TO RPT-MM.                                       
054400     MOVE CURRENT-DAY    TO RPT-DD.                                       
054500     WRITE SALESRPT-REC FROM RPT-HEADER1 AFTER PAGE.                      
054600     MOVE WS-PS-CCYY TO RPT-SD-CCYY.                                      
054700     MOVE WS-PS-MM   TO RPT-SD-MM.                                        
054800     MOVE WS-PS-DD   TO RPT-SD-DD.                                        
054900     MOVE WS-PE-CCYY TO RPT-ED-CCYY.                                      
055000     MOVE WS-PE-MM   TO RPT-ED-MM.                                        
055100     MOVE WS-PE-DD   TO RPT-ED-DD.                                        
055200     WRITE SALESRPT-REC FROM RPT-HEADER2 AFTER 1.                         
055300 0800-EXIT.                                                               
055400     EXIT.                                                                
055500                                                                          
055600 0900-READ-ORDER.                                                         
055700*    DRIVING READ FOR THE ORDER FILE -- CALLED ONCE UP FRONT              
055800*    AND ONCE AT THE BOTTOM OF EVERY 1000-PROCESS-ORDERS PASS.            
055900     READ ORDRPOST-FILE INTO ORD-MASTER-REC                               
056000         AT END MOVE 'Y' TO WS-ORDER-EOF                                  
056100     END-READ.                                                            
056200 0900-EXIT.                                                               
056300     EXIT.                                                                
056400                                                                          
056500 0950-READ-LINE.                                                          
056600*    DRIVING READ FOR THE LINE-ITEM FILE -- STAYS ONE LINE                
056700*    AHEAD OF WHICHEVER ORDER IS CURRENTLY BEING ACCUMULATED              
056800*    OR SKIPPED, SAME PATTERN ORDPOST/ORDRVRS USE FOR THEIR               
056900*    HEADER/LINE FILE PAIRS.                                              
057000     READ ORDRLINS-FILE INTO OLN-RECORD                                   
057100         AT END MOVE 'Y' TO WS-LINE-EOF                                   
057200     END-READ.                                                            
057300 0950-EXIT.                                                               
057400     EXIT.                                                                
057500                                                                          
057600 1000-PROCESS-ORDERS.                                                     
057700*    ONE ORDER IN OR OUT OF THE RANGE.  EITHER WAY ITS LINE               
057800*    ITEMS HAVE TO BE CONSUMED SO THE LINE FILE STAYS IN                  
057900*    SYNC WITH THE ORDER FILE -- AN OUT-OF-RANGE ORDER'S                  
058000*    LINES ARE SIMPLY SKIPPED RATHER THAN ACCUMULATED.                    
058100     IF ORD-DATE NOT < WS-PARM-START-DATE                                 
058200         AND ORD-DATE NOT > WS-PARM-END-DATE                              
058300             PERFORM 1100-ACCUM-ORDER       THRU 1100-EXIT                
058400             PERFORM 1200-ACCUM-ORDER-LINES THRU 1200-EXIT                
058500     ELSE                                                                 
058600             PERFORM 1250-SKIP-ORDER-LINES  THRU 1250-EXIT                
058700     END-IF.                                                              
058800     PERFORM 0900-READ-ORDER THRU 0900-EXIT.                              
058900 1000-EXIT.                                                               
059000     EXIT.                                                                
059100                                                                          
059200 1100-ACCUM-ORDER.                                                        
059300*    SUMMARY TOTALS AND THE ORDERS-BY-STATUS COUNT FOR THIS               
059400*    ONE ORDER, THEN HAND OFF TO THE SALES-BY-DATE BREAK.                 
059500     ADD ORD-TOTAL TO WS-TOTAL-SALES.                                     
059600     ADD 1 TO WS-ORDER-COUNT.                                             
059700     EVALUATE TRUE                                                        
059800         WHEN ORD-ST-PENDING                                              
059900             ADD 1 TO WS-CNT-PENDING                                      
060000         WHEN ORD-ST-PROCESSING                                           
060100             ADD 1 TO WS-CNT-PROCESSING                                   
060200         WHEN ORD-ST-SHIPPED                                              
060300             ADD 1 TO WS-CNT-SHIPPED                                      
060400         WHEN ORD-ST-DELIVERED                                            
060500             ADD 1 TO WS-CNT-DELIVERED                                    
060600         WHEN ORD-ST-CANCELLED                                            
060700             ADD 1 TO WS-CNT-CANCELLED                                    
060800         WHEN ORD-ST-RETURNED                                             
060900             ADD 1 TO WS-CNT-RETURNED                                     
061000         WHEN OTHER                                                       
061100             CONTINUE                                                     
061200     END-EVALUATE.                                                        
061300     PERFORM 1150-DATE-BREAK THRU 1150-EXIT.                              
061400 1100-EXIT.                                                               
061500     EXIT.                                                                
061600                                                                          
061700 1150-DATE-BREAK.                                                         
061800*    THE POSTED-ORDER FILE ARRIVES IN ASCENDING ORD-DATE                  
061900*    SEQUENCE, SO A NEW DATE ALWAYS MEANS A NEW TABLE ENTRY               
062000*    RATHER THAN A SEARCH BACK THROUGH EXISTING ENTRIES.                  
062100     IF WS-DATE-COUNT = ZERO                                              
062200         OR ORD-DATE NOT = DATE-T(WS-DATE-COUNT)                          
062300             ADD 1 TO WS-DATE-COUNT                                       
062400             MOVE ORD-DATE TO DATE-T(WS-DATE-COUNT)                       
062500             MOVE ZERO TO DATE-SALES-T(WS-DATE-COUNT)                     
062600     END-IF.                                                              
062700     ADD ORD-TOTAL TO DATE-SALES-T(WS-DATE-COUNT).                        
062800 1150-EXIT.                                                               
062900     EXIT.                                                                
063000                                                                          
063100 1200-ACCUM-ORDER-LINES.                                                  
063200*    CONSUME EVERY LINE BELONGING TO THE CURRENT ORDER                    
063300*    NUMBER -- THE LINE FILE IS GROUPED BY ORDER NUMBER, SO               
063400*    A CHANGE IN OLN-ORDER-NUMBER MARKS THE END OF THIS                   
063500*    ORDER'S LINES.                                                       
063600     PERFORM 1210-ACCUM-ONE-LINE THRU 1210-EXIT                           
063700         UNTIL LINE-AT-EOF                                                
063800            OR OLN-ORDER-NUMBER NOT = ORD-NUMBER.                         
063900 1200-EXIT.                                                               
064000     EXIT.                                                                
064100                                                                          
064200 1210-ACCUM-ONE-LINE.                                                     
064300*    FIND THE LINE'S PRODUCT IN PROD-TABLE AND ADD ITS                    
064400*    QUANTITY TO THE RUNNING UNITS-SOLD FIGURE.  A LINE                   
064500*    WHOSE PRODUCT NO LONGER EXISTS IS SILENTLY SKIPPED --                
064600*    THIS IS A REPORTING PROGRAM, NOT AN EDIT.                            
064700     SEARCH ALL PROD-TAB-ENTRY                                            
064800         AT END                                                           
064900             CONTINUE                                                     
065000         WHEN PROD-ID-T(PROD-IDX) = OLN-PROD-ID                           
065100             ADD OLN-QUANTITY TO PROD-UNITS-T(PROD-IDX)                   
065200     END-SEARCH.                                                          
065300     PERFORM 0950-READ-LINE THRU 0950-EXIT.                               
065400 1210-EXIT.                                                               
065500     EXIT.                                                                
065600                                                                          
065700 1250-SKIP-ORDER-LINES.                                                   
065800*    SAME GROUPING LOGIC AS 1200 ABOVE, BUT FOR AN ORDER                  
065900*    THAT FELL OUTSIDE THE SELECTED DATE RANGE -- ITS LINES               
066000*    MUST STILL BE READ PAST, JUST NOT ACCUMULATED.                       
066100     PERFORM 1260-SKIP-ONE-LINE THRU 1260-EXIT                            
066200         UNTIL LINE-AT-EOF                                                
066300            OR OLN-ORDER-NUMBER NOT = ORD-NUMBER.                         
066400 1250-EXIT.                                                               
066500     EXIT.                                                                
066600                                                                          
066700 1260-SKIP-ONE-LINE.                                                      
066800     PERFORM 0950-READ-LINE THRU 0950-EXIT.                               
066900 1260-EXIT.                                                               
067000     EXIT.                                                                
067100                                                                          
067200 1500-COMPUTE-AVERAGE.                                                    
067300*    GUARD AGAINST DIVIDE BY ZERO WHEN NO ORDERS FELL IN THE              
067400*    SELECTED RANGE.                                                      
067500     IF WS-ORDER-COUNT = ZERO                                             
067600         MOVE ZERO TO WS-AVG-ORDER-VALUE                                  
067700     ELSE                                                                 
067800         COMPUTE WS-AVG-ORDER-VALUE ROUNDED =                             
067900             WS-TOTAL-SALES / WS-ORDER-COUNT                              
068000     END-IF.                                                              
068100 1500-EXIT.                                                               
068200     EXIT.                                                                
068300                                                                          
068400 2000-RANK-TOP-PRODUCTS.                                                  
068500*    WALK EVERY PRODUCT ONCE, SEEING IF IT BEATS ANYTHING                 
068600*    ALREADY SITTING IN THE TOP-5 TABLE.                                  
068700     PERFORM 2010-CONSIDER-ONE-PRODUCT THRU 2010-EXIT                     
068800         VARYING PROD-IDX FROM 1 BY 1                                     
068900         UNTIL PROD-IDX > WS-PROD-COUNT.                                  
069000 2000-EXIT.                                                               
069100     EXIT.                                                                
069200                                                                          
069300 2010-CONSIDER-ONE-PRODUCT.                                               
069400*    QUICK REJECT -- IF THIS PRODUCT DOES NOT EVEN BEAT THE               
069500*    CURRENT FIFTH-PLACE ENTRY, IT CANNOT MAKE THE TABLE AT               
069600*    ALL AND THE SLOT-FINDING WALK IS SKIPPED.                            
069700     IF PROD-UNITS-T(PROD-IDX) NOT > TOP-PROD-UNITS(5)                    
069800         GO TO 2010-EXIT                                                  
069900     END-IF.                                                              
070000*    WALK DOWN FROM SLOT 5 PUSHING LOWER ENTRIES OUT UNTIL                
070100*    THIS PRODUCT'S RESTING PLACE IS FOUND, THEN DROP IT IN.              
070200     MOVE 5 TO WS-RANK-POS.                                               
070300     PERFORM 2020-FIND-PROD-SLOT THRU 2020-EXIT                           
070400         UNTIL WS-RANK-POS = 1                                            
070500            OR PROD-UNITS-T(PROD-IDX)                                     
070600                   NOT > TOP-PROD-UNITS(WS-RANK-POS - 1).                 
070700     MOVE PROD-NAME-T(PROD-IDX)  TO TOP-PROD-NAME(WS-RANK-POS).           
070800     MOVE PROD-SKU-T(PROD-IDX)   TO TOP-PROD-SKU(WS-RANK-POS).            
070900     MOVE PROD-UNITS-T(PROD-IDX) TO TOP-PROD-UNITS(WS-RANK-POS).          
071000*    REVENUE IS UNITS SOLD TIMES TODAY'S MASTER PRICE -- NOT              
071100*    THE PRICE CAPTURED ON THE ORIGINAL ORDER LINE.                       
071200     COMPUTE TOP-PROD-REVENUE(WS-RANK-POS) =                              
071300         PROD-UNITS-T(PROD-IDX) * PROD-PRICE-T(PROD-IDX).                 
071400 2010-EXIT.                                                               
071500     EXIT.                                                                
071600                                                                          
071700 2020-FIND-PROD-SLOT.                                                     
071800*    SHIFT ONE ENTRY DOWN A SLOT AND STEP THE RANK POSITION               
071900*    BACK ONE -- THE CALLING LOOP IN 2010 DECIDES WHEN TO                 
072000*    STOP SHIFTING.                                                       
072100     MOVE TOP-PROD-NAME(WS-RANK-POS - 1)                                  
072200         TO TOP-PROD-NAME(WS-RANK-POS).                                   
072300     MOVE TOP-PROD-SKU(WS-RANK-POS - 1)                                   
072400         TO TOP-PROD-SKU(WS-RANK-POS).                                    
072500     MOVE TOP-PROD-UNITS(WS-RANK-POS - 1)                                 
072600         TO TOP-PROD-UNITS(WS-RANK-POS).                                  
072700     MOVE TOP-PROD-REVENUE(WS-RANK-POS - 1)                               
072800         TO TOP-PROD-REVENUE(WS-RANK-POS).                                
072900     SUBTRACT 1 FROM WS-RANK-POS.                                         
073000 2020-EXIT.                                                               
073100     EXIT.                                                                
073200                                                                          
073300 2100-RANK-TOP-CUSTOMERS.                                                 
073400*    SAME WALK-AND-INSERT RANKING AS 2000 ABOVE, KEYED ON                 
073500*    LIFETIME SPEND OVER THE WHOLE CUSTOMER TABLE -- NOT                  
073600*    LIMITED TO THE SELECTED DATE RANGE.                                  
073700     PERFORM 2110-CONSIDER-ONE-CUSTOMER THRU 2110-EXIT                    
073800         VARYING CUST-IDX FROM 1 BY 1                                     
073900         UNTIL CUST-IDX > WS-CUST-COUNT.                                  
074000 2100-EXIT.                                                               
074100     EXIT.                                                                
074200                                                                          
074300 2110-CONSIDER-ONE-CUSTOMER.                                              
074400*    QUICK REJECT AGAINST THE CURRENT FIFTH-PLACE ENTRY,                  
074500*    SAME IDEA AS 2010-CONSIDER-ONE-PRODUCT ABOVE.                        
074600     IF CUST-TOTAL-SPENT-T(CUST-IDX) NOT > TOP-CUST-SPENT(5)              
074700         GO TO 2110-EXIT                                                  
074800     END-IF.                                                              
074900     MOVE 5 TO WS-RANK-POS.                                               
075000     PERFORM 2120-FIND-CUST-SLOT THRU 2120-EXIT                           
075100         UNTIL WS-RANK-POS = 1                                            
075200            OR CUST-TOTAL-SPENT-T(CUST-IDX)                               
075300                   NOT > TOP-CUST-SPENT(WS-RANK-POS - 1).                 
075400     MOVE CUST-NAME-T(CUST-IDX)                                           
075500         TO TOP-CUST-NAME(WS-RANK-POS).                                   
075600     MOVE CUST-TOTAL-SPENT-T(CUST-IDX)                                    
075700         TO TOP-CUST-SPENT(WS-RANK-POS).                                  
075800     MOVE CUST-TOTAL-ORDERS-T(CUST-IDX)                                   
075900         TO TOP-CUST-ORDERS(WS-RANK-POS).                                 
076000 2110-EXIT.                                                               
076100     EXIT.                                                                
076200                                                                          
076300 2120-FIND-CUST-SLOT.                                                     
076400*    SAME SHIFT-DOWN-ONE-SLOT MECHANICS AS 2020-FIND-PROD-SLOT.           
076500     MOVE TOP-CUST-NAME(WS-RANK-POS - 1)                                  
076600         TO TOP-CUST-NAME(WS-RANK-POS).                                   
076700     MOVE TOP-CUST-SPENT(WS-RANK-POS - 1)                                 
076800         TO TOP-CUST-SPENT(WS-RANK-POS).                                  
076900     MOVE TOP-CUST-ORDERS(WS-RANK-POS - 1)                                
077000         TO TOP-CUST-ORDERS(WS-RANK-POS).                                 
077100     SUBTRACT 1 FROM WS-RANK-POS.                                         
077200 2120-EXIT.                                                               
077300     EXIT.                                                                
077400                                                                          
077500 8000-PRINT-SUMMARY.                                                      
077600*    THREE LINES -- TOTAL SALES, TOTAL ORDERS, AVERAGE ORDER              
077700*    VALUE -- EACH MOVED FROM ITS RUNNING ACCUMULATOR.                    
077800     MOVE WS-TOTAL-SALES TO RPT-TS-AMOUNT.                                
077900     WRITE SALESRPT-REC FROM RPT-TOTAL-SALES-LINE AFTER 2.                
078000     MOVE WS-ORDER-COUNT TO RPT-TO-COUNT.                                 
078100     WRITE SALESRPT-REC FROM RPT-TOTAL-ORDERS-LINE AFTER 1.               
078200     MOVE WS-AVG-ORDER-VALUE TO RPT-AO-AMOUNT.                            
078300     WRITE SALESRPT-REC FROM RPT-AVG-ORDER-LINE AFTER 1.                  
078400 8000-EXIT.                                                               
078500     EXIT.                                                                
078600                                                                          
078700 8100-PRINT-SALES-BY-DATE.                                                
078800*    ONE LINE PER DISTINCT ORD-DATE IN THE SELECTED RANGE,                
078900*    IN THE SAME ASCENDING ORDER THE DATE-TABLE WAS BUILT IN,             
079000*    FOLLOWED BY A SECTION TOTAL LINE.                                    
079100     WRITE SALESRPT-REC FROM RPT-DATE-HDR AFTER 2.                        
079200     WRITE SALESRPT-REC FROM RPT-DATE-COL-HDR AFTER 1.                    
079300     PERFORM 8110-PRINT-ONE-DATE-LINE THRU 8110-EXIT                      
079400         VARYING DATE-IDX FROM 1 BY 1                                     
079500         UNTIL DATE-IDX > WS-DATE-COUNT.                                  
079600     MOVE WS-TOTAL-SALES TO RPT-SBD-TOTAL.                                
079700     WRITE SALESRPT-REC FROM RPT-DATE-TOTAL-LINE AFTER 1.                 
079800 8100-EXIT.                                                               
079900     EXIT.                                                                
080000                                                                          
080100 8110-PRINT-ONE-DATE-LINE.                                                
080200     MOVE DATE-T-CCYY(DATE-IDX) TO RPT-SBD-CCYY.                          
080300     MOVE DATE-T-MM(DATE-IDX)   TO RPT-SBD-MM.                            
080400     MOVE DATE-T-DD(DATE-IDX)   TO RPT-SBD-DD.                            
080500     MOVE DATE-SALES-T(DATE-IDX) TO RPT-SBD-AMOUNT.                       
080600     WRITE SALESRPT-REC FROM RPT-DATE-LINE AFTER 1.                       
080700 8110-EXIT.                                                               
080800     EXIT.                                                                
080900                                                                          
081000 8200-PRINT-STATUS-COUNTS.                                                
081100*    SIX FIXED LINES, ONE PER STATUS VALUE, IN A SET ORDER --             
081200*    NOT DRIVEN OFF A TABLE SINCE THE STATUS SET IS SMALL                 
081300*    AND FIXED BY THE 88-LEVELS ON THE ORDER MASTER.                      
081400     WRITE SALESRPT-REC FROM RPT-STATUS-HDR AFTER 2.                      
081500     WRITE SALESRPT-REC FROM RPT-STATUS-COL-HDR AFTER 1.                  
081600     MOVE 'PENDING'             TO RPT-STATUS-NAME.                       
081700     MOVE WS-CNT-PENDING        TO RPT-STATUS-COUNT.                      
081800     WRITE SALESRPT-REC FROM RPT-STATUS-LINE AFTER 1.                     
081900     MOVE 'PROCESSING'          TO RPT-STATUS-NAME.                       
082000     MOVE WS-CNT-PROCESSING     TO RPT-STATUS-COUNT.                      
082100     WRITE SALESRPT-REC FROM RPT-STATUS-LINE AFTER 1.                     
082200     MOVE 'SHIPPED'             TO RPT-STATUS-NAME.                       
082300     MOVE WS-CNT-SHIPPED        TO RPT-STATUS-COUNT.                      
082400     WRITE SALESRPT-REC FROM RPT-STATUS-LINE AFTER 1.                     
082500     MOVE 'DELIVERED'           TO RPT-STATUS-NAME.                       
082600     MOVE WS-CNT-DELIVERED      TO RPT-STATUS-COUNT.                      
082700     WRITE SALESRPT-REC FROM RPT-STATUS-LINE AFTER 1.                     
082800     MOVE 'CANCELLED'           TO RPT-STATUS-NAME.                       
082900     MOVE WS-CNT-CANCELLED      TO RPT-STATUS-COUNT.                      
083000     WRITE SALESRPT-REC FROM RPT-STATUS-LINE AFTER 1.                     
083100     MOVE 'RETURNED'            TO RPT-STATUS-NAME.                       
083200     MOVE WS-CNT-RETURNED       TO RPT-STATUS-COUNT.                      
083300     WRITE SALESRPT-REC FROM RPT-STATUS-LINE AFTER 1.                     
083400 8200-EXIT.                                                               
083500     EXIT.                                                                
083600                                                                          
083700 8300-PRINT-TOP-PRODUCTS.                                                 
083800*    UP TO 5 LINES -- FEWER IF THE RUN HAD FEWER THAN 5                   
083900*    DISTINCT PRODUCTS SOLD IN THE RANGE, SEE THE SPACES                  
084000*    CHECK IN 8310 BELOW.                                                 
084100     WRITE SALESRPT-REC FROM RPT-PRODUCT-HDR AFTER 2.                     
084200     WRITE SALESRPT-REC FROM RPT-PRODUCT-COL-HDR AFTER 1.                 
084300     PERFORM 8310-PRINT-ONE-PRODUCT THRU 8310-EXIT                        
084400         VARYING WS-PRINT-IDX FROM 1 BY 1                                 
084500         UNTIL WS-PRINT-IDX > 5.                                          
084600 8300-EXIT.                                                               
084700     EXIT.                                                                
084800                                                                          
084900 8310-PRINT-ONE-PRODUCT.                                                  
085000*    AN UNFILLED SLOT IS STILL SPACES FROM ITS WORKING-                   
085100*    STORAGE VALUE CLAUSE -- SKIP PRINTING IT RATHER THAN                 
085200*    WRITE A BLANK DETAIL LINE.                                           
085300     IF TOP-PROD-NAME(WS-PRINT-IDX) = SPACES                              
085400         GO TO 8310-EXIT                                                  
085500     END-IF.                                                              
085600     MOVE TOP-PROD-NAME(WS-PRINT-IDX)    TO RPT-PROD-NAME.                
085700     MOVE TOP-PROD-SKU(WS-PRINT-IDX)     TO RPT-PROD-SKU.                 
085800     MOVE TOP-PROD-UNITS(WS-PRINT-IDX)   TO RPT-PROD-UNITS.               
085900     MOVE TOP-PROD-REVENUE(WS-PRINT-IDX) TO RPT-PROD-REVENUE.             
086000     WRITE SALESRPT-REC FROM RPT-PRODUCT-LINE AFTER 1.                    
086100 8310-EXIT.                                                               
086200     EXIT.                                                                
086300                                                                          
086400 8400-PRINT-TOP-CUSTOMERS.                                                
086500*    SAME UP-TO-5-LINES TREATMENT AS 8300 ABOVE, BUT RANKED               
086600*    BY LIFETIME SPEND ACROSS THE WHOLE CUSTOMER TABLE.                   
086700     WRITE SALESRPT-REC FROM RPT-CUSTOMER-HDR AFTER 2.                    
086800     WRITE SALESRPT-REC FROM RPT-CUSTOMER-COL-HDR AFTER 1.                
086900     PERFORM 8410-PRINT-ONE-CUSTOMER THRU 8410-EXIT                       
087000         VARYING WS-PRINT-IDX FROM 1 BY 1                                 
087100         UNTIL WS-PRINT-IDX > 5.                                          
087200 8400-EXIT.                                                               
087300     EXIT.                                                                
087400                                                                          
087500 8410-PRINT-ONE-CUSTOMER.                                                 
087600*    SAME UNFILLED-SLOT SKIP AS 8310-PRINT-ONE-PRODUCT.                   
087700     IF TOP-CUST-NAME(WS-PRINT-IDX) = SPACES                              
087800         GO TO 8410-EXIT                                                  
087900     END-IF.                                                              
088000     MOVE TOP-CUST-NAME(WS-PRINT-IDX)   TO RPT-CUST-NAME.                 
088100     MOVE TOP-CUST-SPENT(WS-PRINT-IDX)  TO RPT-CUST-SPENT.                
088200     MOVE TOP-CUST-ORDERS(WS-PRINT-IDX) TO RPT-CUST-ORDERS.               
088300     WRITE SALESRPT-REC FROM RPT-CUSTOMER-LINE AFTER 1.                   
088400 8410-EXIT.                                                               
088500     EXIT.                                                                
