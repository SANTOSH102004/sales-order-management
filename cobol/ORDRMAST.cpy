000100************************************************************              
000200*                                                                         
000300*    O R D R M A S T  --  POSTED ORDER RECORD LAYOUT                      
000400*                                                                         
000500*    COPY MEMBER FOR THE POSTED ORDERS FILE (ORDRPOST).                   
000600*    ONE RECORD PER ORDER, WRITTEN BY ORDPOST, READ BACK                  
000700*    BY ORDRVRS, SALESRPT AND PERDMETR.  FILE IS CARRIED                  
000800*    IN ASCENDING ORD-DATE SEQUENCE FOR THE ANALYTICS RUN.                
000900*                                                                         
001000*    RTH 02/20/92  ORIGINAL LAYOUT                                ORDM0010
001100*    MLK 06/30/03  ADDED ORD-ITEM-COUNT, ANALYTICS PROJECT        ORDM0020
001200*                                                                         
001300************************************************************              
001400 01  ORD-MASTER-REC.                                                      
001500     05  ORD-NUMBER                  PIC X(12).                           
001600     05  ORD-NUMBER-R  REDEFINES  ORD-NUMBER.                             
001700         10  ORD-NUM-LIT             PIC X(04).                           
001800         10  ORD-NUM-SEQ             PIC 9(08).                           
001900     05  ORD-CUST-ID                 PIC 9(06).                           
002000     05  ORD-DATE                    PIC 9(08).                           
002100     05  ORD-DATE-R  REDEFINES  ORD-DATE.                                 
002200         10  ORD-DATE-CCYY           PIC 9(04).                           
002300         10  ORD-DATE-MM             PIC 9(02).                           
002400         10  ORD-DATE-DD             PIC 9(02).                           
002500     05  ORD-STATUS                  PIC X(01).                           
002600         88  ORD-ST-PENDING          VALUE 'P'.                           
002700         88  ORD-ST-PROCESSING       VALUE 'R'.                           
002800         88  ORD-ST-SHIPPED          VALUE 'S'.                           
002900         88  ORD-ST-DELIVERED        VALUE 'D'.                           
003000         88  ORD-ST-CANCELLED        VALUE 'C'.                           
003100         88  ORD-ST-RETURNED         VALUE 'T'.                           
003200     05  ORD-SUBTOTAL                PIC S9(09)V99 COMP-3.                
003300     05  ORD-TAX                     PIC S9(09)V99 COMP-3.                
003400     05  ORD-SHIPPING                PIC S9(05)V99 COMP-3.                
003500     05  ORD-TOTAL                   PIC S9(09)V99 COMP-3.                
003600     05  ORD-ITEM-COUNT              PIC 9(03).                   ORDM0020
003700     05  FILLER                      PIC X(15).                           
