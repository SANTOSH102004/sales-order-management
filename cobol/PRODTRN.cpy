000100*                                                                 PDTR0010
000200************************************************************              
000300*                                                                         
000400*    P R O D T R N  --  PRODUCT MAINTENANCE TRANSACTION                   
000500*                                                                         
000600*    COPY MEMBER FOR THE INCOMING PRODUCT MAINTENANCE                     
000700*    TRANSACTION FILE (PRODTRN).  ONE RECORD PER ADD OR                   
000800*    CHANGE REQUEST.  PMT-ACTION-CODE SAYS WHICH -- SEE                   
000900*    PRODMAIN 1000-PROCESS-PROD-TRANS.  ON AN ADD, PMT-                   
001000*    PROD-ID IS IGNORED -- THE PRODUCT NUMBER IS ASSIGNED                 
001100*    FROM THE RUNNING SEQUENCE, SAME AS CUST-ID IN CUSTMAINT.             
001200*    PMT-ACTIVE IS ONLY HONORED ON A CHANGE -- AN ADD IS                  
001300*    ALWAYS WRITTEN ACTIVE PER THE REORDER DESK'S STANDING                
001400*    RULE.                                                                
001500*                                                                         
001600*    RTH 04/12/93  ORIGINAL LAYOUT, PROJECT SO-119                        
001700*                                                                         
001800************************************************************              
001900 01  PROD-MAINT-TRANS-REC.                                                
002000     05  PMT-ACTION-CODE             PIC X(01).                           
002100         88  PMT-IS-ADD              VALUE 'A'.                           
002200         88  PMT-IS-CHANGE           VALUE 'C'.                           
002300     05  PMT-PROD-ID                 PIC 9(06).                           
002400     05  PMT-NAME                    PIC X(30).                           
002500     05  PMT-NAME-R  REDEFINES  PMT-NAME.                                 
002600         10  PMT-NAME-WORD-1         PIC X(15).                           
002700         10  PMT-NAME-WORD-2         PIC X(15).                           
002800     05  PMT-SKU                     PIC X(12).                           
002900     05  PMT-PRICE                   PIC S9(07)V99.                       
003000     05  PMT-PRICE-R  REDEFINES  PMT-PRICE.                               
003100         10  PMT-PRICE-WHOLE         PIC S9(07).                          
003200         10  PMT-PRICE-CENTS         PIC 99.                              
003300     05  PMT-STOCK-QTY               PIC S9(07).                          
003400     05  PMT-CATEGORY                PIC X(20).                           
003500     05  PMT-ACTIVE                  PIC X(01).                           
003600     05  FILLER                      PIC X(14).                           
