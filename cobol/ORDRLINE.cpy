000100************************************************************              
000200*                                                                         
000300*    O R D R L I N E  --  POSTED ORDER LINE RECORD LAYOUT                 
000400*                                                                         
000500*    COPY MEMBER FOR THE POSTED ORDER LINES FILE                          
000600*    (ORDRLINS).  ONE RECORD PER ORDER DETAIL LINE, WRITTEN               
000700*    BY ORDPOST, READ BACK BY ORDRVRS AND SALESRPT.  UNIT                 
000800*    PRICE IS CAPTURED AT POSTING TIME -- NOT RE-PRICED ON                
000900*    REVERSAL.                                                            
001000*                                                                         
001100*    RTH 02/20/92  ORIGINAL LAYOUT                                ORDL0010
001200*                                                                         
001300************************************************************              
001400 01  OLN-RECORD.                                                          
001500     05  OLN-ORDER-NUMBER            PIC X(12).                           
001600     05  OLN-PROD-ID                 PIC 9(06).                           
001700     05  OLN-QUANTITY                PIC 9(05).                           
001800     05  OLN-PRICE                   PIC S9(07)V99 COMP-3.                
001900     05  OLN-TOTAL                   PIC S9(09)V99 COMP-3.                
002000     05  FILLER                      PIC X(10).                           
