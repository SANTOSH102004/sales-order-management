000100 IDENTIFICATION DIVISION.                                                 
000200*---------------------------------------------------------------          
000300 PROGRAM-ID.    ORDRVRS.                                                  
000400 AUTHOR.        R HALVERSEN.                                              
000500 INSTALLATION.  NORTHGATE DISTRIBUTING - DATA PROCESSING.                 
000600 DATE-WRITTEN.  03/15/92.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      NON-CONFIDENTIAL.                                         
000900****************************************************************          
001000*                                                                         
001100*    ORDRVRS  --  SALES ORDER REVERSAL                                    
001200*                                                                         
001300*    COMPANION PROGRAM TO ORDPOST.  READS THE REVERSAL REQUEST            
001400*    FILE (REVTRAN) -- ONE ORDER NUMBER PER RECORD -- AND                 
001500*    MATCHES IT AGAINST THE POSTED ORDER FILE (ORDRPOST) AND              
001600*    ITS DETAIL LINES (ORDRLINS).  A MATCHED ORDER IS BACKED              
001700*    OUT IN FULL: EACH LINE'S QUANTITY GOES BACK ONTO THE                 
001800*    PRODUCT, THE CUSTOMER'S ORDER COUNT IS DECREMENTED AND               
001900*    THE ORDER TOTAL COMES BACK OFF THE CUSTOMER'S LIFETIME               
002000*    SPEND.  THE REVERSED ORDER AND ITS LINES ARE DROPPED --              
002100*    THEY DO NOT APPEAR ON THE REWRITTEN ORDRPOST/ORDRLINS.               
002200*    EVERY OTHER ORDER PASSES THROUGH UNCHANGED.  A REQUEST               
002300*    THAT MATCHES NO ORDER IS LOGGED ON THE CONTROL REPORT                
002400*    AND OTHERWISE IGNORED.                                               
002500*                                                                         
002600*    REVTRAN MUST ARRIVE IN ASCENDING ORDER-NUMBER SEQUENCE,              
002700*    THE SAME SEQUENCE ORDPOST WRITES ORDRPOST/ORDRLINS IN --             
002800*    THERE IS NO SORT STEP IN THIS JOB, SEE THE RUN JCL.                  
002900*                                                                         
003000*    CHANGE LOG --------------------------------------------              
003100*    RTH 03/15/92  ORIGINAL PROGRAM, PROJECT SO-114               ORDV0010
003200*    RTH 01/22/99  Y2K -- ORDER NUMBER CARRIES AN 8-DIGIT         ORDV0020
003300*                  RUNNING SEQUENCE, NOT A DATE, NO CHANGE        ORDV0020
003400*                  NEEDED HERE                                    ORDV0020
003500*    MLK 07/14/03  CUSTOMER/PRODUCT LOOKUP NOW DONE FROM AN       ORDV0030
003600*                  IN-MEMORY TABLE, SAME AS ORDPOST               ORDV0030
003700*    DWS 03/05/09  ADDED NOT-FOUND COUNT TO CONTROL REPORT,       ORDV0040
003800*                  REQ 09-0043                                    ORDV0040
003900*    PJQ 09/02/14  CONVERTED SCALAR COUNTERS AND SUBSCRIPTS       ORDV0050
004000*                  TO 77-LEVEL ITEMS TO MATCH SHOP STANDARD,      ORDV0050
004100*                  REQ 14-1187 (NO LOGIC CHANGE)                  ORDV0050
004200*    HRN 06/19/18  EXPANDED IN-LINE COMMENTARY PER DP STANDARDS   ORDV0060
004300*                  REVIEW, AUDIT 18-220 (NO LOGIC CHANGE)         ORDV0060
004400*                                                                         
004500****************************************************************          
004600                                                                          
004700*    STOCK-CHECK-SW/STOCK-NO-CHECK-SW ARE CARRIED OVER FROM               
004800*    ORDPOST'S COPYBOOK-STYLE SWITCH SET -- UNUSED HERE, THE              
004900*    JCL PROC JUST EXPECTS THEM TO EXIST.                                 
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER. IBM-390.                                                
005300 OBJECT-COMPUTER. IBM-390.                                                
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM                                                   
005600     UPSI-0 ON STOCK-CHECK-SW OFF STOCK-NO-CHECK-SW.                      
005700                                                                          
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000*    REVTRAN -- ONE REVERSAL REQUEST PER RECORD, ORDER NUMBER             
006100*    ONLY.  MUST ARRIVE IN ASCENDING ORDER-NUMBER SEQUENCE.               
006200     SELECT REVTRAN-FILE  ASSIGN TO REVTRAN                               
006300         ORGANIZATION IS LINE SEQUENTIAL                                  
006400         FILE STATUS  IS WS-REVTRAN-STATUS.                               
006500                                                                          
006600*    CUSTMAS/CUSTOUT -- CUSTOMER MASTER IN AND OUT, SAME                  
006700*    TREATMENT AS ORDPOST.                                                
006800     SELECT CUSTMAS-FILE  ASSIGN TO CUSTMAS                               
006900         ORGANIZATION IS LINE SEQUENTIAL                                  
007000         FILE STATUS  IS WS-CUSTMAS-STATUS.                               
007100                                                                          
007200     SELECT CUSTOUT-FILE  ASSIGN TO CUSTOUT                               
007300         ORGANIZATION IS LINE SEQUENTIAL                                  
007400         FILE STATUS  IS WS-CUSTOUT-STATUS.                               
007500                                                                          
007600*    PRODMAS/PRODOUT -- PRODUCT MASTER IN AND OUT.                        
007700     SELECT PRODMAS-FILE  ASSIGN TO PRODMAS                               
007800         ORGANIZATION IS LINE SEQUENTIAL                                  
007900         FILE STATUS  IS WS-PRODMAS-STATUS.                               
008000                                                                          
008100     SELECT PRODOUT-FILE  ASSIGN TO PRODOUT                               
008200         ORGANIZATION IS LINE SEQUENTIAL                                  
008300         FILE STATUS  IS WS-PRODOUT-STATUS.                               
008400                                                                          
008500*    ORDRPOST/ORDRPOUT -- THE POSTED-ORDER FILE ORDPOST WRITES,           
008600*    READ HERE AND REWRITTEN MINUS WHATEVER ORDERS REVERSE.               
008700     SELECT ORDRPOST-FILE ASSIGN TO ORDRPOST                              
008800         ORGANIZATION IS LINE SEQUENTIAL                                  
008900         FILE STATUS  IS WS-ORDRPOST-STATUS.                              
009000                                                                          
009100     SELECT ORDRPOUT-FILE ASSIGN TO ORDRPOUT                              
009200         ORGANIZATION IS LINE SEQUENTIAL                                  
009300         FILE STATUS  IS WS-ORDRPOUT-STATUS.                              
009400                                                                          
009500*    ORDRLINS/ORDRLOUT -- THE DETAIL-LINE FILE, SAME TREATMENT.           
009600     SELECT ORDRLINS-FILE ASSIGN TO ORDRLINS                              
009700         ORGANIZATION IS LINE SEQUENTIAL                                  
009800         FILE STATUS  IS WS-ORDRLINS-STATUS.                              
009900                                                                          
010000     SELECT ORDRLOUT-FILE ASSIGN TO ORDRLOUT                              
010100         ORGANIZATION IS LINE SEQUENTIAL                                  
010200         FILE STATUS  IS WS-ORDRLOUT-STATUS.                              
010300                                                                          
010400*    REVRPT -- PRINTED EXCEPTION/CONTROL REPORT FOR THIS RUN.             
010500     SELECT REVRPT-FILE   ASSIGN TO REVRPT                                
010600         ORGANIZATION IS LINE SEQUENTIAL                                  
010700         FILE STATUS  IS WS-REVRPT-STATUS.                                
010800                                                                          
010900 DATA DIVISION.                                                           
011000 FILE SECTION.                                                            
011100                                                                          
011200*    ONE FIELD, THE ORDER NUMBER TO REVERSE -- FILLER PADS                
011300*    THE REST OF THE 80-BYTE TRANSACTION RECORD.                          
011400 FD  REVTRAN-FILE                                                         
011500     RECORDING MODE IS F.                                                 
011600 01  REVTRAN-REC.                                                         
011700     05  REV-ORDER-NUMBER            PIC X(12).                           
011800     05  FILLER                      PIC X(68).                           
011900                                                                          
012000*    CUSTOMER MASTER READ AS A FLAT BUFFER, MOVED INTO THE                
012100*    CUSTMAST COPYBOOK LAYOUT IN WORKING-STORAGE.                         
012200 FD  CUSTMAS-FILE                                                         
012300     RECORDING MODE IS F.                                                 
012400 01  CUSTMAS-REC                     PIC X(230).                          
012500                                                                          
012600 FD  CUSTOUT-FILE                                                         
012700     RECORDING MODE IS F.                                                 
012800 01  CUSTOUT-REC                     PIC X(230).                          
012900                                                                          
013000*    PRODUCT MASTER, SAME TREATMENT AS THE CUSTOMER MASTER                
013100*    ABOVE -- PRODMAST COPYBOOK HOLDS THE REAL FIELDS.                    
013200 FD  PRODMAS-FILE                                                         
013300     RECORDING MODE IS F.                                                 
013400 01  PRODMAS-REC                     PIC X(103).                          
013500                                                                          
013600 FD  PRODOUT-FILE                                                         
013700     RECORDING MODE IS F.                                                 
013800 01  PRODOUT-REC                     PIC X(103).                          
013900                                                                          
014000*    POSTED ORDER HEADER FILE, READ THROUGH IN FULL -- EVERY              
014100*    ORDER EITHER REVERSES OR PASSES THROUGH TO ORDRPOUT.                 
014200 FD  ORDRPOST-FILE                                                        
014300     RECORDING MODE IS F.                                                 
014400 01  ORDRPOST-REC                    PIC X(67).                           
014500                                                                          
014600 FD  ORDRPOUT-FILE                                                        
014700     RECORDING MODE IS F.                                                 
014800 01  ORDRPOUT-REC                    PIC X(67).                           
014900                                                                          
015000*    ORDER-LINE FILE, SAME PASS-THROUGH-OR-DROP TREATMENT AS              
015100*    THE HEADER FILE ABOVE.                                               
015200 FD  ORDRLINS-FILE                                                        
015300     RECORDING MODE IS F.                                                 
015400 01  ORDRLINS-REC                    PIC X(44).                           
015500                                                                          
015600 FD  ORDRLOUT-FILE                                                        
015700     RECORDING MODE IS F.                                                 
015800 01  ORDRLOUT-REC                    PIC X(44).                           
015900                                                                          
016000 FD  REVRPT-FILE                                                          
016100     RECORDING MODE IS F.                                                 
016200 01  REVRPT-REC                      PIC X(132).                          
016300                                                                          
016400 WORKING-STORAGE SECTION.                                                 
016500*                                                                         
016600*    FILE STATUS BYTES, ONE PER FILE ABOVE.                               
016700 01  WS-FILE-STATUSES.                                                    
016800     05  WS-REVTRAN-STATUS           PIC X(02) VALUE SPACES.              
016900     05  WS-CUSTMAS-STATUS           PIC X(02) VALUE SPACES.              
017000     05  WS-CUSTOUT-STATUS           PIC X(02) VALUE SPACES.              
017100     05  WS-PRODMAS-STATUS           PIC X(02) VALUE SPACES.              
017200     05  WS-PRODOUT-STATUS           PIC X(02) VALUE SPACES.              
017300     05  WS-ORDRPOST-STATUS          PIC X(02) VALUE SPACES.              
017400     05  WS-ORDRPOUT-STATUS          PIC X(02) VALUE SPACES.              
017500     05  WS-ORDRLINS-STATUS          PIC X(02) VALUE SPACES.              
017600     05  WS-ORDRLOUT-STATUS          PIC X(02) VALUE SPACES.              
017700     05  WS-REVRPT-STATUS            PIC X(02) VALUE SPACES.              
017800*                                                                         
017900*    RUN-CONTROL SWITCHES, EACH WITH ITS OWN 88-LEVEL.                    
018000 01  WS-SWITCHES.                                                         
018100*        DRIVES THE "LOG ANY LEFTOVER REVTRAN" LOOP AT 1500               
018200*        AFTER THE ORDER FILE RUNS OUT.                                   
018300     05  WS-REVTRAN-EOF              PIC X(01) VALUE 'N'.                 
018400         88  REVTRAN-AT-EOF          VALUE 'Y'.                           
018500*        STOPS THE MAIN MATCH-MERGE LOOP AT 1000.                         
018600     05  WS-ORDER-EOF                PIC X(01) VALUE 'N'.                 
018700         88  ORDER-AT-EOF            VALUE 'Y'.                           
018800*        STOPS THE DETAIL-LINE SCANS AT 1200/1160.                        
018900     05  WS-LINE-EOF                 PIC X(01) VALUE 'N'.                 
019000         88  LINE-AT-EOF             VALUE 'Y'.                           
019100     05  STOCK-CHECK-SW              PIC X(01) VALUE 'N'.                 
019200     05  STOCK-NO-CHECK-SW           PIC X(01) VALUE 'Y'.                 
019300*                                                                         
019400*    RUN DATE/TIME, USED TO STAMP THE REPORT HEADING.                     
019500 01  SYSTEM-DATE-AND-TIME.                                                
019600     05  CURRENT-DATE.                                                    
019700         10  CURRENT-YEAR            PIC 9(02).                           
019800         10  CURRENT-MONTH           PIC 9(02).                           
019900         10  CURRENT-DAY             PIC 9(02).                           
020000     05  CURRENT-TIME.                                                    
020100         10  CURRENT-HOUR            PIC 9(02).                           
020200         10  CURRENT-MINUTE          PIC 9(02).                           
020300         10  CURRENT-SECOND          PIC 9(02).                           
020400         10  CURRENT-HNDSEC          PIC 9(02).                           
020500*                                                                         
020600*    WS-REV-KEY HOLDS THE ORDER NUMBER OF THE REVERSAL                    
020700*    REQUEST CURRENTLY BEING MATCHED.  HIGH-VALUES MEANS                  
020800*    THE REVERSAL FILE IS EXHAUSTED -- LETS THE MATCH-MERGE               
020900*    LOGIC RUN WITHOUT A SEPARATE EOF TEST AT EVERY COMPARE.              
021000 77  WS-REV-KEY                      PIC X(12) VALUE SPACES.              
021100*                                                                         
021200*    WS-AREA COPIES OF THE MASTER LAYOUTS -- SAME PATTERN AS              
021300*    ORDPOST, USED AS THE READ INTO / WRITE FROM BUFFER FOR               
021400*    ALL FOUR MASTER AND DETAIL FILES.                                    
021500 COPY CUSTMAST.                                                           
021600 COPY PRODMAST.                                                           
021700 COPY ORDRMAST.                                                           
021800 COPY ORDRLINE.                                                           
021900*                                                                         
022000****************************************************************          
022100*    IN-MEMORY CUSTOMER TABLE -- LOADED FROM CUSTMAS-FILE,      *         
022200*    WHICH MUST ARRIVE IN ASCENDING CUST-ID SEQUENCE.  LOOKED   *         
022300*    UP WITH SEARCH ALL (BINARY SEARCH).                        *         
022400****************************************************************          
022500 77  WS-CUST-COUNT                   PIC 9(05) COMP VALUE ZERO.           
022600 01  CUST-TABLE.                                                          
022700     05  CUST-TAB-ENTRY OCCURS 1 TO 9000 TIMES                            
022800             DEPENDING ON WS-CUST-COUNT                                   
022900             ASCENDING KEY IS CUST-ID-T                                   
023000             INDEXED BY CUST-IDX.                                         
023100*        SEARCH ALL KEY -- MUST STAY ASCENDING.                           
023200         10  CUST-ID-T               PIC 9(06).                           
023300         10  CUST-NAME-T             PIC X(30).                           
023400         10  CUST-EMAIL-T            PIC X(40).                           
023500         10  CUST-PHONE-T            PIC X(15).                           
023600         10  CUST-COMPANY-T          PIC X(30).                           
023700         10  CUST-STREET-T           PIC X(30).                           
023800         10  CUST-CITY-T             PIC X(20).                           
023900         10  CUST-STATE-T            PIC X(02).                           
024000         10  CUST-ZIP-T              PIC X(10).                           
024100         10  CUST-COUNTRY-T          PIC X(15).                           
024200         10  CUST-STATUS-T           PIC X(01).                           
024300*        DECREMENTED AT 1300-RESTORE-CUSTOMER FOR EVERY ORDER             
024400*        THIS RUN REVERSES, WRITTEN BACK TO CUSTOUT AT 8010.              
024500         10  CUST-TOTAL-SPENT-T      PIC S9(09)V99 COMP-3.                
024600         10  CUST-TOTAL-ORDERS-T     PIC 9(05).                           
024700*                                                                         
024800****************************************************************          
024900*    IN-MEMORY PRODUCT TABLE -- LOADED FROM PRODMAS-FILE,       *         
025000*    WHICH MUST ARRIVE IN ASCENDING PROD-ID SEQUENCE.           *         
025100****************************************************************          
025200 77  WS-PROD-COUNT                   PIC 9(05) COMP VALUE ZERO.           
025300 01  PROD-TABLE.                                                          
025400     05  PROD-TAB-ENTRY OCCURS 1 TO 9000 TIMES                            
025500             DEPENDING ON WS-PROD-COUNT                                   
025600             ASCENDING KEY IS PROD-ID-T                                   
025700             INDEXED BY PROD-IDX.                                         
025800*        SEARCH ALL KEY -- SAME REQUIREMENT AS CUST-ID-T ABOVE.           
025900         10  PROD-ID-T               PIC 9(06).                           
026000         10  PROD-NAME-T             PIC X(30).                           
026100         10  PROD-SKU-T              PIC X(12).                           
026200         10  PROD-PRICE-T            PIC S9(07)V99 COMP-3.                
026300*        RESTORED BY 1200-RESTORE-LINE FOR EVERY LINE OF A                
026400*        REVERSED ORDER -- THE MIRROR IMAGE OF THE DECREMENT              
026500*        ORDPOST MAKES WHEN THE ORDER WAS FIRST POSTED.                   
026600         10  PROD-STOCK-QTY-T        PIC S9(07) COMP-3.                   
026700         10  PROD-CATEGORY-T         PIC X(20).                           
026800         10  PROD-ACTIVE-T           PIC X(01).                           
026900*                                                                         
027000*    RUN CONTROL TOTALS -- PRINTED BY 8500-PRINT-CONTROL-                 
027100*    TOTALS AT END OF RUN.                                                
027200 01  REPORT-TOTALS.                                                       
027300     05  NUM-REVTRAN-READ            PIC 9(07) COMP VALUE ZERO.           
027400     05  NUM-ORDERS-REVERSED         PIC 9(07) COMP VALUE ZERO.           
027500     05  NUM-REV-NOT-FOUND           PIC 9(07) COMP VALUE ZERO.           
027600     05  TOTAL-VALUE-REVERSED                                             
027700             PIC S9(11)V99 COMP-3 VALUE +0.                               
027800     05  WS-REJECT-SEQ               PIC 9(05) COMP VALUE ZERO.           
027900*                                                                         
028000****************************************************************          
028100*    PRINT-LINE LAYOUTS FOR REVRPT -- A 132-COLUMN EXCEPTION              
028200*    AND CONTROL-TOTALS REPORT.  A REVERSAL REQUEST THAT                  
028300*    MATCHES NO ORDER GETS A NOT-FOUND LINE; THE RUN CLOSES               
028400*    WITH FOUR CONTROL-TOTAL LINES BUILT FROM REPORT-TOTALS.              
028500****************************************************************          
028600 01  RPT-HEADER1.                                                         
028700     05  FILLER                      PIC X(40)                            
028800         VALUE 'ORDER REVERSAL CONTROL REPORT      DATE: '.               
028900     05  RPT-MM                      PIC 9(02).                           
029000     05  FILLER                      PIC X(01) VALUE '/'.                 
029100     05  RPT-DD                      PIC 9(02).                           
029200     05  FILLER                      PIC X(01) VALUE '/'.                 
029300     05  RPT-YY                      PIC 9(02).                           
029400     05  FILLER                      PIC X(59) VALUE SPACES.              
029500 01  RPT-HEADER2.                                                         
029600     05  FILLER                      PIC X(10) VALUE 'SEQ   '.            
029700     05  FILLER                      PIC X(14)                            
029800             VALUE 'ORDER NUMBER'.                                        
029900     05  FILLER                      PIC X(05) VALUE SPACES.              
030000     05  FILLER                      PIC X(40) VALUE 'REASON'.            
030100     05  FILLER                      PIC X(63) VALUE SPACES.              
030200 01  RPT-NOTFOUND-LINE.                                                   
030300     05  RPT-NF-SEQ                  PIC ZZZZ9.                           
030400     05  FILLER                      PIC X(05) VALUE SPACES.              
030500     05  RPT-NF-ORDER                PIC X(12).                           
030600     05  FILLER                      PIC X(07) VALUE SPACES.              
030700     05  RPT-NF-REASON               PIC X(30)                            
030800             VALUE 'ORDER NOT FOUND'.                                     
030900     05  FILLER                      PIC X(73) VALUE SPACES.              
031000 01  RPT-TOTALS-HDR.                                                      
031100     05  FILLER                      PIC X(26)                            
031200         VALUE 'CONTROL TOTALS:           '.                              
031300     05  FILLER                      PIC X(106) VALUE SPACES.             
031400 01  RPT-TOTAL-LINE1.                                                     
031500     05  FILLER                      PIC X(30)                            
031600         VALUE 'REVERSAL REQUESTS READ . . .  '.                          
031700     05  RPT-REQ-READ                PIC ZZZ,ZZZ,ZZ9.                     
031800     05  FILLER                      PIC X(91) VALUE SPACES.              
031900 01  RPT-TOTAL-LINE2.                                                     
032000     05  FILLER                      PIC X(30)                            
032100         VALUE 'ORDERS REVERSED. . . . . . .  '.                          
032200     05  RPT-ORD-REVERSED            PIC ZZZ,ZZZ,ZZ9.                     
032300     05  FILLER                      PIC X(91) VALUE SPACES.              
032400 01  RPT-TOTAL-LINE3.                                                     
032500     05  FILLER                      PIC X(30)                            
032600         VALUE 'REQUESTS NOT FOUND . . . . .  '.                          
032700     05  RPT-REQ-NOTFOUND            PIC ZZZ,ZZZ,ZZ9.                     
032800     05  FILLER                      PIC X(91) VALUE SPACES.              
032900 01  RPT-TOTAL-LINE4.                                                     
033000     05  FILLER                      PIC X(30)                            
033100         VALUE 'TOTAL VALUE REVERSED . . . .  '.                          
033200     05  RPT-VALUE-REVERSED          PIC Z,ZZZ,ZZ9.99.                    
033300     05  FILLER                      PIC X(86) VALUE SPACES.              
033400*                                                                         
033500 PROCEDURE DIVISION.                                                      
033600*---------------------------------------------------------------          
033700*    MAINLINE.  CUSTOMER AND PRODUCT MASTERS LOAD INTO MEMORY             
033800*    TABLES JUST AS IN ORDPOST.  REVTRAN AND ORDRPOST THEN RUN            
033900*    AS A MATCH-MERGE, BOTH IN ASCENDING ORDER-NUMBER SEQUENCE --         
034000*    AN ORDER THAT MATCHES A PENDING REVERSAL IS BACKED OUT AND           
034100*    DROPPED; EVERY OTHER ORDER PASSES THROUGH TO ORDRPOUT                
034200*    UNCHANGED.  A REVERSAL REQUEST WITH NO MATCHING ORDER IS             
034300*    LOGGED AND SKIPPED.                                                  
034400*---------------------------------------------------------------          
034500 0000-MAIN.                                                               
034600*    STAMP THE RUN DATE/TIME FOR THE OPERATOR'S CONSOLE LOG.              
034700     ACCEPT CURRENT-DATE FROM DATE.                                       
034800     ACCEPT CURRENT-TIME FROM TIME.                                       
034900     DISPLAY 'ORDRVRS STARTED DATE = ' CURRENT-MONTH '/'                  
035000         CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.                     
035100                                                                          
035200*    OPEN EVERYTHING, LOAD BOTH MASTER TABLES, PRINT THE                  
035300*    REPORT HEADING.                                                      
035400     PERFORM 0700-OPEN-FILES      THRU 0700-EXIT.                         
035500     PERFORM 0710-LOAD-CUST-TABLE THRU 0710-EXIT.                         
035600     PERFORM 0720-LOAD-PROD-TABLE THRU 0720-EXIT.                         
035700     PERFORM 0800-INIT-REPORT     THRU 0800-EXIT.                         
035800                                                                          
035900*    PRIME BOTH SIDES OF THE MATCH-MERGE -- ONE REVERSAL                  
036000*    REQUEST, ONE ORDER HEADER, ONE DETAIL LINE.                          
036100     PERFORM 0900-READ-REVTRAN    THRU 0900-EXIT.                         
036200     PERFORM 0950-READ-ORDER      THRU 0950-EXIT.                         
036300     PERFORM 0960-READ-LINE       THRU 0960-EXIT.                         
036400                                                                          
036500*    DRIVE THE ORDER FILE TO EXHAUSTION -- EACH ORDER EITHER              
036600*    REVERSES OR PASSES THROUGH.                                          
036700     PERFORM 1000-PROCESS-ORDERS  THRU 1000-EXIT                          
036800         UNTIL ORDER-AT-EOF.                                              
036900                                                                          
037000*    ANY REVERSAL REQUESTS LEFT OVER (ORDER NUMBER HIGHER THAN            
037100*    ANYTHING ON FILE) NEVER MATCHED -- LOG THEM ALL HERE.                
037200     PERFORM 1500-LOG-NOT-FOUND   THRU 1500-EXIT                          
037300         UNTIL REVTRAN-AT-EOF.                                            
037400                                                                          
037500*    SPILL BOTH UPDATED MASTER TABLES BACK OUT, PRINT CONTROL             
037600*    TOTALS, CLOSE DOWN.                                                  
037700     PERFORM 8000-REWRITE-CUST-MASTER THRU 8000-EXIT.                     
037800     PERFORM 8100-REWRITE-PROD-MASTER THRU 8100-EXIT.                     
037900     PERFORM 8500-PRINT-CONTROL-TOTALS THRU 8500-EXIT.                    
038000     PERFORM 0790-CLOSE-FILES     THRU 0790-EXIT.                         
038100                                                                          
038200     GOBACK.                                                              
038300                                                                          
038400 0700-OPEN-FILES.                                                         
038500*    FIVE INPUTS (REVTRAN, CUSTOMER/PRODUCT MASTERS, POSTED               
038600*    ORDER HEADER AND LINE FILES) AND FIVE OUTPUTS (REFRESHED             
038700*    CUSTOMER AND PRODUCT MASTERS, THE SURVIVING ORDERS AND               
038800*    LINES, AND THE PRINTED REPORT).                                      
038900     OPEN INPUT  REVTRAN-FILE                                             
039000                 CUSTMAS-FILE                                             
039100                 PRODMAS-FILE                                             
039200                 ORDRPOST-FILE                                            
039300                 ORDRLINS-FILE                                            
039400          OUTPUT CUSTOUT-FILE                                             
039500                 PRODOUT-FILE                                             
039600                 ORDRPOUT-FILE                                            
039700                 ORDRLOUT-FILE                                            
039800                 REVRPT-FILE.                                             
039900     IF WS-REVTRAN-STATUS NOT = '00'                                      
040000         DISPLAY 'ERROR OPENING REVTRAN. RC: ' WS-REVTRAN-STATUS          
040100         MOVE 16 TO RETURN-CODE                                           
040200         MOVE 'Y' TO WS-REVTRAN-EOF                                       
040300         MOVE 'Y' TO WS-ORDER-EOF                                         
040400     END-IF.                                                              
040500     IF WS-CUSTMAS-STATUS NOT = '00'                                      
040600         DISPLAY 'ERROR OPENING CUSTMAS. RC: ' WS-CUSTMAS-STATUS          
040700         MOVE 16 TO RETURN-CODE                                           
040800         MOVE 'Y' TO WS-ORDER-EOF                                         
040900     END-IF.                                                              
041000     IF WS-PRODMAS-STATUS NOT = '00'                                      
041100         DISPLAY 'ERROR OPENING PRODMAS. RC: ' WS-PRODMAS-STATUS          
041200         MOVE 16 TO RETURN-CODE                                           
041300         MOVE 'Y' TO WS-ORDER-EOF                                         
041400     END-IF.                                                              
041500     IF WS-ORDRPOST-STATUS NOT = '00'                                     
041600         DISPLAY 'ERROR OPENING ORDRPOST. RC: '                           
041700             WS-ORDRPOST-STATUS                                           
041800         MOVE 16 TO RETURN-CODE                                           
041900         MOVE 'Y' TO WS-ORDER-EOF                                         
042000     END-IF.                                                              
042100 0700-EXIT.                                                               
042200     EXIT.                                                                
042300                                                                          
042400 0710-LOAD-CUST-TABLE.                                                    
042500*    PULL THE ENTIRE CUSTOMER MASTER INTO CUST-TABLE BEFORE               
042600*    ANY ORDER IS MATCHED AGAINST IT.                                     
042700     PERFORM 0711-READ-ONE-CUST THRU 0711-EXIT                            
042800         UNTIL WS-CUSTMAS-STATUS = '10'.                                  
042900 0710-EXIT.                                                               
043000     EXIT.                                                                
043100                                                                          
043200 0711-READ-ONE-CUST.                                                      
043300*    SAME LOAD PATTERN ORDPOST USES -- EVERY MASTER FIELD HAS             
043400*    A MATCHING -T FIELD IN THE TABLE.                                    
043500     READ CUSTMAS-FILE INTO CUST-MASTER-REC                               
043600         AT END                                                           
043700             MOVE '10' TO WS-CUSTMAS-STATUS                               
043800         NOT AT END                                                       
043900             ADD 1 TO WS-CUST-COUNT                                       
044000*            NAME/CONTACT FIELDS                                          
044100             MOVE CUST-ID      TO CUST-ID-T(WS-CUST-COUNT)                
044200             MOVE CUST-NAME    TO CUST-NAME-T(WS-CUST-COUNT)              
044300             MOVE CUST-EMAIL   TO CUST-EMAIL-T(WS-CUST-COUNT)             
044400             MOVE CUST-PHONE   TO CUST-PHONE-T(WS-CUST-COUNT)             
044500             MOVE CUST-COMPANY                                            
044600                 TO CUST-COMPANY-T(WS-CUST-COUNT)                         
044700*            MAILING ADDRESS FIELDS                                       
044800             MOVE CUST-STREET                                             
044900                 TO CUST-STREET-T(WS-CUST-COUNT)                          
045000             MOVE CUST-CITY    TO CUST-CITY-T(WS-CUST-COUNT)              
045100             MOVE CUST-STATE   TO CUST-STATE-T(WS-CUST-COUNT)             
045200             MOVE CUST-ZIP     TO CUST-ZIP-T(WS-CUST-COUNT)               
045300             MOVE CUST-COUNTRY                                            
045400                 TO CUST-COUNTRY-T(WS-CUST-COUNT)                         
045500*            STATUS AND LIFETIME ORDER HISTORY FIELDS                     
045600             MOVE CUST-STATUS                                             
045700                 TO CUST-STATUS-T(WS-CUST-COUNT)                          
045800             MOVE CUST-TOTAL-SPENT                                        
045900                 TO CUST-TOTAL-SPENT-T(WS-CUST-COUNT)                     
046000             MOVE CUST-TOTAL-ORDERS                                       
046100                 TO CUST-TOTAL-ORDERS-T(WS-CUST-COUNT)                    
046200     END-READ.                                                            
046300 0711-EXIT.                                                               
046400     EXIT.                                                                
046500                                                                          
046600 0720-LOAD-PROD-TABLE.                                                    
046700*    SAME IDEA AS 0710 BUT FOR THE PRODUCT MASTER -- NEEDED SO            
046800*    1200-RESTORE-LINE CAN RESTORE STOCK WITHOUT A FILE I-O.              
046900     PERFORM 0721-READ-ONE-PROD THRU 0721-EXIT                            
047000         UNTIL WS-PRODMAS-STATUS = '10'.                                  
047100 0720-EXIT.                                                               
047200     EXIT.                                                                
047300                                                                          
047400 0721-READ-ONE-PROD.                                                      
047500*    PROD-TAB-ENTRY STAYS IN MASTER KEY SEQUENCE SO                       
047600*    1200-RESTORE-LINE CAN SEARCH ALL AGAINST IT.                         
047700     READ PRODMAS-FILE INTO PROD-MASTER-REC                               
047800         AT END                                                           
047900             MOVE '10' TO WS-PRODMAS-STATUS                               
048000         NOT AT END                                                       
048100             ADD 1 TO WS-PROD-COUNT                                       
048200             MOVE PROD-ID      TO PROD-ID-T(WS-PROD-COUNT)                
048300             MOVE PROD-NAME    TO PROD-NAME-T(WS-PROD-COUNT)              
048400             MOVE PROD-SKU     TO PROD-SKU-T(WS-PROD-COUNT)               
048500             MOVE PROD-PRICE   TO PROD-PRICE-T(WS-PROD-COUNT)             
048600*            STOCK QTY IS THE FIELD 1200-RESTORE-LINE ADDS                
048700*            BACK TO AS EACH REVERSED LINE IS FOUND.                      
048800             MOVE PROD-STOCK-QTY                                          
048900                 TO PROD-STOCK-QTY-T(WS-PROD-COUNT)                       
049000             MOVE PROD-CATEGORY                                           
049100                 TO PROD-CATEGORY-T(WS-PROD-COUNT)                        
049200             MOVE PROD-ACTIVE                                             
049300                 TO PROD-ACTIVE-T(WS-PROD-COUNT)                          
049400     END-READ.                                                            
049500 0721-EXIT.                                                               
049600     EXIT.                                                                
049700                                                                          
049800 0790-CLOSE-FILES.                                                        
049900*    ALL TEN FILES CLOSE TOGETHER AT RUN END.                             
050000     CLOSE REVTRAN-FILE  CUSTMAS-FILE  CUSTOUT-FILE                       
050100           PRODMAS-FILE  PRODOUT-FILE  ORDRPOST-FILE                      
050200           ORDRPOUT-FILE ORDRLINS-FILE ORDRLOUT-FILE                      
050300           REVRPT-FILE.                                                   
050400 0790-EXIT.                                                               
050500     EXIT.                                                                
050600                                                                          
050700 0800-INIT-REPORT.                                                        
050800*    RUN DATE ONLY, PRINTED ONCE AT THE TOP OF THE REPORT.                
050900     MOVE CURRENT-YEAR   TO RPT-YY.                                       
051000     MOVE CURRENT-MONTH  TO RPT-MM.                                       
051100     MOVE CURRENT-DAY    TO RPT-DD.                                       
051200     WRITE REVRPT-REC FROM RPT-HEADER1 AFTER PAGE.                        
051300     WRITE REVRPT-REC FROM RPT-HEADER2 AFTER 2.                           
051400 0800-EXIT.                                                               
051500     EXIT.                                                                
051600                                                                          
051700 0900-READ-REVTRAN.                                                       
051800*    HIGH-VALUES ON EOF LETS THE MATCH-MERGE AT 1000/1050 RUN             
051900*    WITHOUT A SEPARATE EOF TEST AT EVERY COMPARE -- A KEY OF             
052000*    HIGH-VALUES NEVER MATCHES A REAL ORDER NUMBER.                       
052100     READ REVTRAN-FILE                                                    
052200         AT END                                                           
052300             MOVE 'Y'         TO WS-REVTRAN-EOF                           
052400             MOVE HIGH-VALUES TO WS-REV-KEY                               
052500         NOT AT END                                                       
052600             ADD 1 TO NUM-REVTRAN-READ                                    
052700             MOVE REV-ORDER-NUMBER TO WS-REV-KEY                          
052800     END-READ.                                                            
052900 0900-EXIT.                                                               
053000     EXIT.                                                                
053100                                                                          
053200 0950-READ-ORDER.                                                         
053300*    THE DRIVING FILE OF THE MATCH-MERGE -- 1000-PROCESS-ORDERS           
053400*    LOOPS UNTIL THIS HITS END OF FILE.                                   
053500     READ ORDRPOST-FILE INTO ORD-MASTER-REC                               
053600         AT END MOVE 'Y' TO WS-ORDER-EOF                                  
053700     END-READ.                                                            
053800 0950-EXIT.                                                               
053900     EXIT.                                                                
054000                                                                          
054100 0960-READ-LINE.                                                          
054200*    READ ONE AHEAD -- ORDRLINS IS CONSUMED A LINE AT A TIME              
054300*    BY WHICHEVER OF 1150/1200 IS HANDLING THE CURRENT ORDER.             
054400     READ ORDRLINS-FILE INTO OLN-RECORD                                   
054500         AT END MOVE 'Y' TO WS-LINE-EOF                                   
054600     END-READ.                                                            
054700 0960-EXIT.                                                               
054800     EXIT.                                                                
054900                                                                          
055000 1000-PROCESS-ORDERS.                                                     
055100*    CLASSIC MATCH-MERGE STEP -- COMPARE THE LOW-ORDER KEY ON             
055200*    EACH SIDE, REVERSE ON A MATCH, PASS THROUGH OTHERWISE,               
055300*    THEN ADVANCE THE ORDER FILE EITHER WAY.                              
055400     PERFORM 1050-SKIP-STRAY-REVTRANS THRU 1050-EXIT.                     
055500     IF WS-REV-KEY = ORD-NUMBER                                           
055600         PERFORM 1100-REVERSE-ORDER   THRU 1100-EXIT                      
055700         PERFORM 0900-READ-REVTRAN    THRU 0900-EXIT                      
055800     ELSE                                                                 
055900         PERFORM 1150-COPY-ORDER-THROUGH THRU 1150-EXIT                   
056000     END-IF.                                                              
056100     PERFORM 0950-READ-ORDER THRU 0950-EXIT.                              
056200 1000-EXIT.                                                               
056300     EXIT.                                                                
056400                                                                          
056500*    A REVERSAL KEY LESS THAN THE CURRENT ORDER NUMBER MATCHES            
056600*    NOTHING -- IT IS LOGGED AND DROPPED BEFORE WE LOOK AT                
056700*    THIS ORDER AT ALL.  MIRRORS 720-POSITION-CUST-FILE IN                
056800*    THE OLD SAM3ABND CUSTOMER UPDATE PROGRAM.                            
056900 1050-SKIP-STRAY-REVTRANS.                                                
057000     PERFORM 1500-LOG-NOT-FOUND THRU 1500-EXIT                            
057100         UNTIL REVTRAN-AT-EOF                                             
057200            OR WS-REV-KEY NOT LESS THAN ORD-NUMBER.                       
057300 1050-EXIT.                                                               
057400     EXIT.                                                                
057500                                                                          
057600 1100-REVERSE-ORDER.                                                      
057700*    THE ORDER ITSELF IS NOT WRITTEN BACK OUT -- CONSUMING ITS            
057800*    DETAIL LINES AND ROLLING BACK THE MASTERS IS ALL THAT                
057900*    HAPPENS HERE.  NOTHING GOES TO ORDRPOUT/ORDRLOUT.                    
058000     PERFORM 1200-RESTORE-LINE THRU 1200-EXIT                             
058100         UNTIL LINE-AT-EOF                                                
058200            OR OLN-ORDER-NUMBER NOT = ORD-NUMBER.                         
058300     PERFORM 1300-RESTORE-CUSTOMER THRU 1300-EXIT.                        
058400     ADD 1 TO NUM-ORDERS-REVERSED.                                        
058500     ADD ORD-TOTAL TO TOTAL-VALUE-REVERSED.                               
058600 1100-EXIT.                                                               
058700     EXIT.                                                                
058800                                                                          
058900 1150-COPY-ORDER-THROUGH.                                                 
059000*    NO REVERSAL MATCHED THIS ORDER -- IT AND ALL ITS DETAIL              
059100*    LINES GO STRAIGHT TO THE OUTPUT FILES UNCHANGED.                     
059200     MOVE ORD-MASTER-REC TO ORDRPOUT-REC.                                 
059300     WRITE ORDRPOUT-REC.                                                  
059400     PERFORM 1160-COPY-ONE-LINE THRU 1160-EXIT                            
059500         UNTIL LINE-AT-EOF                                                
059600            OR OLN-ORDER-NUMBER NOT = ORD-NUMBER.                         
059700 1150-EXIT.                                                               
059800     EXIT.                                                                
059900                                                                          
060000 1160-COPY-ONE-LINE.                                                      
060100     MOVE OLN-RECORD TO ORDRLOUT-REC.                                     
060200     WRITE ORDRLOUT-REC.                                                  
060300     PERFORM 0960-READ-LINE THRU 0960-EXIT.                               
060400 1160-EXIT.                                                               
060500     EXIT.                                                                
060600                                                                          
060700 1200-RESTORE-LINE.                                                       
060800*    AT END ON THE SEARCH (PRODUCT NO LONGER ON FILE) IS                  
060900*    TOLERATED SILENTLY -- THE REVERSAL STILL HAPPENS, STOCK              
061000*    SIMPLY CANNOT BE RESTORED FOR A DELISTED ITEM.                       
061100     SEARCH ALL PROD-TAB-ENTRY                                            
061200         AT END                                                           
061300             CONTINUE                                                     
061400         WHEN PROD-ID-T(PROD-IDX) = OLN-PROD-ID                           
061500             ADD OLN-QUANTITY TO PROD-STOCK-QTY-T(PROD-IDX)               
061600     END-SEARCH.                                                          
061700     PERFORM 0960-READ-LINE THRU 0960-EXIT.                               
061800 1200-EXIT.                                                               
061900     EXIT.                                                                
062000                                                                          
062100 1300-RESTORE-CUSTOMER.                                                   
062200*    MIRROR IMAGE OF 1400-POST-ORDER IN ORDPOST -- SUBTRACTS              
062300*    WHAT THAT PROGRAM ADDED WHEN THE ORDER FIRST POSTED.                 
062400     SEARCH ALL CUST-TAB-ENTRY                                            
062500         AT END                                                           
062600             CONTINUE                                                     
062700         WHEN CUST-ID-T(CUST-IDX) = ORD-CUST-ID                           
062800             SUBTRACT 1 FROM CUST-TOTAL-ORDERS-T(CUST-IDX)                
062900             SUBTRACT ORD-TOTAL                                           
063000                 FROM CUST-TOTAL-SPENT-T(CUST-IDX)                        
063100     END-SEARCH.                                                          
063200 1300-EXIT.                                                               
063300     EXIT.                                                                
063400                                                                          
063500 1500-LOG-NOT-FOUND.                                                      
063600*    WS-REJECT-SEQ NUMBERS THE NOT-FOUND LINES ON THE REPORT              
063700*    ONLY -- UNRELATED TO ANY ORDER OR SEQUENCE NUMBER.                   
063800     ADD 1 TO WS-REJECT-SEQ.                                              
063900     ADD 1 TO NUM-REV-NOT-FOUND.                                          
064000     MOVE WS-REJECT-SEQ TO RPT-NF-SEQ.                                    
064100     MOVE WS-REV-KEY    TO RPT-NF-ORDER.                                  
064200     WRITE REVRPT-REC FROM RPT-NOTFOUND-LINE AFTER 1.                     
064300     PERFORM 0900-READ-REVTRAN THRU 0900-EXIT.                            
064400 1500-EXIT.                                                               
064500     EXIT.                                                                
064600                                                                          
064700 8000-REWRITE-CUST-MASTER.                                                
064800*    ONE PASS THROUGH THE TABLE WRITES THE REFRESHED CUSTOMER             
064900*    MASTER, CARRYING FORWARD EVERY ROLLBACK MADE DURING THE              
065000*    RUN AT 1300-RESTORE-CUSTOMER.                                        
065100     PERFORM 8010-WRITE-ONE-CUST THRU 8010-EXIT                           
065200         VARYING CUST-IDX FROM 1 BY 1                                     
065300         UNTIL CUST-IDX > WS-CUST-COUNT.                                  
065400 8000-EXIT.                                                               
065500     EXIT.                                                                
065600                                                                          
065700 8010-WRITE-ONE-CUST.                                                     
065800*        NAME/CONTACT BLOCK                                               
065900     MOVE CUST-ID-T(CUST-IDX)           TO CUST-ID.                       
066000     MOVE CUST-NAME-T(CUST-IDX)         TO CUST-NAME.                     
066100     MOVE CUST-EMAIL-T(CUST-IDX)        TO CUST-EMAIL.                    
066200     MOVE CUST-PHONE-T(CUST-IDX)        TO CUST-PHONE.                    
066300     MOVE CUST-COMPANY-T(CUST-IDX)      TO CUST-COMPANY.                  
066400*        MAILING ADDRESS BLOCK                                            
066500     MOVE CUST-STREET-T(CUST-IDX)       TO CUST-STREET.                   
066600     MOVE CUST-CITY-T(CUST-IDX)         TO CUST-CITY.                     
066700     MOVE CUST-STATE-T(CUST-IDX)        TO CUST-STATE.                    
066800     MOVE CUST-ZIP-T(CUST-IDX)          TO CUST-ZIP.                      
066900     MOVE CUST-COUNTRY-T(CUST-IDX)      TO CUST-COUNTRY.                  
067000*        STATUS AND LIFETIME ORDER HISTORY BLOCK                          
067100     MOVE CUST-STATUS-T(CUST-IDX)       TO CUST-STATUS.                   
067200     MOVE CUST-TOTAL-SPENT-T(CUST-IDX)  TO CUST-TOTAL-SPENT.              
067300     MOVE CUST-TOTAL-ORDERS-T(CUST-IDX) TO CUST-TOTAL-ORDERS.             
067400     WRITE CUSTOUT-REC FROM CUST-MASTER-REC.                              
067500 8010-EXIT.                                                               
067600     EXIT.                                                                
067700                                                                          
067800 8100-REWRITE-PROD-MASTER.                                                
067900*    SAME TREATMENT FOR THE PRODUCT MASTER, CARRYING FORWARD              
068000*    EVERY STOCK-QUANTITY RESTORE MADE DURING THE RUN.                    
068100     PERFORM 8110-WRITE-ONE-PROD THRU 8110-EXIT                           
068200         VARYING PROD-IDX FROM 1 BY 1                                     
068300         UNTIL PROD-IDX > WS-PROD-COUNT.                                  
068400 8100-EXIT.                                                               
068500     EXIT.                                                                
068600                                                                          
068700 8110-WRITE-ONE-PROD.                                                     
068800*        IDENTIFYING FIELDS                                               
068900     MOVE PROD-ID-T(PROD-IDX)           TO PROD-ID.                       
069000     MOVE PROD-NAME-T(PROD-IDX)         TO PROD-NAME.                     
069100     MOVE PROD-SKU-T(PROD-IDX)          TO PROD-SKU.                      
069200     MOVE PROD-PRICE-T(PROD-IDX)        TO PROD-PRICE.                    
069300*        STOCK AND CATEGORY FIELDS                                        
069400     MOVE PROD-STOCK-QTY-T(PROD-IDX)    TO PROD-STOCK-QTY.                
069500     MOVE PROD-CATEGORY-T(PROD-IDX)     TO PROD-CATEGORY.                 
069600     MOVE PROD-ACTIVE-T(PROD-IDX)       TO PROD-ACTIVE.                   
069700     WRITE PRODOUT-REC FROM PROD-MASTER-REC.                              
069800 8110-EXIT.                                                               
069900     EXIT.                                                                
070000                                                                          
070100 8500-PRINT-CONTROL-TOTALS.                                               
070200*    FOUR NUMBERS -- READ, REVERSED, NOT-FOUND, AND TOTAL                 
070300*    DOLLAR VALUE REVERSED -- TIE THE RUN OUT FOR THE OPERATOR.           
070400     WRITE REVRPT-REC FROM RPT-TOTALS-HDR AFTER 2.                        
070500     MOVE NUM-REVTRAN-READ     TO RPT-REQ-READ.                           
070600     WRITE REVRPT-REC FROM RPT-TOTAL-LINE1 AFTER 2.                       
070700     MOVE NUM-ORDERS-REVERSED  TO RPT-ORD-REVERSED.                       
070800     WRITE REVRPT-REC FROM RPT-TOTAL-LINE2 AFTER 1.                       
070900     MOVE NUM-REV-NOT-FOUND    TO RPT-REQ-NOTFOUND.                       
071000     WRITE REVRPT-REC FROM RPT-TOTAL-LINE3 AFTER 1.                       
071100     MOVE TOTAL-VALUE-REVERSED TO RPT-VALUE-REVERSED.                     
071200     WRITE REVRPT-REC FROM RPT-TOTAL-LINE4 AFTER 1.                       
071300 8500-EXIT.                                                               
071400     EXIT.                                                                
