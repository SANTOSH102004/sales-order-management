000100 IDENTIFICATION DIVISION.                                                 
000200*---------------------------------------------------------------          
000300 PROGRAM-ID.    CUSTMAINT.                                                
000400 AUTHOR.        R HALVERSEN.                                              
000500 INSTALLATION.  NORTHGATE DISTRIBUTING - DATA PROCESSING.                 
000600 DATE-WRITTEN.  04/10/93.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      NON-CONFIDENTIAL.                                         
000900****************************************************************          
001000*                                                                         
001100*    CUSTMAINT  --  CUSTOMER MASTER MAINTENANCE                           
001200*                                                                         
001300*    READS THE CUSTOMER MAINTENANCE TRANSACTION FILE (CUSTTRN)            
001400*    AND APPLIES ADDS AND CHANGES TO THE CUSTOMER MASTER.  NAME           
001500*    MUST BE PRESENT; EMAIL MUST BE PRESENT, LOOK LIKE AN                 
001600*    EMAIL ADDRESS, AND BE UNIQUE ACROSS THE MASTER (A CHANGE             
001700*    MAY KEEP ITS OWN EMAIL).  NEW CUSTOMERS ARE ASSIGNED THE             
001800*    NEXT NUMBER IN THE CUST-ID SEQUENCE -- THE TRANSACTION'S             
001900*    OWN CMT-CUST-ID IS IGNORED ON AN ADD.  REJECTS ARE LISTED            
002000*    ON THE CONTROL REPORT WITH A REASON, NOT APPLIED.                    
002100*                                                                         
002200*    CHANGE LOG --------------------------------------------              
002300*    RTH 04/10/93  ORIGINAL PROGRAM, PROJECT SO-118               CUMT0010
002400*    RTH 01/22/99  Y2K -- NO DATE FIELDS ON THIS FILE, N/C        CUMT0020
002500*    MLK 07/14/03  CUSTOMER LOOKUP NOW DONE FROM AN IN-           CUMT0030
002600*                  MEMORY TABLE (BINARY SEARCH), SAME AS          CUMT0030
002700*                  ORDPOST -- MASTER IS LINE SEQUENTIAL           CUMT0030
002800*    DWS 03/11/09  ADDED DUPLICATE-EMAIL REJECT, REQ 09-0051      CUMT0040
002900*    PJQ 09/02/14  CONVERTED SCALAR COUNTERS AND SUBSCRIPTS       CUMT0050
003000*                  TO 77-LEVEL ITEMS TO MATCH SHOP STANDARD,      CUMT0050
003100*                  REQ 14-1187 (NO LOGIC CHANGE)                  CUMT0050
003200*    HRN 06/19/18  EXPANDED IN-LINE COMMENTARY PER DP STANDARDS   CUMT0060
003300*                  REVIEW, AUDIT 18-220 (NO LOGIC CHANGE)         CUMT0060
003400*                                                                         
003500****************************************************************          
003600                                                                          
003700*    ENVIRONMENT DIVISION -----------------------------------             
003800*    C01 DRIVES THE PRINTER TO TOP-OF-FORM FOR THE REPORT'S               
003900*    PAGE BREAK.  UPSI-0 IS A HOLDOVER SWITCH FROM THE DP                 
004000*    STANDARD JCL PROC -- NOT REFERENCED BY THIS PROGRAM'S                
004100*    LOGIC, ONLY BY THE OPERATOR RUNBOOK.                                 
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-390.                                                
004500 OBJECT-COMPUTER. IBM-390.                                                
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM                                                   
004800     UPSI-0 ON CUST-AUDIT-SW OFF CUST-NO-AUDIT-SW.                        
004900                                                                          
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200*    CUSTTRN -- INCOMING MAINTENANCE TRANSACTIONS, ADD/CHANGE             
005300*    ACTION CODES ONLY.                                                   
005400     SELECT CUSTTRN-FILE  ASSIGN TO CUSTTRN                               
005500         ORGANIZATION IS LINE SEQUENTIAL                                  
005600         FILE STATUS  IS WS-CUSTTRN-STATUS.                               
005700                                                                          
005800*    CUSTMAS -- CURRENT CUSTOMER MASTER, READ-ONLY INPUT HERE.            
005900     SELECT CUSTMAS-FILE  ASSIGN TO CUSTMAS                               
006000         ORGANIZATION IS LINE SEQUENTIAL                                  
006100         FILE STATUS  IS WS-CUSTMAS-STATUS.                               
006200                                                                          
006300*    CUSTOUT -- NEXT GENERATION OF THE MASTER, WRITTEN FRESH              
006400*    EACH RUN FROM THE IN-MEMORY TABLE.                                   
006500     SELECT CUSTOUT-FILE  ASSIGN TO CUSTOUT                               
006600         ORGANIZATION IS LINE SEQUENTIAL                                  
006700         FILE STATUS  IS WS-CUSTOUT-STATUS.                               
006800                                                                          
006900*    CUSTRPT -- PRINTED EXCEPTION AND CONTROL-TOTAL REPORT.               
007000     SELECT CUSTRPT-FILE  ASSIGN TO CUSTRPT                               
007100         ORGANIZATION IS LINE SEQUENTIAL                                  
007200         FILE STATUS  IS WS-CUSTRPT-STATUS.                               
007300                                                                          
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600                                                                          
007700*    TRANSACTION RECORD LAYOUT LIVES IN THE CUSTTRN COPYBOOK,             
007800*    SHARED WITH NO OTHER PROGRAM.                                        
007900 FD  CUSTTRN-FILE                                                         
008000     RECORDING MODE IS F.                                                 
008100 COPY CUSTTRN.                                                            
008200                                                                          
008300*    THE MASTER ITSELF IS READ AS A FLAT BUFFER AND MOVED INTO            
008400*    THE CUSTMAST COPYBOOK LAYOUT BELOW -- THE REAL FIELD                 
008500*    BREAKDOWN LIVES IN WORKING-STORAGE, NOT HERE.                        
008600 FD  CUSTMAS-FILE                                                         
008700     RECORDING MODE IS F.                                                 
008800 01  CUSTMAS-REC                     PIC X(230).                          
008900                                                                          
009000*    OUTPUT MASTER, SAME PHYSICAL LAYOUT AS CUSTMAS-REC ABOVE.            
009100 FD  CUSTOUT-FILE                                                         
009200     RECORDING MODE IS F.                                                 
009300 01  CUSTOUT-REC                     PIC X(230).                          
009400                                                                          
009500*    REPORT LINE BUFFER -- 132 BYTES, STANDARD WIDE-CARRIAGE              
009600*    PRINTER WIDTH FOR THIS SHOP'S CONTROL REPORTS.                       
009700 FD  CUSTRPT-FILE                                                         
009800     RECORDING MODE IS F.                                                 
009900 01  CUSTRPT-REC                     PIC X(132).                          
010000                                                                          
010100 WORKING-STORAGE SECTION.                                                 
010200*                                                                         
010300*    FILE STATUS BYTES FOR EACH OF THE FOUR FILES ABOVE --                
010400*    CHECKED AFTER EVERY OPEN/READ/WRITE THAT CAN FAIL.                   
010500 01  WS-FILE-STATUSES.                                                    
010600     05  WS-CUSTTRN-STATUS           PIC X(02) VALUE SPACES.              
010700     05  WS-CUSTMAS-STATUS           PIC X(02) VALUE SPACES.              
010800     05  WS-CUSTOUT-STATUS           PIC X(02) VALUE SPACES.              
010900     05  WS-CUSTRPT-STATUS           PIC X(02) VALUE SPACES.              
011000*                                                                         
011100*    RUN-CONTROL SWITCHES.  EACH CARRIES ITS OWN 88-LEVEL SO              
011200*    THE PROCEDURE DIVISION TESTS READ AS PLAIN ENGLISH.                  
011300 01  WS-SWITCHES.                                                         
011400     05  WS-TRAN-EOF                 PIC X(01) VALUE 'N'.                 
011500         88  TRAN-AT-EOF             VALUE 'Y'.                           
011600     05  WS-CUST-REJECTED            PIC X(01) VALUE 'N'.                 
011700         88  CUST-TRANS-REJECTED     VALUE 'Y'.                           
011800     05  WS-DUP-EMAIL-SW             PIC X(01) VALUE 'N'.                 
011900         88  DUP-EMAIL-FOUND         VALUE 'Y'.                           
012000     05  CUST-AUDIT-SW               PIC X(01) VALUE 'N'.                 
012100     05  CUST-NO-AUDIT-SW            PIC X(01) VALUE 'Y'.                 
012200*                                                                         
012300*    RUN DATE/TIME, ACCEPTED FROM THE SYSTEM AT 0000-MAIN AND             
012400*    USED TO STAMP THE REPORT HEADING AT 0800-INIT-REPORT.                
012500 01  SYSTEM-DATE-AND-TIME.                                                
012600     05  CURRENT-DATE.                                                    
012700         10  CURRENT-YEAR            PIC 9(02).                           
012800         10  CURRENT-MONTH           PIC 9(02).                           
012900         10  CURRENT-DAY             PIC 9(02).                           
013000     05  CURRENT-TIME.                                                    
013100         10  CURRENT-HOUR            PIC 9(02).                           
013200         10  CURRENT-MINUTE          PIC 9(02).                           
013300         10  CURRENT-SECOND          PIC 9(02).                           
013400         10  CURRENT-HNDSEC          PIC 9(02).                           
013500*                                                                         
013600*    WS-AREA COPY OF THE MASTER LAYOUT -- USED AS THE READ                
013700*    INTO / WRITE FROM BUFFER WHEN LOADING OR REWRITING THE               
013800*    CUSTOMER MASTER.                                                     
013900 COPY CUSTMAST.                                                           
014000*                                                                         
014100****************************************************************          
014200*    IN-MEMORY CUSTOMER TABLE -- LOADED FROM CUSTMAS-FILE,      *         
014300*    WHICH MUST ARRIVE IN ASCENDING CUST-ID SEQUENCE.  ADD      *         
014400*    TRANSACTIONS APPEND A NEW HIGH-KEY ENTRY, SO THE TABLE     *         
014500*    STAYS IN ASCENDING ORDER WITHOUT ANY RESHUFFLING.          *         
014600****************************************************************          
014700 77  WS-CUST-COUNT                   PIC 9(05) COMP VALUE ZERO.           
014800 01  CUST-TABLE.                                                          
014900     05  CUST-TAB-ENTRY OCCURS 1 TO 9000 TIMES                            
015000             DEPENDING ON WS-CUST-COUNT                                   
015100             ASCENDING KEY IS CUST-ID-T                                   
015200             INDEXED BY CUST-IDX.                                         
015300         10  CUST-ID-T               PIC 9(06).                           
015400         10  CUST-NAME-T             PIC X(30).                           
015500         10  CUST-EMAIL-T            PIC X(40).                           
015600         10  CUST-PHONE-T            PIC X(15).                           
015700         10  CUST-COMPANY-T          PIC X(30).                           
015800         10  CUST-STREET-T           PIC X(30).                           
015900         10  CUST-CITY-T             PIC X(20).                           
016000         10  CUST-STATE-T            PIC X(02).                           
016100         10  CUST-ZIP-T              PIC X(10).                           
016200         10  CUST-COUNTRY-T          PIC X(15).                           
016300         10  CUST-STATUS-T           PIC X(01).                           
016400         10  CUST-TOTAL-SPENT-T      PIC S9(09)V99 COMP-3.                
016500         10  CUST-TOTAL-ORDERS-T     PIC 9(05).                           
016600*                                                                         
016700*    WS-CUST-SEQ IS THE HIGH-WATER CUSTOMER NUMBER, SET ONCE              
016800*    AT 0715-SET-CUST-SEQ AND BUMPED BY ONE FOR EACH ADD.                 
016900 77  WS-CUST-SEQ                     PIC 9(06) COMP VALUE ZERO.           
017000*    SUBSCRIPT OF THE MATCHED CUSTOMER ON A CHANGE, SET BY                
017100*    1350-FIND-CUSTOMER; ZERO MEANS "NO MATCH" OR "THIS IS AN             
017200*    ADD, NOT A CHANGE."                                                  
017300 77  WS-CUST-MATCH-IDX               PIC 9(05) COMP VALUE ZERO.           
017400*    TEXT OF THE REJECT REASON, CARRIED FROM WHICHEVER EDIT               
017500*    PARAGRAPH FAILED THROUGH TO 1600-REJECT-CUST-TRANS.                  
017600 77  WS-REJECT-REASON                PIC X(30).                           
017700*    COUNT OF "@" CHARACTERS FOUND IN THE EMAIL ADDRESS BY                
017800*    1200-EDIT-EMAIL'S INSPECT -- MUST COME OUT TO EXACTLY 1.             
017900 77  WS-AT-COUNT                     PIC 9(02) COMP VALUE ZERO.           
018000*    EMAIL ADDRESS SPLIT INTO LOCAL PART AND DOMAIN PART BY               
018100*    THE UNSTRING IN 1200-EDIT-EMAIL.                                     
018200 77  WS-EMAIL-LOCAL                  PIC X(40).                           
018300 77  WS-EMAIL-DOMAIN                 PIC X(40).                           
018400*                                                                         
018500*    RUN CONTROL TOTALS, PRINTED AT 8500-PRINT-CONTROL-TOTALS.            
018600 01  REPORT-TOTALS.                                                       
018700     05  NUM-TRANS-READ              PIC 9(07) COMP VALUE ZERO.           
018800     05  NUM-CUST-ADDED              PIC 9(07) COMP VALUE ZERO.           
018900     05  NUM-CUST-CHANGED            PIC 9(07) COMP VALUE ZERO.           
019000     05  NUM-CUST-REJECTED           PIC 9(07) COMP VALUE ZERO.           
019100     05  WS-REJECT-SEQ               PIC 9(05) COMP VALUE ZERO.           
019200*                                                                         
019300*    HEADING LINES -- PRINTED ONCE AT THE TOP OF THE REPORT BY            
019400*    0800-INIT-REPORT.                                                    
019500 01  RPT-HEADER1.                                                         
019600     05  FILLER                      PIC X(40)                            
019700         VALUE 'CUSTOMER MAINTENANCE CONTROL REPORT DATE:'.               
019800     05  RPT-MM                      PIC 9(02).                           
019900     05  FILLER                      PIC X(01) VALUE '/'.                 
020000     05  RPT-DD                      PIC 9(02).                           
020100     05  FILLER                      PIC X(01) VALUE '/'.                 
020200     05  RPT-YY                      PIC 9(02).                           
020300     05  FILLER                      PIC X(59) VALUE SPACES.              
020400 01  RPT-HEADER2.                                                         
020500     05  FILLER                      PIC X(10) VALUE 'SEQ   '.            
020600     05  FILLER                      PIC X(12)                            
020700             VALUE 'CUSTOMER ID'.                                         
020800     05  FILLER                      PIC X(05) VALUE SPACES.              
020900     05  FILLER                      PIC X(40) VALUE 'REASON'.            
021000     05  FILLER                      PIC X(65) VALUE SPACES.              
021100*    ONE DETAIL LINE PER REJECTED TRANSACTION -- PRINTED BY               
021200*    1600-REJECT-CUST-TRANS AS EACH REJECT IS ENCOUNTERED.                
021300 01  RPT-REJECT-LINE.                                                     
021400     05  RPT-REJ-SEQ                 PIC ZZZZ9.                           
021500     05  FILLER                      PIC X(05) VALUE SPACES.              
021600     05  RPT-REJ-CUST                PIC 9(06).                           
021700     05  FILLER                      PIC X(06) VALUE SPACES.              
021800     05  RPT-REJ-REASON              PIC X(30).                           
021900     05  FILLER                      PIC X(76) VALUE SPACES.              
022000*    TOTALS BLOCK -- PRINTED ONCE AT RUN END BY                           
022100*    8500-PRINT-CONTROL-TOTALS.                                           
022200 01  RPT-TOTALS-HDR.                                                      
022300     05  FILLER                      PIC X(26)                            
022400         VALUE 'CONTROL TOTALS:           '.                              
022500     05  FILLER                      PIC X(106) VALUE SPACES.             
022600 01  RPT-TOTAL-LINE1.                                                     
022700     05  FILLER                      PIC X(30)                            
022800         VALUE 'TRANSACTIONS READ . . . . .  '.                           
022900     05  RPT-TRANS-READ              PIC ZZZ,ZZZ,ZZ9.                     
023000     05  FILLER                      PIC X(91) VALUE SPACES.              
023100 01  RPT-TOTAL-LINE2.                                                     
023200     05  FILLER                      PIC X(30)                            
023300         VALUE 'CUSTOMERS ADDED . . . . . .  '.                           
023400     05  RPT-CUST-ADDED              PIC ZZZ,ZZZ,ZZ9.                     
023500     05  FILLER                      PIC X(91) VALUE SPACES.              
023600 01  RPT-TOTAL-LINE3.                                                     
023700     05  FILLER                      PIC X(30)                            
023800         VALUE 'CUSTOMERS CHANGED . . . . .  '.                           
023900     05  RPT-CUST-CHANGED            PIC ZZZ,ZZZ,ZZ9.                     
024000     05  FILLER                      PIC X(91) VALUE SPACES.              
024100 01  RPT-TOTAL-LINE4.                                                     
024200     05  FILLER                      PIC X(30)                            
024300         VALUE 'TRANSACTIONS REJECTED. . . .  '.                          
024400     05  RPT-CUST-REJECTED           PIC ZZZ,ZZZ,ZZ9.                     
024500     05  FILLER                      PIC X(91) VALUE SPACES.              
024600*                                                                         
024700 PROCEDURE DIVISION.                                                      
024800*---------------------------------------------------------------          
024900*    MAINLINE.  THE MASTER IS LOADED ENTIRELY INTO CUST-TABLE             
025000*    UP FRONT, EVERY TRANSACTION IS APPLIED AGAINST THE TABLE             
025100*    IN MEMORY, AND THE WHOLE TABLE IS WRITTEN BACK OUT AS THE            
025200*    NEW MASTER AT THE END.  NO RECORD IS EVER REWRITTEN IN               
025300*    PLACE -- THIS SHOP DOES NOT RUN CUSTMAS AS AN I-O FILE.              
025400*---------------------------------------------------------------          
025500 0000-MAIN.                                                               
025600*    STAMP THE RUN DATE/TIME FOR THE OPERATOR'S CONSOLE LOG.              
025700     ACCEPT CURRENT-DATE FROM DATE.                                       
025800     ACCEPT CURRENT-TIME FROM TIME.                                       
025900     DISPLAY 'CUSTMAINT STARTED DATE = ' CURRENT-MONTH '/'                
026000         CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.                     
026100                                                                          
026200*    OPEN THE FILES, PULL THE WHOLE MASTER INTO CUST-TABLE,               
026300*    WORK OUT THE NEXT CUSTOMER NUMBER, AND LAY DOWN THE                  
026400*    REPORT HEADING BEFORE THE FIRST DETAIL LINE PRINTS.                  
026500     PERFORM 0700-OPEN-FILES     THRU 0700-EXIT.                          
026600     PERFORM 0710-LOAD-CUST-TABLE THRU 0710-EXIT.                         
026700     PERFORM 0715-SET-CUST-SEQ   THRU 0715-EXIT.                          
026800     PERFORM 0800-INIT-REPORT    THRU 0800-EXIT.                          
026900                                                                          
027000*    PRIME THE READ AND DRIVE THE TRANSACTION FILE TO                     
027100*    EXHAUSTION, ONE TRANSACTION PER PASS OF 1000.                        
027200     PERFORM 0900-READ-CUSTTRN THRU 0900-EXIT.                            
027300     PERFORM 1000-PROCESS-CUST-TRANS THRU 1000-EXIT                       
027400         UNTIL TRAN-AT-EOF.                                               
027500                                                                          
027600*    TRANSACTIONS ARE ALL APPLIED -- SPILL THE UPDATED TABLE              
027700*    BACK OUT TO CUSTOUT-FILE, PRINT THE CONTROL TOTALS, AND              
027800*    CLOSE EVERYTHING DOWN.                                               
027900     PERFORM 8000-REWRITE-CUST-MASTER THRU 8000-EXIT.                     
028000     PERFORM 8500-PRINT-CONTROL-TOTALS THRU 8500-EXIT.                    
028100     PERFORM 0790-CLOSE-FILES    THRU 0790-EXIT.                          
028200                                                                          
028300     GOBACK.                                                              
028400                                                                          
028500 0700-OPEN-FILES.                                                         
028600*    CUSTTRN IS THE INCOMING MAINTENANCE FILE (ADD/CHANGE                 
028700*    ACTION CODES), CUSTMAS IS THE CURRENT CUSTOMER MASTER,               
028800*    CUSTOUT IS THE NEXT GENERATION OF THE MASTER, CUSTRPT IS             
028900*    THE PRINTED EXCEPTION/CONTROL REPORT.                                
029000     OPEN INPUT  CUSTTRN-FILE                                             
029100                 CUSTMAS-FILE                                             
029200          OUTPUT CUSTOUT-FILE                                             
029300                 CUSTRPT-FILE.                                            
029400     IF WS-CUSTTRN-STATUS NOT = '00'                                      
029500*        CAN'T READ TRANSACTIONS -- NOTHING TO PROCESS, FORCE             
029600*        EOF SO THE MAINLINE FALLS THROUGH TO CLOSE.                      
029700         DISPLAY 'ERROR OPENING CUSTTRN. RC: ' WS-CUSTTRN-STATUS          
029800         MOVE 16 TO RETURN-CODE                                           
029900         MOVE 'Y' TO WS-TRAN-EOF                                          
030000     END-IF.                                                              
030100     IF WS-CUSTMAS-STATUS NOT = '00'                                      
030200*        SAME TREATMENT IF THE MASTER WON'T OPEN -- THERE IS              
030300*        NOTHING TO LOAD INTO CUST-TABLE EITHER WAY.                      
030400         DISPLAY 'ERROR OPENING CUSTMAS. RC: ' WS-CUSTMAS-STATUS          
030500         MOVE 16 TO RETURN-CODE                                           
030600         MOVE 'Y' TO WS-TRAN-EOF                                          
030700     END-IF.                                                              
030800 0700-EXIT.                                                               
030900     EXIT.                                                                
031000                                                                          
031100 0710-LOAD-CUST-TABLE.                                                    
031200*    RUN CUSTMAS-FILE TO END OF FILE, ONE RECORD PER CALL TO              
031300*    0711, BUILDING CUST-TABLE IN MASTER-FILE ORDER (ASCENDING            
031400*    BY CUST-ID, PER THE COPYBOOK'S OWN KEY CLAUSE).                      
031500     PERFORM 0711-READ-ONE-CUST THRU 0711-EXIT                            
031600         UNTIL WS-CUSTMAS-STATUS = '10'.                                  
031700 0710-EXIT.                                                               
031800     EXIT.                                                                
031900                                                                          
032000 0711-READ-ONE-CUST.                                                      
032100*    ONE MASTER RECORD BECOMES ONE CUST-TAB-ENTRY -- EVERY                
032200*    FIELD IN THE MASTER LAYOUT HAS A MATCHING -T FIELD IN THE            
032300*    TABLE SO THE REWRITE PASS AT 8010 CAN ROUND-TRIP IT                  
032400*    WITHOUT LOSING ANYTHING.                                             
032500     READ CUSTMAS-FILE INTO CUST-MASTER-REC                               
032600         AT END                                                           
032700             MOVE '10' TO WS-CUSTMAS-STATUS                               
032800         NOT AT END                                                       
032900             ADD 1 TO WS-CUST-COUNT                                       
033000*            NAME/CONTACT BLOCK                                           
033100             MOVE CUST-ID      TO CUST-ID-T(WS-CUST-COUNT)                
033200             MOVE CUST-NAME    TO CUST-NAME-T(WS-CUST-COUNT)              
033300             MOVE CUST-EMAIL   TO CUST-EMAIL-T(WS-CUST-COUNT)             
033400             MOVE CUST-PHONE   TO CUST-PHONE-T(WS-CUST-COUNT)             
033500*            MAILING ADDRESS BLOCK                                        
033600             MOVE CUST-COMPANY                                            
033700                 TO CUST-COMPANY-T(WS-CUST-COUNT)                         
033800             MOVE CUST-STREET                                             
033900                 TO CUST-STREET-T(WS-CUST-COUNT)                          
034000             MOVE CUST-CITY    TO CUST-CITY-T(WS-CUST-COUNT)              
034100             MOVE CUST-STATE   TO CUST-STATE-T(WS-CUST-COUNT)             
034200             MOVE CUST-ZIP     TO CUST-ZIP-T(WS-CUST-COUNT)               
034300             MOVE CUST-COUNTRY                                            
034400                 TO CUST-COUNTRY-T(WS-CUST-COUNT)                         
034500*            STATUS AND LIFETIME ORDER HISTORY BLOCK                      
034600             MOVE CUST-STATUS                                             
034700                 TO CUST-STATUS-T(WS-CUST-COUNT)                          
034800             MOVE CUST-TOTAL-SPENT                                        
034900                 TO CUST-TOTAL-SPENT-T(WS-CUST-COUNT)                     
035000             MOVE CUST-TOTAL-ORDERS                                       
035100                 TO CUST-TOTAL-ORDERS-T(WS-CUST-COUNT)                    
035200     END-READ.                                                            
035300 0711-EXIT.                                                               
035400     EXIT.                                                                
035500                                                                          
035600 0715-SET-CUST-SEQ.                                                       
035700*    NEW CUSTOMERS GET THE NEXT NUMBER PAST THE HIGHEST ONE               
035800*    ON FILE -- THE TABLE IS ASCENDING SO THAT IS THE LAST ENTRY.         
035900     IF WS-CUST-COUNT > 0                                                 
036000         MOVE CUST-ID-T(WS-CUST-COUNT) TO WS-CUST-SEQ                     
036100     ELSE                                                                 
036200*        EMPTY MASTER -- FIRST CUSTOMER EVER ADDED STARTS AT              
036300*        NUMBER ONE (SEE 1400-ADD-CUSTOMER'S ADD 1).                      
036400         MOVE ZERO TO WS-CUST-SEQ                                         
036500     END-IF.                                                              
036600 0715-EXIT.                                                               
036700     EXIT.                                                                
036800                                                                          
036900 0790-CLOSE-FILES.                                                        
037000*    RUN IS DONE -- CLOSE ALL FOUR FILES IN ONE STATEMENT, NO             
037100*    FILE-STATUS CHECK NEEDED SINCE NOTHING FOLLOWS BUT GOBACK.           
037200     CLOSE CUSTTRN-FILE CUSTMAS-FILE CUSTOUT-FILE CUSTRPT-FILE.           
037300 0790-EXIT.                                                               
037400     EXIT.                                                                
037500                                                                          
037600 0800-INIT-REPORT.                                                        
037700*    STAMP THE RUN DATE INTO THE PAGE HEADING AND PRINT THE               
037800*    TWO-LINE BANNER AT THE TOP OF PAGE ONE.                              
037900     MOVE CURRENT-YEAR   TO RPT-YY.                                       
038000     MOVE CURRENT-MONTH  TO RPT-MM.                                       
038100     MOVE CURRENT-DAY    TO RPT-DD.                                       
038200     WRITE CUSTRPT-REC FROM RPT-HEADER1 AFTER PAGE.                       
038300     WRITE CUSTRPT-REC FROM RPT-HEADER2 AFTER 2.                          
038400 0800-EXIT.                                                               
038500     EXIT.                                                                
038600                                                                          
038700 0900-READ-CUSTTRN.                                                       
038800*    CMT- FIELDS (CUSTOMER MAINTENANCE TRANSACTION) COME IN               
038900*    OFF THE COPY OF CUSTTRN BROUGHT IN ABOVE.                            
039000     READ CUSTTRN-FILE                                                    
039100         AT END                                                           
039200             MOVE 'Y' TO WS-TRAN-EOF                                      
039300         NOT AT END                                                       
039400             ADD 1 TO NUM-TRANS-READ                                      
039500     END-READ.                                                            
039600 0900-EXIT.                                                               
039700     EXIT.                                                                
039800                                                                          
039900 1000-PROCESS-CUST-TRANS.                                                 
040000*    RESET THE PER-TRANSACTION WORK FIELDS BEFORE EDITING --              
040100*    NOTHING HERE MAY CARRY OVER FROM THE PRIOR TRANSACTION.              
040200     MOVE 'N' TO WS-CUST-REJECTED.                                        
040300     MOVE SPACES TO WS-REJECT-REASON.                                     
040400     MOVE ZERO TO WS-CUST-MATCH-IDX.                                      
040500                                                                          
040600*    ADD AND CHANGE EACH RUN THE SAME THREE EDITS (NAME,                  
040700*    EMAIL, DUPLICATE EMAIL) BUT CHANGE MUST FIND THE                     
040800*    EXISTING CUSTOMER FIRST -- ANY EDIT FAILURE SKIPS THE                
040900*    REST AND FALLS THROUGH TO THE REJECT PARAGRAPH.                      
041000     EVALUATE TRUE                                                        
041100         WHEN CMT-IS-ADD                                                  
041200             PERFORM 1100-EDIT-NAME THRU 1100-EXIT                        
041300             IF NOT CUST-TRANS-REJECTED                                   
041400                 PERFORM 1200-EDIT-EMAIL THRU 1200-EXIT                   
041500             END-IF                                                       
041600             IF NOT CUST-TRANS-REJECTED                                   
041700                 PERFORM 1300-CHECK-DUP-EMAIL THRU 1300-EXIT              
041800             END-IF                                                       
041900             IF CUST-TRANS-REJECTED                                       
042000                 PERFORM 1600-REJECT-CUST-TRANS THRU 1600-EXIT            
042100             ELSE                                                         
042200                 PERFORM 1400-ADD-CUSTOMER THRU 1400-EXIT                 
042300             END-IF                                                       
042400         WHEN CMT-IS-CHANGE                                               
042500*            CHANGE MUST LOCATE THE CUSTOMER IN THE TABLE                 
042600*            BEFORE ANYTHING ELSE -- A MISS SKIPS STRAIGHT TO             
042700*            REJECT VIA THE SAME FALL-THROUGH BELOW.                      
042800             PERFORM 1350-FIND-CUSTOMER THRU 1350-EXIT                    
042900             IF NOT CUST-TRANS-REJECTED                                   
043000                 PERFORM 1100-EDIT-NAME THRU 1100-EXIT                    
043100             END-IF                                                       
043200             IF NOT CUST-TRANS-REJECTED                                   
043300                 PERFORM 1200-EDIT-EMAIL THRU 1200-EXIT                   
043400             END-IF                                                       
043500             IF NOT CUST-TRANS-REJECTED                                   
043600                 PERFORM 1300-CHECK-DUP-EMAIL THRU 1300-EXIT              
043700             END-IF                                                       
043800             IF CUST-TRANS-REJECTED                                       
043900                 PERFORM 1600-REJECT-CUST-TRANS THRU 1600-EXIT            
044000             ELSE                                                         
044100                 PERFORM 1500-CHANGE-CUSTOMER THRU 1500-EXIT              
044200             END-IF                                                       
044300         WHEN OTHER                                                       
044400*            UNRECOGNIZED ACTION CODE -- LOG IT AND MOVE ON,              
044500*            THE TRANSACTION IS SIMPLY DROPPED (NOT COUNTED               
044600*            AS A REJECT SINCE IT NEVER REACHED AN EDIT).                 
044700             DISPLAY 'CUSTMAINT: UNKNOWN ACTION CODE, RECORD '            
044800                 'IGNORED'                                                
044900     END-EVALUATE.                                                        
045000     PERFORM 0900-READ-CUSTTRN THRU 0900-EXIT.                            
045100 1000-EXIT.                                                               
045200     EXIT.                                                                
045300                                                                          
045400 1100-EDIT-NAME.                                                          
045500*    NAME IS THE ONE FIELD THAT IS ALWAYS REQUIRED, ADD OR                
045600*    CHANGE ALIKE.                                                        
045700     IF CMT-NAME = SPACES                                                 
045800         MOVE 'Y' TO WS-CUST-REJECTED                                     
045900         MOVE 'NAME REQUIRED' TO WS-REJECT-REASON                         
046000     END-IF.                                                              
046100 1100-EXIT.                                                               
046200     EXIT.                                                                
046300                                                                          
046400 1200-EDIT-EMAIL.                                                         
046500*    EMAIL MUST BE PRESENT AND CONTAIN EXACTLY ONE "@" --                 
046600*    ANYTHING ELSE (NONE, OR MORE THAN ONE) IS REJECTED                   
046700*    OUTRIGHT BEFORE THE LOCAL/DOMAIN SPLIT IS EVEN TRIED.                
046800     IF CMT-EMAIL = SPACES                                                
046900         MOVE 'Y' TO WS-CUST-REJECTED                                     
047000         MOVE 'EMAIL REQUIRED' TO WS-REJECT-REASON                        
047100     ELSE                                                                 
047200         MOVE ZERO TO WS-AT-COUNT                                         
047300         INSPECT CMT-EMAIL TALLYING WS-AT-COUNT FOR ALL '@'               
047400         IF WS-AT-COUNT NOT = 1                                           
047500             MOVE 'Y' TO WS-CUST-REJECTED                                 
047600             MOVE 'INVALID EMAIL FORMAT' TO WS-REJECT-REASON              
047700         ELSE                                                             
047800*            SPLIT ON THE "@" -- BOTH HALVES MUST COME OUT                
047900*            NON-BLANK OR THE ADDRESS IS NO GOOD (CATCHES                 
048000*            FORMS LIKE "@DOMAIN.COM" OR "NAME@").                        
048100             MOVE SPACES TO WS-EMAIL-LOCAL WS-EMAIL-DOMAIN                
048200             UNSTRING CMT-EMAIL DELIMITED BY '@'                          
048300                 INTO WS-EMAIL-LOCAL WS-EMAIL-DOMAIN                      
048400             END-UNSTRING                                                 
048500             IF WS-EMAIL-LOCAL = SPACES                                   
048600                 OR WS-EMAIL-DOMAIN = SPACES                              
048700                 MOVE 'Y' TO WS-CUST-REJECTED                             
048800                 MOVE 'INVALID EMAIL FORMAT' TO                           
048900                     WS-REJECT-REASON                                     
049000             END-IF                                                       
049100         END-IF                                                           
049200     END-IF.                                                              
049300 1200-EXIT.                                                               
049400     EXIT.                                                                
049500                                                                          
049600 1300-CHECK-DUP-EMAIL.                                                    
049700*    SCAN THE WHOLE TABLE FOR ANY OTHER ENTRY CARRYING THE                
049800*    SAME EMAIL ADDRESS.  A STRAIGHT SCAN, NOT SEARCH ALL,                
049900*    SINCE THE TABLE IS KEYED ON CUST-ID, NOT EMAIL.                      
050000     MOVE 'N' TO WS-DUP-EMAIL-SW.                                         
050100     PERFORM 1310-SCAN-ONE-EMAIL THRU 1310-EXIT                           
050200         VARYING CUST-IDX FROM 1 BY 1                                     
050300         UNTIL CUST-IDX > WS-CUST-COUNT.                                  
050400     IF DUP-EMAIL-FOUND                                                   
050500         MOVE 'Y' TO WS-CUST-REJECTED                                     
050600         MOVE 'DUPLICATE EMAIL ADDRESS' TO WS-REJECT-REASON               
050700     END-IF.                                                              
050800 1300-EXIT.                                                               
050900     EXIT.                                                                
051000                                                                          
051100 1310-SCAN-ONE-EMAIL.                                                     
051200*    SKIP THE CUSTOMER'S OWN ENTRY ON A CHANGE TRANSACTION --             
051300*    OTHERWISE A CHANGE THAT DOESN'T TOUCH EMAIL WOULD ALWAYS             
051400*    REJECT AGAINST ITSELF.  WS-CUST-MATCH-IDX IS ZERO ON ADD             
051500*    SO IT NEVER MATCHES ANY REAL SUBSCRIPT THERE.                        
051600     IF CUST-EMAIL-T(CUST-IDX) = CMT-EMAIL                                
051700         AND CUST-IDX NOT = WS-CUST-MATCH-IDX                             
051800             MOVE 'Y' TO WS-DUP-EMAIL-SW                                  
051900     END-IF.                                                              
052000 1310-EXIT.                                                               
052100     EXIT.                                                                
052200                                                                          
052300 1350-FIND-CUSTOMER.                                                      
052400*    CUST-TAB-ENTRY IS BUILT ASCENDING ON CUST-ID, SAME AS THE            
052500*    MASTER FILE ITSELF, SO A BINARY SEARCH APPLIES.                      
052600     MOVE ZERO TO WS-CUST-MATCH-IDX.                                      
052700     SEARCH ALL CUST-TAB-ENTRY                                            
052800         AT END                                                           
052900             MOVE 'Y' TO WS-CUST-REJECTED                                 
053000             MOVE 'CUSTOMER NOT FOUND' TO WS-REJECT-REASON                
053100         WHEN CUST-ID-T(CUST-IDX) = CMT-CUST-ID                           
053200             SET WS-CUST-MATCH-IDX TO CUST-IDX                            
053300     END-SEARCH.                                                          
053400 1350-EXIT.                                                               
053500     EXIT.                                                                
053600                                                                          
053700 1400-ADD-CUSTOMER.                                                       
053800*    NEW CUSTOMER STARTS WITH NO ORDER HISTORY AND STATUS                 
053900*    ACTIVE PER STANDING REORDER-DESK POLICY, SAME AS A NEW               
054000*    PRODUCT DEFAULTING ACTIVE IN PRODMAIN.                               
054100*    ASSIGN THE NEXT SEQUENTIAL CUSTOMER NUMBER AND APPEND A              
054200*    NEW HIGH-KEY ENTRY TO THE TABLE -- THE TRANSACTION'S OWN             
054300*    CMT-CUST-ID IS NEVER USED FOR AN ADD.                                
054400     ADD 1 TO WS-CUST-SEQ.                                                
054500     ADD 1 TO WS-CUST-COUNT.                                              
054600     MOVE WS-CUST-SEQ      TO CUST-ID-T(WS-CUST-COUNT).                   
054700     MOVE CMT-NAME         TO CUST-NAME-T(WS-CUST-COUNT).                 
054800     MOVE CMT-EMAIL        TO CUST-EMAIL-T(WS-CUST-COUNT).                
054900     MOVE CMT-PHONE        TO CUST-PHONE-T(WS-CUST-COUNT).                
055000*    ADDRESS FIELDS COME STRAIGHT ACROSS FROM THE TRANSACTION.            
055100     MOVE CMT-COMPANY      TO CUST-COMPANY-T(WS-CUST-COUNT).              
055200     MOVE CMT-STREET       TO CUST-STREET-T(WS-CUST-COUNT).               
055300     MOVE CMT-CITY         TO CUST-CITY-T(WS-CUST-COUNT).                 
055400     MOVE CMT-STATE        TO CUST-STATE-T(WS-CUST-COUNT).                
055500     MOVE CMT-ZIP          TO CUST-ZIP-T(WS-CUST-COUNT).                  
055600     MOVE CMT-COUNTRY      TO CUST-COUNTRY-T(WS-CUST-COUNT).              
055700*    STATUS DEFAULTS TO ACTIVE AND ORDER HISTORY STARTS AT                
055800*    ZERO -- ORDPOST WILL BUILD THESE UP AS ORDERS ARE POSTED.            
055900     MOVE 'A'              TO CUST-STATUS-T(WS-CUST-COUNT).               
056000     MOVE ZERO             TO CUST-TOTAL-SPENT-T(WS-CUST-COUNT).          
056100     MOVE ZERO             TO CUST-TOTAL-ORDERS-T(WS-CUST-COUNT).         
056200     ADD 1 TO NUM-CUST-ADDED.                                             
056300 1400-EXIT.                                                               
056400     EXIT.                                                                
056500                                                                          
056600 1500-CHANGE-CUSTOMER.                                                    
056700*    ONLY THE CONTACT FIELDS ARE REPLACED FROM THE                        
056800*    TRANSACTION -- ORDER HISTORY (TOTAL SPENT/ORDERS) IS                 
056900*    MAINTAINED BY ORDPOST/ORDRVRS AND IS NEVER TOUCHED HERE.             
057000*    NAME AND CONTACT FIELDS, REPLACED WHOLESALE.                         
057100     MOVE CMT-NAME    TO CUST-NAME-T(WS-CUST-MATCH-IDX).                  
057200     MOVE CMT-EMAIL   TO CUST-EMAIL-T(WS-CUST-MATCH-IDX).                 
057300     MOVE CMT-PHONE   TO CUST-PHONE-T(WS-CUST-MATCH-IDX).                 
057400*    MAILING ADDRESS FIELDS, REPLACED WHOLESALE.                          
057500     MOVE CMT-COMPANY TO CUST-COMPANY-T(WS-CUST-MATCH-IDX).               
057600     MOVE CMT-STREET  TO CUST-STREET-T(WS-CUST-MATCH-IDX).                
057700     MOVE CMT-CITY    TO CUST-CITY-T(WS-CUST-MATCH-IDX).                  
057800     MOVE CMT-STATE   TO CUST-STATE-T(WS-CUST-MATCH-IDX).                 
057900     MOVE CMT-ZIP     TO CUST-ZIP-T(WS-CUST-MATCH-IDX).                   
058000     MOVE CMT-COUNTRY TO CUST-COUNTRY-T(WS-CUST-MATCH-IDX).               
058100     IF CMT-STATUS NOT = SPACES                                           
058200*        STATUS IS THE ONE OPTIONAL FIELD ON A CHANGE -- LEAVE            
058300*        IT ALONE IF THE TRANSACTION DIDN'T SUPPLY ONE.                   
058400         MOVE CMT-STATUS TO CUST-STATUS-T(WS-CUST-MATCH-IDX)              
058500     END-IF.                                                              
058600     ADD 1 TO NUM-CUST-CHANGED.                                           
058700 1500-EXIT.                                                               
058800     EXIT.                                                                
058900                                                                          
059000 1600-REJECT-CUST-TRANS.                                                  
059100*    WS-REJECT-SEQ NUMBERS THE REJECT LINES ON THE REPORT IN              
059200*    THE ORDER THEY WERE ENCOUNTERED, NOT BY CUSTOMER NUMBER.             
059300     ADD 1 TO WS-REJECT-SEQ.                                              
059400     ADD 1 TO NUM-CUST-REJECTED.                                          
059500     MOVE WS-REJECT-SEQ    TO RPT-REJ-SEQ.                                
059600     MOVE CMT-CUST-ID      TO RPT-REJ-CUST.                               
059700     MOVE WS-REJECT-REASON TO RPT-REJ-REASON.                             
059800     WRITE CUSTRPT-REC FROM RPT-REJECT-LINE AFTER 1.                      
059900 1600-EXIT.                                                               
060000     EXIT.                                                                
060100                                                                          
060200 8000-REWRITE-CUST-MASTER.                                                
060300*    ONE PASS THROUGH THE WHOLE TABLE, IN CUST-ID ORDER,                  
060400*    WRITES THE NEXT GENERATION OF THE MASTER FILE.                       
060500     PERFORM 8010-WRITE-ONE-CUST THRU 8010-EXIT                           
060600         VARYING CUST-IDX FROM 1 BY 1                                     
060700         UNTIL CUST-IDX > WS-CUST-COUNT.                                  
060800 8000-EXIT.                                                               
060900     EXIT.                                                                
061000                                                                          
061100 8010-WRITE-ONE-CUST.                                                     
061200*    MIRROR IMAGE OF THE LOAD IN 0711 -- EVERY -T FIELD MOVES             
061300*    BACK INTO ITS MATCHING MASTER-RECORD FIELD BEFORE THE                
061400*    WRITE.                                                               
061500*    NAME/CONTACT BLOCK BACK OUT TO THE MASTER LAYOUT.                    
061600     MOVE CUST-ID-T(CUST-IDX)           TO CUST-ID.                       
061700     MOVE CUST-NAME-T(CUST-IDX)         TO CUST-NAME.                     
061800     MOVE CUST-EMAIL-T(CUST-IDX)        TO CUST-EMAIL.                    
061900     MOVE CUST-PHONE-T(CUST-IDX)        TO CUST-PHONE.                    
062000*    ADDRESS BLOCK BACK OUT TO THE MASTER LAYOUT.                         
062100     MOVE CUST-COMPANY-T(CUST-IDX)      TO CUST-COMPANY.                  
062200     MOVE CUST-STREET-T(CUST-IDX)       TO CUST-STREET.                   
062300     MOVE CUST-CITY-T(CUST-IDX)         TO CUST-CITY.                     
062400     MOVE CUST-STATE-T(CUST-IDX)        TO CUST-STATE.                    
062500     MOVE CUST-ZIP-T(CUST-IDX)          TO CUST-ZIP.                      
062600     MOVE CUST-COUNTRY-T(CUST-IDX)      TO CUST-COUNTRY.                  
062700*    STATUS AND LIFETIME ORDER HISTORY BACK OUT TO THE MASTER.            
062800     MOVE CUST-STATUS-T(CUST-IDX)       TO CUST-STATUS.                   
062900     MOVE CUST-TOTAL-SPENT-T(CUST-IDX)  TO CUST-TOTAL-SPENT.              
063000     MOVE CUST-TOTAL-ORDERS-T(CUST-IDX) TO CUST-TOTAL-ORDERS.             
063100     WRITE CUSTOUT-REC FROM CUST-MASTER-REC.                              
063200 8010-EXIT.                                                               
063300     EXIT.                                                                
063400                                                                          
063500 8500-PRINT-CONTROL-TOTALS.                                               
063600*    FOUR COUNTS -- READ, ADDED, CHANGED, REJECTED -- PRINTED             
063700*    IN THAT ORDER SO THE FIRST NUMBER ON THE PAGE IS ALWAYS              
063800*    THE ONE THAT TIES OUT THE OTHER THREE.                               
063900     WRITE CUSTRPT-REC FROM RPT-TOTALS-HDR AFTER 2.                       
064000*    TRANSACTIONS READ OFF CUSTTRN, REGARDLESS OF DISPOSITION.            
064100     MOVE NUM-TRANS-READ      TO RPT-TRANS-READ.                          
064200     WRITE CUSTRPT-REC FROM RPT-TOTAL-LINE1 AFTER 2.                      
064300*    NEW CUSTOMERS APPENDED TO THE TABLE THIS RUN.                        
064400     MOVE NUM-CUST-ADDED      TO RPT-CUST-ADDED.                          
064500     WRITE CUSTRPT-REC FROM RPT-TOTAL-LINE2 AFTER 1.                      
064600*    EXISTING CUSTOMERS UPDATED IN PLACE THIS RUN.                        
064700     MOVE NUM-CUST-CHANGED    TO RPT-CUST-CHANGED.                        
064800     WRITE CUSTRPT-REC FROM RPT-TOTAL-LINE3 AFTER 1.                      
064900*    TRANSACTIONS THAT FAILED AN EDIT AND WERE NOT APPLIED.               
065000     MOVE NUM-CUST-REJECTED   TO RPT-CUST-REJECTED.                       
065100     WRITE CUSTRPT-REC FROM RPT-TOTAL-LINE4 AFTER 1.                      
065200 8500-EXIT.                                                               
065300     EXIT.                                                                
