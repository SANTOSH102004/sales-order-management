000100 IDENTIFICATION DIVISION.                                                 
000200*---------------------------------------------------------------          
000300 PROGRAM-ID.    PERDMETR.                                                 
000400 AUTHOR.        D SCHMIDT.                                                
000500 INSTALLATION.  NORTHGATE DISTRIBUTING - DATA PROCESSING.                 
000600 DATE-WRITTEN.  03/02/94.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      NON-CONFIDENTIAL.                                         
000900************************************************************              
001000*                                                                         
001100*    PERDMETR  --  PERIOD SALES METRICS                                   
001200*                                                                         
001300*    READS THE POSTED ORDERS FILE (ORDRPOST) AND ACCUMULATES              
001400*    TOTAL SALES FOR FOUR WINDOWS ENDING ON THE RUN DATE --               
001500*    TODAY, WEEK-TO-DATE (MONDAY OF THE RUN WEEK THROUGH                  
001600*    TODAY), MONTH-TO-DATE (1ST OF THE MONTH THROUGH TODAY)               
001700*    AND YEAR-TO-DATE (JANUARY 1ST THROUGH TODAY).  A WINDOW              
001800*    WITH NO ORDERS IN IT REPORTS ZERO.                                   
001900*                                                                         
002000*    THE MONDAY-OF-WEEK BOUNDARY IS FOUND BY WORKING OUT THE              
002100*    RUN DATE'S DAY OF WEEK (SAKAMOTO'S METHOD -- SEE                     
002200*    1050-COMPUTE-DOW) AND THEN STEPPING THE DATE BACKWARD                
002300*    ONE DAY AT A TIME.  NO CALENDAR SERVICE IS ASSUMED.                  
002400*                                                                         
002500*    CHANGE LOG --------------------------------------------              
002600*                                                                 PRDM0010
002700*    DWS 03/02/94  ORIGINAL PROGRAM, PROJECT SO-142                       
002800*                                                                 PRDM0020
002900*    RTH 01/22/99  Y2K -- TWO-DIGIT RUN YEAR IS NOW WINDOWED              
003000*                  (BELOW 50 IS 20XX) BEFORE ANY DATE MATH                
003100*                  IS DONE, REQ 98-1140                                   
003200*                                                                         
003300************************************************************              
003400                                                                          
003500 ENVIRONMENT DIVISION.                                                    
003600*---------------------------------------------------------------          
003700*    CONFIGURATION IS THE SAME IBM-390 TARGET EVERY BATCH                 
003800*    PROGRAM IN THIS SHOP COMPILES FOR.                                   
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-390.                                                
004100 OBJECT-COMPUTER. IBM-390.                                                
004200*    C01 NAMES THE TOP-OF-FORM CHANNEL FOR THE PRINTED REPORT.            
004300*    UPSI-0 CARRIES THE OPERATOR'S AUDIT-TRACE SWITCH -- NOT              
004400*    CURRENTLY READ BY THIS PROGRAM BUT KEPT CONSISTENT WITH              
004500*    THE REST OF THE SUITE IN CASE A LATER RELEASE WANTS IT.              
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM                                                   
004800     UPSI-0 ON PERD-AUDIT-SW OFF PERD-NO-AUDIT-SW.                        
004900                                                                          
005000 INPUT-OUTPUT SECTION.                                                    
005100*    ONE FILE IN, ONE FILE OUT -- NO SORT WORK FILE IS NEEDED             
005200*    SINCE ORDRPOST-FILE ALREADY ARRIVES IN ORDER.                        
005300 FILE-CONTROL.                                                            
005400*    POSTED-ORDER FILE PRODUCED BY ORDPOST, READ HERE ONLY.               
005500     SELECT ORDRPOST-FILE ASSIGN TO ORDRPOST                              
005600         ORGANIZATION IS LINE SEQUENTIAL                                  
005700         FILE STATUS  IS WS-ORDRPOST-STATUS.                              
005800                                                                          
005900*    PRINTED PERIOD-METRICS REPORT, ONE COPY PER RUN.                     
006000     SELECT PERDRPT-FILE  ASSIGN TO PERDRPT                               
006100         ORGANIZATION IS LINE SEQUENTIAL                                  
006200         FILE STATUS  IS WS-PERDRPT-STATUS.                               
006300                                                                          
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600                                                                          
006700*    BUFFER RECORD ONLY -- THE REAL FIELD BREAKOUT IS THE                 
006800*    COPY OF ORDRMAST FARTHER DOWN IN WORKING-STORAGE, MOVED              
006900*    IN BY THE READ ... INTO IN 0900-READ-ORDER.                          
007000 FD  ORDRPOST-FILE                                                        
007100     RECORDING MODE IS F.                                                 
007200 01  ORDRPOST-REC                    PIC X(67).                           
007300                                                                          
007400*    132-BYTE PRINT LINE -- STANDARD WIDTH FOR THIS SHOP'S                
007500*    PRINTED REPORTS.                                                     
007600 FD  PERDRPT-FILE                                                         
007700     RECORDING MODE IS F.                                                 
007800 01  PERDRPT-REC                     PIC X(132).                          
007900                                                                          
008000 WORKING-STORAGE SECTION.                                                 
008100*                                                                         
008200*    ONE TWO-BYTE STATUS FIELD PER FILE -- CHECKED RIGHT AFTER            
008300*    OPEN AND LEFT ALONE AFTER THAT.  NEITHER FILE IS REWOUND             
008400*    OR REOPENED PARTWAY THROUGH THE RUN.                                 
008500 01  WS-FILE-STATUSES.                                                    
008600     05  WS-ORDRPOST-STATUS          PIC X(02) VALUE SPACES.              
008700     05  WS-PERDRPT-STATUS           PIC X(02) VALUE SPACES.              
008800*                                                                         
008900*    END-OF-FILE AND AUDIT SWITCHES.  THE AUDIT PAIR RIDES                
009000*    ALONG FROM THE SHOP'S STANDARD WORKING-STORAGE SKELETON              
009100*    BUT THIS PROGRAM DOES NOT YET WRITE AN AUDIT TRACE.                  
009200 01  WS-SWITCHES.                                                         
009300     05  WS-ORDER-EOF                PIC X(01) VALUE 'N'.                 
009400         88  ORDER-AT-EOF            VALUE 'Y'.                           
009500     05  PERD-AUDIT-SW               PIC X(01) VALUE 'N'.                 
009600     05  PERD-NO-AUDIT-SW            PIC X(01) VALUE 'Y'.                 
009700*                                                                         
009800*    RUN DATE AND TIME OFF THE SYSTEM CLOCK.  CURRENT-YEAR IS             
009900*    ONLY TWO DIGITS -- WINDOWED TO FOUR IN 1000-COMPUTE-                 
010000*    WINDOWS BEFORE IT IS USED IN ANY COMPARISON.                         
010100 01  SYSTEM-DATE-AND-TIME.                                                
010200     05  CURRENT-DATE.                                                    
010300         10  CURRENT-YEAR            PIC 9(02).                           
010400         10  CURRENT-MONTH           PIC 9(02).                           
010500         10  CURRENT-DAY             PIC 9(02).                           
010600     05  CURRENT-TIME.                                                    
010700         10  CURRENT-HOUR            PIC 9(02).                           
010800         10  CURRENT-MINUTE          PIC 9(02).                           
010900         10  CURRENT-SECOND          PIC 9(02).                           
011000         10  CURRENT-HNDSEC          PIC 9(02).                           
011100*                                                                         
011200*    WS-AREA COPY OF THE POSTED-ORDER LAYOUT -- USED AS THE               
011300*    READ INTO BUFFER.  ORD-DATE AND ORD-TOTAL ARE THE ONLY               
011400*    TWO FIELDS THIS PROGRAM ACTUALLY LOOKS AT, BUT THE WHOLE             
011500*    RECORD COMES ALONG SINCE THE COPYBOOK IS SHARED WITH                 
011600*    ORDPOST AND ORDRVRS.                                                 
011700 COPY ORDRMAST.                                                           
011800*                                                                         
011900************************************************************              
012000*    RUN-DATE WINDOW BOUNDARIES -- ALL FOUR CARRY A FULL     *            
012100*    CCYYMMDD SO THEY COMPARE DIRECTLY AGAINST ORD-DATE.     *            
012200************************************************************              
012300 77  WS-RUN-CCYY                     PIC 9(04) COMP VALUE ZERO.           
012400 77  WS-RUN-MM                       PIC 9(02) COMP VALUE ZERO.           
012500 77  WS-RUN-DD                       PIC 9(02) COMP VALUE ZERO.           
012600 77  WS-RUN-DATE                     PIC 9(08) VALUE ZERO.                
012700 77  WS-YEAR-START                   PIC 9(08) VALUE ZERO.                
012800 77  WS-MONTH-START                  PIC 9(08) VALUE ZERO.                
012900 77  WS-WEEK-START                   PIC 9(08) VALUE ZERO.                
013000*                                                                         
013100*    WORKING DATE -- STEPPED BACKWARD ONE DAY AT A TIME FROM              
013200*    THE RUN DATE UNTIL IT REACHES THE MONDAY OF THAT WEEK.               
013300 77  WS-WK-CCYY                      PIC 9(04) COMP VALUE ZERO.           
013400 77  WS-WK-MM                        PIC 9(02) COMP VALUE ZERO.           
013500 77  WS-WK-DD                        PIC 9(02) COMP VALUE ZERO.           
013600 77  WS-CUR-MONTH-DAYS               PIC 9(02) COMP VALUE ZERO.           
013700 77  WS-BACK-CTR                     PIC 9(02) COMP VALUE ZERO.           
013800 77  WS-DAYS-BACK                    PIC 9(02) COMP VALUE ZERO.           
013900 77  WS-DOW-TEMP                     PIC S9(03) COMP VALUE ZERO.          
014000*                                                                         
014100*    DAY-OF-WEEK WORK AREA -- SAKAMOTO'S ALGORITHM.  NO                   
014200*    CALENDAR INTRINSIC IS ASSUMED TO EXIST ON THIS SYSTEM.               
014300 77  WS-ZY                           PIC S9(05) COMP VALUE ZERO.          
014400 77  WS-ZY-DIV4                      PIC S9(05) COMP VALUE ZERO.          
014500 77  WS-ZY-DIV100                    PIC S9(05) COMP VALUE ZERO.          
014600 77  WS-ZY-DIV400                    PIC S9(05) COMP VALUE ZERO.          
014700 77  WS-DOW-SUM                      PIC S9(07) COMP VALUE ZERO.          
014800 77  WS-DOW-QUOT                     PIC S9(05) COMP VALUE ZERO.          
014900 77  WS-DOW-NUM                      PIC 9(01) COMP VALUE ZERO.           
015000 77  WS-SAK-IDX                      PIC 9(02) COMP VALUE ZERO.           
015100*                                                                         
015200*    MONTH-END-OFFSET TABLE, JAN THROUGH DEC -- ONE WEEK NEVER            
015300*    CROSSES MORE THAN ONE MONTH BOUNDARY SO THIS IS ALL THE              
015400*    BACKWARD-STEP ROUTINE NEEDS.                                         
015500 01  WS-SAKAMOTO-VALUES              PIC X(12) VALUE                      
015600         '032503514624'.                                                  
015700 01  WS-SAKAMOTO-TAB REDEFINES WS-SAKAMOTO-VALUES.                        
015800     05  SAKAMOTO-T                  PIC 9(01) OCCURS 12 TIMES.           
015900*                                                                         
016000 01  WS-MONTH-DAYS-VALUES            PIC X(24) VALUE                      
016100         '312831303130313130313031'.                                      
016200 01  WS-MONTH-DAYS-TAB REDEFINES WS-MONTH-DAYS-VALUES.                    
016300     05  MONTH-DAYS                  PIC 9(02) OCCURS 12 TIMES.           
016400*                                                                         
016500 77  WS-LEAP-Q4                      PIC S9(05) COMP VALUE ZERO.          
016600 77  WS-LEAP-R4                      PIC S9(05) COMP VALUE ZERO.          
016700 77  WS-LEAP-Q100                    PIC S9(05) COMP VALUE ZERO.          
016800 77  WS-LEAP-R100                    PIC S9(05) COMP VALUE ZERO.          
016900 77  WS-LEAP-Q400                    PIC S9(05) COMP VALUE ZERO.          
017000 77  WS-LEAP-R400                    PIC S9(05) COMP VALUE ZERO.          
017100*                                                                         
017200 77  WS-TODAY-SALES                  PIC S9(09)V99 COMP-3                 
017300                                          VALUE ZERO.                     
017400 77  WS-WTD-SALES                    PIC S9(09)V99 COMP-3                 
017500                                          VALUE ZERO.                     
017600 77  WS-MTD-SALES                    PIC S9(09)V99 COMP-3                 
017700                                          VALUE ZERO.                     
017800 77  WS-YTD-SALES                    PIC S9(09)V99 COMP-3                 
017900                                          VALUE ZERO.                     
018000*                                                                         
018100****************************************************************          
018200*    PRINT-LINE LAYOUTS FOR PERDRPT -- THE FOUR OVERLAPPING               
018300*    PERIOD-TO-DATE WINDOWS (WEEK, MONTH, QUARTER, YEAR)                  
018400*    PRINT AS ONE HEADING FOLLOWED BY FOUR DETAIL LINES.                  
018500****************************************************************          
018600 01  RPT-HEADER1.                                                         
018700     05  FILLER                      PIC X(39)                            
018800         VALUE 'PERIOD SALES METRICS REPORT  RUN DATE:'.                  
018900     05  RPT-MM                      PIC 9(02).                           
019000     05  FILLER                      PIC X(01) VALUE '/'.                 
019100     05  RPT-DD                      PIC 9(02).                           
019200     05  FILLER                      PIC X(01) VALUE '/'.                 
019300     05  RPT-YY                      PIC 9(02).                           
019400     05  FILLER                      PIC X(60) VALUE SPACES.              
019500 01  RPT-HEADER2.                                                         
019600     05  FILLER                      PIC X(20) VALUE 'WINDOW'.            
019700     05  FILLER                    PIC X(20) VALUE 'TOTAL SALES'.         
019800     05  FILLER                      PIC X(92) VALUE SPACES.              
019900 01  RPT-METRIC-LINE.                                                     
020000     05  RPT-WINDOW-NAME             PIC X(20).                           
020100     05  FILLER                      PIC X(04) VALUE SPACES.              
020200     05  RPT-WINDOW-SALES            PIC Z,ZZZ,ZZ9.99.                    
020300     05  FILLER                      PIC X(96) VALUE SPACES.              
020400*                                                                         
020500 PROCEDURE DIVISION.                                                      
020600*---------------------------------------------------------------          
020700*    MAINLINE.  NOTHING FANCY HERE -- OPEN UP, WORK OUT WHERE             
020800*    THE FOUR SALES WINDOWS FALL ON THE CALENDAR, THEN MAKE ONE           
020900*    PASS OF ORDRPOST-FILE ACCUMULATING INTO WHICHEVER WINDOWS            
021000*    EACH ORDER FALLS IN.  REPORT PRINTS ONCE AT THE END.                 
021100*---------------------------------------------------------------          
021200 0000-MAIN.                                                               
021300*    PICK UP TODAY'S DATE/TIME OFF THE SYSTEM CLOCK -- THIS IS            
021400*    THE ONLY "AS OF" POINT THE REPORT EVER USES.                         
021500     ACCEPT CURRENT-DATE FROM DATE.                                       
021600     ACCEPT CURRENT-TIME FROM TIME.                                       
021700     DISPLAY 'PERDMETR STARTED DATE = ' CURRENT-MONTH '/'                 
021800         CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.                     
021900                                                                          
022000*    GET THE FILES OPEN, WORK OUT THE WINDOW BOUNDARIES, THEN             
022100*    LAY DOWN THE REPORT HEADING BEFORE THE FIRST DETAIL LINE.            
022200     PERFORM 0700-OPEN-FILES     THRU 0700-EXIT.                          
022300     PERFORM 1000-COMPUTE-WINDOWS THRU 1000-EXIT.                         
022400     PERFORM 0800-INIT-REPORT    THRU 0800-EXIT.                          
022500                                                                          
022600*    PRIME THE READ, THEN RUN THE POSTED-ORDER FILE TO                    
022700*    EXHAUSTION, ONE ORDER PER PASS OF 1500.                              
022800     PERFORM 0900-READ-ORDER THRU 0900-EXIT.                              
022900     PERFORM 1500-PROCESS-ORDER THRU 1500-EXIT                            
023000         UNTIL ORDER-AT-EOF.                                              
023100                                                                          
023200*    ALL FOUR WINDOW TOTALS ARE COMPLETE -- PRINT THE ONE-PAGE            
023300*    SUMMARY AND SHUT EVERYTHING DOWN.                                    
023400     PERFORM 8000-PRINT-PERIOD-REPORT THRU 8000-EXIT.                     
023500     PERFORM 0790-CLOSE-FILES    THRU 0790-EXIT.                          
023600                                                                          
023700     GOBACK.                                                              
023800                                                                          
023900 0700-OPEN-FILES.                                                         
024000*    ORDRPOST-FILE IS THE SAME POSTED-ORDER OUTPUT ORDPOST                
024100*    PRODUCES -- READ-ONLY HERE, NO RECORDS ARE EVER CHANGED.             
024200     OPEN INPUT  ORDRPOST-FILE                                            
024300          OUTPUT PERDRPT-FILE.                                            
024400     IF WS-ORDRPOST-STATUS NOT = '00'                                     
024500*        BAD OPEN -- NOTHING TO DO BUT FLAG EOF SO MAINLINE               
024600*        FALLS THROUGH TO CLOSE WITHOUT READING ANY RECORDS.              
024700         DISPLAY 'ERROR OPENING ORDRPOST. RC: '                           
024800             WS-ORDRPOST-STATUS                                           
024900         MOVE 16 TO RETURN-CODE                                           
025000         MOVE 'Y' TO WS-ORDER-EOF                                         
025100     END-IF.                                                              
025200 0700-EXIT.                                                               
025300     EXIT.                                                                
025400                                                                          
025500 0790-CLOSE-FILES.                                                        
025600     CLOSE ORDRPOST-FILE PERDRPT-FILE.                                    
025700 0790-EXIT.                                                               
025800     EXIT.                                                                
025900                                                                          
026000 0800-INIT-REPORT.                                                        
026100*    STAMP THE RUN DATE INTO THE PAGE HEADING AND PRINT THE               
026200*    TWO-LINE BANNER AT THE TOP OF PAGE ONE.                              
026300     MOVE CURRENT-YEAR   TO RPT-YY.                                       
026400     MOVE CURRENT-MONTH  TO RPT-MM.                                       
026500     MOVE CURRENT-DAY    TO RPT-DD.                                       
026600     WRITE PERDRPT-REC FROM RPT-HEADER1 AFTER PAGE.                       
026700     WRITE PERDRPT-REC FROM RPT-HEADER2 AFTER 2.                          
026800 0800-EXIT.                                                               
026900     EXIT.                                                                
027000                                                                          
027100 0900-READ-ORDER.                                                         
027200*    ORD-MASTER-REC COMES FROM THE COPY OF ORDRMAST -- SAME               
027300*    LAYOUT THE POSTING PROGRAM WRITES.                                   
027400     READ ORDRPOST-FILE INTO ORD-MASTER-REC                               
027500         AT END MOVE 'Y' TO WS-ORDER-EOF                                  
027600     END-READ.                                                            
027700 0900-EXIT.                                                               
027800     EXIT.                                                                
027900                                                                          
028000 1000-COMPUTE-WINDOWS.                                                    
028100*    RUN DATE, WINDOWED TO A FULL FOUR-DIGIT YEAR, BECOMES                
028200*    THE "TODAY" BOUNDARY AND THE UPPER END OF EVERY WINDOW.              
028300*    CURRENT-YEAR COMES BACK FROM ACCEPT FROM DATE AS TWO                 
028400*    DIGITS ONLY -- WINDOW IT THE SAME WAY THE REST OF THE                
028500*    SHOP'S PROGRAMS DO, SLIDING AT THE 50 MARK.                          
028600     IF CURRENT-YEAR < 50                                                 
028700         COMPUTE WS-RUN-CCYY = 2000 + CURRENT-YEAR                        
028800     ELSE                                                                 
028900         COMPUTE WS-RUN-CCYY = 1900 + CURRENT-YEAR                        
029000     END-IF.                                                              
029100     MOVE CURRENT-MONTH TO WS-RUN-MM.                                     
029200     MOVE CURRENT-DAY   TO WS-RUN-DD.                                     
029300*    WS-RUN-DATE IS THE CCYYMMDD FORM USED TO COMPARE AGAINST             
029400*    ORD-DATE IN EVERY ACCUMULATION PARAGRAPH BELOW.                      
029500     COMPUTE WS-RUN-DATE =                                                
029600         (WS-RUN-CCYY * 10000) + (WS-RUN-MM * 100) + WS-RUN-DD.           
029700*    YEAR-START AND MONTH-START ARE JUST THE FIRST OF THE                 
029800*    CALENDAR YEAR/MONTH -- NO ARITHMETIC NEEDED BEYOND THAT.             
029900     COMPUTE WS-YEAR-START = (WS-RUN-CCYY * 10000) + 0101.                
030000     COMPUTE WS-MONTH-START =                                             
030100         (WS-RUN-CCYY * 10000) + (WS-RUN-MM * 100) + 01.                  
030200                                                                          
030300*    WEEK-START IS THE HARD ONE -- WORK OUT WHAT DAY OF THE               
030400*    WEEK TODAY IS, THEN STEP BACKWARD TO THE PRECEDING MONDAY            
030500*    ONE CALENDAR DAY AT A TIME.                                          
030600     PERFORM 1050-COMPUTE-DOW THRU 1050-EXIT.                             
030700*    WS-DOW-NUM COMES BACK 0=SUNDAY THROUGH 6=SATURDAY.  SHIFT            
030800*    THE ORIGIN SO MONDAY COMES OUT AS ZERO DAYS BACK.                    
030900     COMPUTE WS-DOW-TEMP = WS-DOW-NUM + 6.                                
031000     DIVIDE WS-DOW-TEMP BY 7                                              
031100         GIVING WS-DOW-QUOT REMAINDER WS-DAYS-BACK.                       
031200                                                                          
031300*    WALK THE WORKING DATE BACKWARD WS-DAYS-BACK TIMES, ONE               
031400*    CALL TO 1060 PER DAY -- THAT PARAGRAPH HANDLES MONTH AND             
031500*    YEAR ROLLOVER ON ITS OWN.                                            
031600     MOVE WS-RUN-CCYY TO WS-WK-CCYY.                                      
031700     MOVE WS-RUN-MM   TO WS-WK-MM.                                        
031800     MOVE WS-RUN-DD   TO WS-WK-DD.                                        
031900     PERFORM 1060-BACK-UP-ONE-DAY THRU 1060-EXIT                          
032000         VARYING WS-BACK-CTR FROM 1 BY 1                                  
032100         UNTIL WS-BACK-CTR > WS-DAYS-BACK.                                
032200     COMPUTE WS-WEEK-START =                                              
032300         (WS-WK-CCYY * 10000) + (WS-WK-MM * 100) + WS-WK-DD.              
032400 1000-EXIT.                                                               
032500     EXIT.                                                                
032600                                                                          
032700 1050-COMPUTE-DOW.                                                        
032800*    SAKAMOTO'S DAY-OF-WEEK METHOD -- 0=SUNDAY ... 6=SATURDAY.            
032900*    NO CALENDAR INTRINSIC IS ASSUMED TO EXIST ON THIS SYSTEM,            
033000*    SO THE ALGORITHM IS WORKED OUT IN STRAIGHT DIVIDE/COMPUTE            
033100*    STATEMENTS AGAINST THE MONTH-OFFSET TABLE BUILT FROM                 
033200*    WS-SAKAMOTO-VALUES ABOVE.                                            
033300     MOVE WS-RUN-CCYY TO WS-ZY.                                           
033400     IF WS-RUN-MM < 3                                                     
033500*        JAN/FEB COUNT AS MONTHS 13/14 OF THE PRIOR YEAR UNDER            
033600*        THIS METHOD, SO BACK THE WORKING YEAR OFF BY ONE.                
033700         SUBTRACT 1 FROM WS-ZY                                            
033800     END-IF.                                                              
033900     DIVIDE WS-ZY BY 4   GIVING WS-ZY-DIV4.                               
034000     DIVIDE WS-ZY BY 100 GIVING WS-ZY-DIV100.                             
034100     DIVIDE WS-ZY BY 400 GIVING WS-ZY-DIV400.                             
034200     MOVE WS-RUN-MM TO WS-SAK-IDX.                                        
034300*    SUM THE YEAR TERMS, THE MONTH OFFSET OUT OF THE TABLE, AND           
034400*    THE DAY-OF-MONTH, THEN TAKE IT MOD 7.                                
034500     COMPUTE WS-DOW-SUM =                                                 
034600         WS-ZY + WS-ZY-DIV4 - WS-ZY-DIV100 + WS-ZY-DIV400                 
034700         + SAKAMOTO-T(WS-SAK-IDX) + WS-RUN-DD.                            
034800     DIVIDE WS-DOW-SUM BY 7                                               
034900         GIVING WS-DOW-QUOT REMAINDER WS-DOW-NUM.                         
035000 1050-EXIT.                                                               
035100     EXIT.                                                                
035200                                                                          
035300 1060-BACK-UP-ONE-DAY.                                                    
035400*    STEP THE WORKING DATE BACK ONE DAY.  MOST DAYS THIS IS               
035500*    JUST SUBTRACT 1 FROM WS-WK-DD -- THE REST OF THE                     
035600*    PARAGRAPH ONLY FIRES ON THE FIRST OF THE MONTH.                      
035700     SUBTRACT 1 FROM WS-WK-DD.                                            
035800     IF WS-WK-DD = 0                                                      
035900*        ROLLED OFF THE FRONT OF THE MONTH -- BACK UP THE                 
036000*        MONTH, AND THE YEAR TOO IF THAT ROLLS OFF JANUARY.               
036100         SUBTRACT 1 FROM WS-WK-MM                                         
036200         IF WS-WK-MM = 0                                                  
036300             MOVE 12 TO WS-WK-MM                                          
036400             SUBTRACT 1 FROM WS-WK-CCYY                                   
036500         END-IF                                                           
036600*        PICK UP HOW MANY DAYS THE NEW MONTH HAS, CHECKING                
036700*        FEBRUARY AGAINST THE LEAP-YEAR RULE BELOW.                       
036800         MOVE MONTH-DAYS(WS-WK-MM) TO WS-CUR-MONTH-DAYS                   
036900         IF WS-WK-MM = 2                                                  
037000             PERFORM 1070-CHECK-LEAP-YEAR THRU 1070-EXIT                  
037100         END-IF                                                           
037200         MOVE WS-CUR-MONTH-DAYS TO WS-WK-DD                               
037300     END-IF.                                                              
037400 1060-EXIT.                                                               
037500     EXIT.                                                                
037600                                                                          
037700 1070-CHECK-LEAP-YEAR.                                                    
037800*    STANDARD GREGORIAN RULE -- DIVISIBLE BY 4, EXCEPT CENTURY            
037900*    YEARS, EXCEPT-THE-EXCEPTION YEARS DIVISIBLE BY 400.                  
038000     DIVIDE WS-WK-CCYY BY 4   GIVING WS-LEAP-Q4   REMAINDER               
038100         WS-LEAP-R4.                                                      
038200     DIVIDE WS-WK-CCYY BY 100 GIVING WS-LEAP-Q100 REMAINDER               
038300         WS-LEAP-R100.                                                    
038400     DIVIDE WS-WK-CCYY BY 400 GIVING WS-LEAP-Q400 REMAINDER               
038500         WS-LEAP-R400.                                                    
038600     IF WS-LEAP-R4 = 0                                                    
038700         AND (WS-LEAP-R100 NOT = 0 OR WS-LEAP-R400 = 0)                   
038800*            LEAP YEAR -- FEBRUARY PICKS UP ITS 29TH DAY.                 
038900             ADD 1 TO WS-CUR-MONTH-DAYS                                   
039000     END-IF.                                                              
039100 1070-EXIT.                                                               
039200     EXIT.                                                                
039300                                                                          
039400 1100-ACCUM-TODAY.                                                        
039500*    TODAY'S WINDOW IS A SINGLE DAY -- ONLY ORDERS DATED                  
039600*    EXACTLY WS-RUN-DATE COUNT.                                           
039700     IF ORD-DATE = WS-RUN-DATE                                            
039800         ADD ORD-TOTAL TO WS-TODAY-SALES                                  
039900     END-IF.                                                              
040000 1100-EXIT.                                                               
040100     EXIT.                                                                
040200                                                                          
040300 1200-ACCUM-WTD.                                                          
040400*    WEEK-TO-DATE RUNS FROM THE MONDAY COMPUTED IN 1000 UP                
040500*    THROUGH AND INCLUDING THE RUN DATE.                                  
040600     IF ORD-DATE NOT < WS-WEEK-START                                      
040700         AND ORD-DATE NOT > WS-RUN-DATE                                   
040800             ADD ORD-TOTAL TO WS-WTD-SALES                                
040900     END-IF.                                                              
041000 1200-EXIT.                                                               
041100     EXIT.                                                                
041200                                                                          
041300 1300-ACCUM-MTD.                                                          
041400*    MONTH-TO-DATE RUNS FROM THE FIRST OF THE CURRENT MONTH               
041500*    THROUGH THE RUN DATE.                                                
041600     IF ORD-DATE NOT < WS-MONTH-START                                     
041700         AND ORD-DATE NOT > WS-RUN-DATE                                   
041800             ADD ORD-TOTAL TO WS-MTD-SALES                                
041900     END-IF.                                                              
042000 1300-EXIT.                                                               
042100     EXIT.                                                                
042200                                                                          
042300 1400-ACCUM-YTD.                                                          
042400*    YEAR-TO-DATE RUNS FROM JANUARY 1ST THROUGH THE RUN DATE.             
042500     IF ORD-DATE NOT < WS-YEAR-START                                      
042600         AND ORD-DATE NOT > WS-RUN-DATE                                   
042700             ADD ORD-TOTAL TO WS-YTD-SALES                                
042800     END-IF.                                                              
042900 1400-EXIT.                                                               
043000     EXIT.                                                                
043100                                                                          
043200 1500-PROCESS-ORDER.                                                      
043300*    EACH ORDER GETS CHECKED AGAINST ALL FOUR WINDOWS -- THE              
043400*    WINDOWS OVERLAP BY DESIGN (TODAY IS INSIDE WTD IS INSIDE             
043500*    MTD IS INSIDE YTD), SO ONE ORDER CAN ADD TO SEVERAL                  
043600*    TOTALS AT ONCE.                                                      
043700     PERFORM 1100-ACCUM-TODAY THRU 1100-EXIT.                             
043800     PERFORM 1200-ACCUM-WTD   THRU 1200-EXIT.                             
043900     PERFORM 1300-ACCUM-MTD   THRU 1300-EXIT.                             
044000     PERFORM 1400-ACCUM-YTD   THRU 1400-EXIT.                             
044100     PERFORM 0900-READ-ORDER  THRU 0900-EXIT.                             
044200 1500-EXIT.                                                               
044300     EXIT.                                                                
044400                                                                          
044500 8000-PRINT-PERIOD-REPORT.                                                
044600*    FOUR DETAIL LINES, ONE PER WINDOW, IN THE SAME ORDER                 
044700*    THEY WERE ACCUMULATED -- TODAY, WEEK, MONTH, YEAR.                   
044800     MOVE 'TODAY'             TO RPT-WINDOW-NAME.                         
044900     MOVE WS-TODAY-SALES      TO RPT-WINDOW-SALES.                        
045000     WRITE PERDRPT-REC FROM RPT-METRIC-LINE AFTER 2.                      
045100     MOVE 'WEEK-TO-DATE'      TO RPT-WINDOW-NAME.                         
045200     MOVE WS-WTD-SALES        TO RPT-WINDOW-SALES.                        
045300     WRITE PERDRPT-REC FROM RPT-METRIC-LINE AFTER 1.                      
045400     MOVE 'MONTH-TO-DATE'     TO RPT-WINDOW-NAME.                         
045500     MOVE WS-MTD-SALES        TO RPT-WINDOW-SALES.                        
045600     WRITE PERDRPT-REC FROM RPT-METRIC-LINE AFTER 1.                      
045700     MOVE 'YEAR-TO-DATE'      TO RPT-WINDOW-NAME.                         
045800     MOVE WS-YTD-SALES        TO RPT-WINDOW-SALES.                        
045900     WRITE PERDRPT-REC FROM RPT-METRIC-LINE AFTER 1.                      
046000 8000-EXIT.                                                               
046100     EXIT.                                                                
