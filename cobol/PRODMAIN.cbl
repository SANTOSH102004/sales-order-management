000100 IDENTIFICATION DIVISION.                                                 
000200*---------------------------------------------------------------          
000300 PROGRAM-ID.    PRODMAIN.                                                 
000400 AUTHOR.        R HALVERSEN.                                              
000500 INSTALLATION.  NORTHGATE DISTRIBUTING - DATA PROCESSING.                 
000600 DATE-WRITTEN.  04/12/93.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      NON-CONFIDENTIAL.                                         
000900************************************************************              
001000*                                                                         
001100*    PRODMAIN  --  PRODUCT MASTER MAINTENANCE                             
001200*                                                                         
001300*    MODULE NAME     - PRODMAIN                                           
001400*    DESCRIPTIVE NAME- PRODUCT MASTER ADD/CHANGE VALIDATION               
001500*    FUNCTION        - READS THE PRODUCT MAINTENANCE                      
001600*                      TRANSACTION FILE (PRODTRN) AND APPLIES             
001700*                      ADDS AND CHANGES TO THE PRODUCT MASTER.            
001800*                      A NEW SKU MAY NOT ALREADY BE ON FILE; A            
001900*                      CHANGED SKU MAY NOT COLLIDE WITH SOME              
002000*                      OTHER PRODUCT'S SKU.  NEW PRODUCTS ARE             
002100*                      ASSIGNED THE NEXT NUMBER IN THE PROD-ID            
002200*                      SEQUENCE AND ARE ALWAYS WRITTEN ACTIVE --          
002300*                      PMT-PROD-ID AND PMT-ACTIVE ON AN ADD               
002400*                      TRANSACTION ARE IGNORED.                           
002500*    DEPENDENCIES    - COPY PRODTRN, COPY PRODMAST                        
002600*    INPUT           - PRODTRN (TRANSACTIONS), PRODMAS (MASTER)           
002700*    TABLES          - IN-MEMORY PRODUCT TABLE, ASCENDING                 
002800*                      PROD-ID, SAME AS ORDPOST                           
002900*                                                                         
003000*    CHANGE LOG --------------------------------------------              
003100*                                                                 PDMN0010
003200*    RTH 04/12/93  ORIGINAL PROGRAM, PROJECT SO-119                       
003300*                                                                 PDMN0020
003400*    RTH 01/22/99  Y2K -- NO DATE FIELDS ON THIS FILE, N/C                
003500*                                                                 PDMN0030
003600*    MLK 07/14/03  LOOKUP NOW DONE FROM AN IN-MEMORY TABLE                
003700*                  (BINARY SEARCH), SAME AS ORDPOST -- MASTER             
003800*                  IS LINE SEQUENTIAL                                     
003900*                                                                 PDMN0040
004000*    DWS 03/11/09  ADDED DUPLICATE-SKU REJECT, REQ 09-0052                
004100*                                                                 PDMN0050
004200*    PJQ 09/02/14  CONVERTED SCALAR COUNTERS AND SUBSCRIPTS               
004300*                  TO 77-LEVEL ITEMS TO MATCH SHOP STANDARD,              
004400*                  REQ 14-1187 (NO LOGIC CHANGE)                          
004500*                                                                 PDMN0060
004600*    HRN 06/19/18  EXPANDED IN-LINE COMMENTARY PER DP STANDARDS           
004700*                  REVIEW, AUDIT 18-220 (NO LOGIC CHANGE)                 
004800*                                                                         
004900************************************************************              
005000                                                                          
005100*    PROD-AUDIT-SW/PROD-NO-AUDIT-SW ARE NOT TESTED ANYWHERE IN            
005200*    THIS PROGRAM -- THEY EXIST SO THE RUN JCL CAN SET UPSI-0             
005300*    THE SAME WAY FOR EVERY PRODUCT-RELATED STEP IN THE JOB.              
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SOURCE-COMPUTER. IBM-390.                                                
005700 OBJECT-COMPUTER. IBM-390.                                                
005800 SPECIAL-NAMES.                                                           
005900     C01 IS TOP-OF-FORM                                                   
006000     UPSI-0 ON PROD-AUDIT-SW OFF PROD-NO-AUDIT-SW.                        
006100                                                                          
006200 INPUT-OUTPUT SECTION.                                                    
006300 FILE-CONTROL.                                                            
006400*    PRODTRN -- DAILY PRODUCT ADD/CHANGE TRANSACTIONS.                    
006500     SELECT PRODTRN-FILE  ASSIGN TO PRODTRN                               
006600         ORGANIZATION IS LINE SEQUENTIAL                                  
006700         FILE STATUS  IS WS-PRODTRN-STATUS.                               
006800                                                                          
006900*    PRODMAS/PRODOUT -- PRODUCT MASTER IN AND OUT.                        
007000     SELECT PRODMAS-FILE  ASSIGN TO PRODMAS                               
007100         ORGANIZATION IS LINE SEQUENTIAL                                  
007200         FILE STATUS  IS WS-PRODMAS-STATUS.                               
007300                                                                          
007400     SELECT PRODOUT-FILE  ASSIGN TO PRODOUT                               
007500         ORGANIZATION IS LINE SEQUENTIAL                                  
007600         FILE STATUS  IS WS-PRODOUT-STATUS.                               
007700                                                                          
007800*    PRODRPT -- PRINTED EXCEPTION/CONTROL REPORT.                         
007900     SELECT PRODRPT-FILE  ASSIGN TO PRODRPT                               
008000         ORGANIZATION IS LINE SEQUENTIAL                                  
008100         FILE STATUS  IS WS-PRODRPT-STATUS.                               
008200                                                                          
008300 DATA DIVISION.                                                           
008400 FILE SECTION.                                                            
008500                                                                          
008600*    TRANSACTION RECORD LAYOUT LIVES IN THE PRODTRN COPYBOOK.             
008700 FD  PRODTRN-FILE                                                         
008800     RECORDING MODE IS F.                                                 
008900 COPY PRODTRN.                                                            
009000                                                                          
009100*    PRODUCT MASTER READ AS A FLAT BUFFER, MOVED INTO THE                 
009200*    PRODMAST COPYBOOK LAYOUT IN WORKING-STORAGE.                         
009300 FD  PRODMAS-FILE                                                         
009400     RECORDING MODE IS F.                                                 
009500 01  PRODMAS-REC                     PIC X(103).                          
009600                                                                          
009700 FD  PRODOUT-FILE                                                         
009800     RECORDING MODE IS F.                                                 
009900 01  PRODOUT-REC                     PIC X(103).                          
010000                                                                          
010100 FD  PRODRPT-FILE                                                         
010200     RECORDING MODE IS F.                                                 
010300 01  PRODRPT-REC                     PIC X(132).                          
010400                                                                          
010500 WORKING-STORAGE SECTION.                                                 
010600*                                                                         
010700*    FILE STATUS BYTES, ONE PER FILE ABOVE.                               
010800 01  WS-FILE-STATUSES.                                                    
010900     05  WS-PRODTRN-STATUS           PIC X(02) VALUE SPACES.              
011000     05  WS-PRODMAS-STATUS           PIC X(02) VALUE SPACES.              
011100     05  WS-PRODOUT-STATUS           PIC X(02) VALUE SPACES.              
011200     05  WS-PRODRPT-STATUS           PIC X(02) VALUE SPACES.              
011300*                                                                         
011400*    RUN-CONTROL SWITCHES, EACH WITH ITS OWN 88-LEVEL.                    
011500 01  WS-SWITCHES.                                                         
011600     05  WS-TRAN-EOF                 PIC X(01) VALUE 'N'.                 
011700         88  TRAN-AT-EOF             VALUE 'Y'.                           
011800*        SET BY 1100 OR 1150 ON A DUPLICATE SKU OR A CHANGE               
011900*        AGAINST A PROD-ID NOT ON FILE.                                   
012000     05  WS-PROD-REJECTED            PIC X(01) VALUE 'N'.                 
012100         88  PROD-TRANS-REJECTED     VALUE 'Y'.                           
012200     05  WS-DUP-SKU-SW               PIC X(01) VALUE 'N'.                 
012300         88  DUP-SKU-FOUND           VALUE 'Y'.                           
012400     05  PROD-AUDIT-SW               PIC X(01) VALUE 'N'.                 
012500     05  PROD-NO-AUDIT-SW            PIC X(01) VALUE 'Y'.                 
012600*                                                                         
012700*    RUN DATE/TIME, USED TO STAMP THE REPORT HEADING.                     
012800 01  SYSTEM-DATE-AND-TIME.                                                
012900     05  CURRENT-DATE.                                                    
013000         10  CURRENT-YEAR            PIC 9(02).                           
013100         10  CURRENT-MONTH           PIC 9(02).                           
013200         10  CURRENT-DAY             PIC 9(02).                           
013300     05  CURRENT-TIME.                                                    
013400         10  CURRENT-HOUR            PIC 9(02).                           
013500         10  CURRENT-MINUTE          PIC 9(02).                           
013600         10  CURRENT-SECOND          PIC 9(02).                           
013700         10  CURRENT-HNDSEC          PIC 9(02).                           
013800*                                                                         
013900*    WS-AREA COPY OF THE MASTER LAYOUT -- USED AS THE READ                
014000*    INTO / WRITE FROM BUFFER WHEN LOADING OR REWRITING THE               
014100*    PRODUCT MASTER.                                                      
014200 COPY PRODMAST.                                                           
014300*                                                                         
014400************************************************************              
014500*    IN-MEMORY PRODUCT TABLE -- LOADED FROM PRODMAS-FILE,   *             
014600*    WHICH MUST ARRIVE IN ASCENDING PROD-ID SEQUENCE.  ADD  *             
014700*    TRANSACTIONS APPEND A NEW HIGH-KEY ENTRY, SO THE TABLE *             
014800*    STAYS IN ASCENDING ORDER WITHOUT ANY RESHUFFLING.      *             
014900************************************************************              
015000 77  WS-PROD-COUNT                   PIC 9(05) COMP VALUE ZERO.           
015100 01  PROD-TABLE.                                                          
015200     05  PROD-TAB-ENTRY OCCURS 1 TO 9000 TIMES                            
015300             DEPENDING ON WS-PROD-COUNT                                   
015400             ASCENDING KEY IS PROD-ID-T                                   
015500             INDEXED BY PROD-IDX.                                         
015600*        SEARCH ALL KEY -- MUST STAY ASCENDING, MATCHES THE               
015700*        ASCENDING KEY CLAUSE ABOVE.                                      
015800         10  PROD-ID-T               PIC 9(06).                           
015900         10  PROD-NAME-T             PIC X(30).                           
016000         10  PROD-SKU-T              PIC X(12).                           
016100         10  PROD-PRICE-T            PIC S9(07)V99 COMP-3.                
016200         10  PROD-STOCK-QTY-T        PIC S9(07) COMP-3.                   
016300         10  PROD-CATEGORY-T         PIC X(20).                           
016400         10  PROD-ACTIVE-T           PIC X(01).                           
016500*                                                                         
016600*    WS-PROD-SEQ CARRIES THE HIGHEST PROD-ID ON FILE, SET AT              
016700*    0715 AND INCREMENTED BY 1200-ADD-PRODUCT FOR EACH ADD.               
016800 77  WS-PROD-SEQ                     PIC 9(06) COMP VALUE ZERO.           
016900*    SET BY 1150-FIND-PRODUCT, USED BY 1300-CHANGE-PRODUCT TO             
017000*    ADDRESS THE MATCHING TABLE ENTRY WITHOUT A SECOND SEARCH.            
017100 77  WS-PROD-MATCH-IDX               PIC 9(05) COMP VALUE ZERO.           
017200 77  WS-REJECT-REASON                PIC X(30).                           
017300*    RUN CONTROL TOTALS -- PRINTED BY 8500-PRINT-CONTROL-                 
017400*    TOTALS AT END OF RUN.                                                
017500 01  REPORT-TOTALS.                                                       
017600     05  NUM-TRANS-READ              PIC 9(07) COMP VALUE ZERO.           
017700     05  NUM-PROD-ADDED              PIC 9(07) COMP VALUE ZERO.           
017800     05  NUM-PROD-CHANGED            PIC 9(07) COMP VALUE ZERO.           
017900     05  NUM-PROD-REJECTED           PIC 9(07) COMP VALUE ZERO.           
018000     05  WS-REJECT-SEQ               PIC 9(05) COMP VALUE ZERO.           
018100*                                                                         
018200****************************************************************          
018300*    PRINT-LINE LAYOUTS FOR PRODRPT -- A 132-COLUMN EXCEPTION             
018400*    AND CONTROL-TOTALS REPORT.  EVERY REJECTED TRANSACTION               
018500*    GETS A LINE; THE RUN CLOSES WITH FOUR CONTROL-TOTAL LINES            
018600*    BUILT FROM REPORT-TOTALS ABOVE.                                      
018700****************************************************************          
018800 01  RPT-HEADER1.                                                         
018900     05  FILLER                      PIC X(40)                            
019000         VALUE 'PRODUCT MAINTENANCE CONTROL REPORT DATE:'.                
019100     05  RPT-MM                      PIC 9(02).                           
019200     05  FILLER                      PIC X(01) VALUE '/'.                 
019300     05  RPT-DD                      PIC 9(02).                           
019400     05  FILLER                      PIC X(01) VALUE '/'.                 
019500     05  RPT-YY                      PIC 9(02).                           
019600     05  FILLER                      PIC X(59) VALUE SPACES.              
019700 01  RPT-HEADER2.                                                         
019800     05  FILLER                      PIC X(10) VALUE 'SEQ   '.            
019900     05  FILLER                      PIC X(12)                            
020000             VALUE 'PRODUCT ID'.                                          
020100     05  FILLER                      PIC X(05) VALUE SPACES.              
020200     05  FILLER                      PIC X(40) VALUE 'REASON'.            
020300     05  FILLER                      PIC X(65) VALUE SPACES.              
020400 01  RPT-REJECT-LINE.                                                     
020500     05  RPT-REJ-SEQ                 PIC ZZZZ9.                           
020600     05  FILLER                      PIC X(05) VALUE SPACES.              
020700     05  RPT-REJ-PROD                PIC 9(06).                           
020800     05  FILLER                      PIC X(06) VALUE SPACES.              
020900     05  RPT-REJ-REASON              PIC X(30).                           
021000     05  FILLER                      PIC X(76) VALUE SPACES.              
021100 01  RPT-TOTALS-HDR.                                                      
021200     05  FILLER                      PIC X(26)                            
021300         VALUE 'CONTROL TOTALS:           '.                              
021400     05  FILLER                      PIC X(106) VALUE SPACES.             
021500 01  RPT-TOTAL-LINE1.                                                     
021600     05  FILLER                      PIC X(30)                            
021700         VALUE 'TRANSACTIONS READ . . . . .  '.                           
021800     05  RPT-TRANS-READ              PIC ZZZ,ZZZ,ZZ9.                     
021900     05  FILLER                      PIC X(91) VALUE SPACES.              
022000 01  RPT-TOTAL-LINE2.                                                     
022100     05  FILLER                      PIC X(30)                            
022200         VALUE 'PRODUCTS ADDED  . . . . . .  '.                           
022300     05  RPT-PROD-ADDED              PIC ZZZ,ZZZ,ZZ9.                     
022400     05  FILLER                      PIC X(91) VALUE SPACES.              
022500 01  RPT-TOTAL-LINE3.                                                     
022600     05  FILLER                      PIC X(30)                            
022700         VALUE 'PRODUCTS CHANGED. . . . . .  '.                           
022800     05  RPT-PROD-CHANGED            PIC ZZZ,ZZZ,ZZ9.                     
022900     05  FILLER                      PIC X(91) VALUE SPACES.              
023000 01  RPT-TOTAL-LINE4.                                                     
023100     05  FILLER                      PIC X(30)                            
023200         VALUE 'TRANSACTIONS REJECTED. . . .  '.                          
023300     05  RPT-PROD-REJECTED           PIC ZZZ,ZZZ,ZZ9.                     
023400     05  FILLER                      PIC X(91) VALUE SPACES.              
023500*                                                                         
023600 PROCEDURE DIVISION.                                                      
023700*---------------------------------------------------------------          
023800*    MAINLINE.  THE PRODUCT MASTER LOADS INTO AN IN-MEMORY                
023900*    TABLE BEFORE A SINGLE TRANSACTION IS READ.  EACH PRODTRN             
024000*    RECORD EITHER ADDS A NEW PRODUCT OR CHANGES AN EXISTING              
024100*    ONE -- DUPLICATE SKUS AND CHANGES AGAINST AN UNKNOWN                 
024200*    PROD-ID ARE REJECTED AND LOGGED, NOT APPLIED.  THE TABLE             
024300*    GOES BACK OUT TO PRODOUT AT END OF RUN.                              
024400*---------------------------------------------------------------          
024500 0000-MAIN.                                                               
024600*    STAMP THE RUN DATE/TIME FOR THE OPERATOR'S CONSOLE LOG.              
024700     ACCEPT CURRENT-DATE FROM DATE.                                       
024800     ACCEPT CURRENT-TIME FROM TIME.                                       
024900     DISPLAY 'PRODMAIN STARTED DATE = ' CURRENT-MONTH '/'                 
025000         CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.                     
025100                                                                          
025200*    OPEN EVERYTHING, LOAD THE TABLE, ESTABLISH THE NEXT                  
025300*    PROD-ID SEQUENCE, PRINT THE REPORT HEADING.                          
025400     PERFORM 0700-OPEN-FILES     THRU 0700-EXIT.                          
025500     PERFORM 0710-LOAD-PROD-TABLE THRU 0710-EXIT.                         
025600     PERFORM 0715-SET-PROD-SEQ   THRU 0715-EXIT.                          
025700     PERFORM 0800-INIT-REPORT    THRU 0800-EXIT.                          
025800                                                                          
025900*    DRIVE THE TRANSACTION FILE TO EXHAUSTION.                            
026000     PERFORM 0900-READ-PRODTRN THRU 0900-EXIT.                            
026100     PERFORM 1000-PROCESS-PROD-TRANS THRU 1000-EXIT                       
026200         UNTIL TRAN-AT-EOF.                                               
026300                                                                          
026400*    SPILL THE UPDATED TABLE BACK OUT, PRINT CONTROL TOTALS,              
026500*    CLOSE DOWN.                                                          
026600     PERFORM 8000-REWRITE-PROD-MASTER THRU 8000-EXIT.                     
026700     PERFORM 8500-PRINT-CONTROL-TOTALS THRU 8500-EXIT.                    
026800     PERFORM 0790-CLOSE-FILES    THRU 0790-EXIT.                          
026900                                                                          
027000     GOBACK.                                                              
027100                                                                          
027200 0700-OPEN-FILES.                                                         
027300*    TWO INPUTS (TRANSACTIONS, PRODUCT MASTER) AND TWO OUTPUTS            
027400*    (REFRESHED PRODUCT MASTER, THE PRINTED REPORT).                      
027500     OPEN INPUT  PRODTRN-FILE                                             
027600                 PRODMAS-FILE                                             
027700          OUTPUT PRODOUT-FILE                                             
027800                 PRODRPT-FILE.                                            
027900     IF WS-PRODTRN-STATUS NOT = '00'                                      
028000         DISPLAY 'ERROR OPENING PRODTRN. RC: ' WS-PRODTRN-STATUS          
028100         MOVE 16 TO RETURN-CODE                                           
028200         MOVE 'Y' TO WS-TRAN-EOF                                          
028300     END-IF.                                                              
028400     IF WS-PRODMAS-STATUS NOT = '00'                                      
028500         DISPLAY 'ERROR OPENING PRODMAS. RC: ' WS-PRODMAS-STATUS          
028600         MOVE 16 TO RETURN-CODE                                           
028700         MOVE 'Y' TO WS-TRAN-EOF                                          
028800     END-IF.                                                              
028900 0700-EXIT.                                                               
029000     EXIT.                                                                
029100                                                                          
029200 0710-LOAD-PROD-TABLE.                                                    
029300*    PULL THE ENTIRE PRODUCT MASTER INTO PROD-TABLE BEFORE                
029400*    ANY TRANSACTION IS LOOKED AT -- THE TABLE IS LOADED IN               
029500*    ASCENDING PROD-ID ORDER BECAUSE THE MASTER FILE IS KEPT              
029600*    THAT WAY, WHICH IS WHAT LETS 1150-FIND-PRODUCT USE                   
029700*    SEARCH ALL FURTHER DOWN.                                             
029800     PERFORM 0711-READ-ONE-PROD THRU 0711-EXIT                            
029900         UNTIL WS-PRODMAS-STATUS = '10'.                                  
030000 0710-EXIT.                                                               
030100     EXIT.                                                                
030200                                                                          
030300 0711-READ-ONE-PROD.                                                      
030400*    ONE MASTER RECORD BECOMES ONE TABLE ENTRY.  FIELD ORDER              
030500*    HERE MUST MATCH THE PROD-TAB-ENTRY LAYOUT ABOVE.                     
030600     READ PRODMAS-FILE INTO PROD-MASTER-REC                               
030700         AT END                                                           
030800             MOVE '10' TO WS-PRODMAS-STATUS                               
030900         NOT AT END                                                       
031000             ADD 1 TO WS-PROD-COUNT                                       
031100*            IDENTIFYING FIELDS                                           
031200             MOVE PROD-ID       TO PROD-ID-T(WS-PROD-COUNT)               
031300             MOVE PROD-NAME     TO PROD-NAME-T(WS-PROD-COUNT)             
031400             MOVE PROD-SKU      TO PROD-SKU-T(WS-PROD-COUNT)              
031500*            STOCK AND CATEGORY FIELDS                                    
031600             MOVE PROD-PRICE    TO PROD-PRICE-T(WS-PROD-COUNT)            
031700             MOVE PROD-STOCK-QTY                                          
031800                 TO PROD-STOCK-QTY-T(WS-PROD-COUNT)                       
031900             MOVE PROD-CATEGORY                                           
032000                 TO PROD-CATEGORY-T(WS-PROD-COUNT)                        
032100             MOVE PROD-ACTIVE                                             
032200                 TO PROD-ACTIVE-T(WS-PROD-COUNT)                          
032300     END-READ.                                                            
032400 0711-EXIT.                                                               
032500     EXIT.                                                                
032600                                                                          
032700 0715-SET-PROD-SEQ.                                                       
032800*    NEW PRODUCTS GET THE NEXT NUMBER PAST THE HIGHEST ONE                
032900*    ON FILE -- THE TABLE IS ASCENDING SO THAT IS THE LAST                
033000*    ENTRY, SAME AS WS-CUST-SEQ IN CUSTMAINT.                             
033100     IF WS-PROD-COUNT > 0                                                 
033200         MOVE PROD-ID-T(WS-PROD-COUNT) TO WS-PROD-SEQ                     
033300     ELSE                                                                 
033400         MOVE ZERO TO WS-PROD-SEQ                                         
033500     END-IF.                                                              
033600 0715-EXIT.                                                               
033700     EXIT.                                                                
033800                                                                          
033900 0790-CLOSE-FILES.                                                        
034000*    RUN IS DONE -- CLOSE ALL FOUR FILES TOGETHER.                        
034100     CLOSE PRODTRN-FILE PRODMAS-FILE PRODOUT-FILE PRODRPT-FILE.           
034200 0790-EXIT.                                                               
034300     EXIT.                                                                
034400                                                                          
034500 0800-INIT-REPORT.                                                        
034600*    STAMP THE REPORT DATE AND PRINT THE TWO HEADING LINES                
034700*    BEFORE ANY DETAIL LINES GO OUT.                                      
034800     MOVE CURRENT-YEAR   TO RPT-YY.                                       
034900     MOVE CURRENT-MONTH  TO RPT-MM.                                       
035000     MOVE CURRENT-DAY    TO RPT-DD.                                       
035100     WRITE PRODRPT-REC FROM RPT-HEADER1 AFTER PAGE.                       
035200     WRITE PRODRPT-REC FROM RPT-HEADER2 AFTER 2.                          
035300 0800-EXIT.                                                               
035400     EXIT.                                                                
035500                                                                          
035600 0900-READ-PRODTRN.                                                       
035700*    THE DRIVING READ FOR THE WHOLE PROGRAM -- CALLED ONCE                
035800*    UP FRONT AND ONCE AT THE BOTTOM OF 1000 FOR EVERY                    
035900*    TRANSACTION PROCESSED.                                               
036000     READ PRODTRN-FILE                                                    
036100         AT END                                                           
036200             MOVE 'Y' TO WS-TRAN-EOF                                      
036300         NOT AT END                                                       
036400             ADD 1 TO NUM-TRANS-READ                                      
036500     END-READ.                                                            
036600 0900-EXIT.                                                               
036700     EXIT.                                                                
036800                                                                          
036900 1000-PROCESS-PROD-TRANS.                                                 
037000*    ONE TRANSACTION, ONE OUTCOME -- ADD, CHANGE, OR REJECT.              
037100*    AN ADD IS CHECKED FOR A DUPLICATE SKU FIRST; A CHANGE                
037200*    HAS TO FIND ITS PROD-ID IN THE TABLE FIRST AND THEN IS               
037300*    ALSO SKU-CHECKED SO IT CANNOT STEAL ANOTHER PRODUCT'S                
037400*    SKU.  WS-PROD-MATCH-IDX CARRIES THE FOUND SLOT FROM                  
037500*    1150 INTO 1100 AND ON INTO 1300.                                     
037600     MOVE 'N' TO WS-PROD-REJECTED.                                        
037700     MOVE SPACES TO WS-REJECT-REASON.                                     
037800     MOVE ZERO TO WS-PROD-MATCH-IDX.                                      
037900                                                                          
038000     EVALUATE TRUE                                                        
038100         WHEN PMT-IS-ADD                                                  
038200             PERFORM 1100-CHECK-DUP-SKU THRU 1100-EXIT                    
038300             IF PROD-TRANS-REJECTED                                       
038400                 PERFORM 1400-REJECT-PROD-TRANS THRU 1400-EXIT            
038500             ELSE                                                         
038600                 PERFORM 1200-ADD-PRODUCT THRU 1200-EXIT                  
038700             END-IF                                                       
038800         WHEN PMT-IS-CHANGE                                               
038900             PERFORM 1150-FIND-PRODUCT THRU 1150-EXIT                     
039000             IF NOT PROD-TRANS-REJECTED                                   
039100                 PERFORM 1100-CHECK-DUP-SKU THRU 1100-EXIT                
039200             END-IF                                                       
039300             IF PROD-TRANS-REJECTED                                       
039400                 PERFORM 1400-REJECT-PROD-TRANS THRU 1400-EXIT            
039500             ELSE                                                         
039600                 PERFORM 1300-CHANGE-PRODUCT THRU 1300-EXIT               
039700             END-IF                                                       
039800         WHEN OTHER                                                       
039900             DISPLAY 'PRODMAIN: UNKNOWN ACTION CODE, RECORD '             
040000                 'IGNORED'                                                
040100     END-EVALUATE.                                                        
040200*    NEXT TRANSACTION, OR SET THE EOF SWITCH.                             
040300     PERFORM 0900-READ-PRODTRN THRU 0900-EXIT.                            
040400 1000-EXIT.                                                               
040500     EXIT.                                                                
040600                                                                          
040700 1100-CHECK-DUP-SKU.                                                      
040800*    SCAN THE WHOLE TABLE LOOKING FOR ANOTHER ENTRY CARRYING              
040900*    THIS SAME SKU -- A SEQUENTIAL SCAN, NOT SEARCH ALL,                  
041000*    BECAUSE THE TABLE ISN'T ORDERED BY SKU.                              
041100     MOVE 'N' TO WS-DUP-SKU-SW.                                           
041200     PERFORM 1110-SCAN-ONE-SKU THRU 1110-EXIT                             
041300         VARYING PROD-IDX FROM 1 BY 1                                     
041400         UNTIL PROD-IDX > WS-PROD-COUNT.                                  
041500     IF DUP-SKU-FOUND                                                     
041600         MOVE 'Y' TO WS-PROD-REJECTED                                     
041700         MOVE 'DUPLICATE SKU' TO WS-REJECT-REASON                         
041800     END-IF.                                                              
041900 1100-EXIT.                                                               
042000     EXIT.                                                                
042100                                                                          
042200 1110-SCAN-ONE-SKU.                                                       
042300*    ONE TABLE SLOT'S WORTH OF THE DUP-SKU SCAN.  A CHANGE                
042400*    TRANSACTION IS ALLOWED TO MATCH ITS OWN SLOT, SO THE                 
042500*    SLOT BEING CHANGED (WS-PROD-MATCH-IDX) IS EXCLUDED.                  
042600     IF PROD-SKU-T(PROD-IDX) = PMT-SKU                                    
042700         AND PROD-IDX NOT = WS-PROD-MATCH-IDX                             
042800             MOVE 'Y' TO WS-DUP-SKU-SW                                    
042900     END-IF.                                                              
043000 1110-EXIT.                                                               
043100     EXIT.                                                                
043200                                                                          
043300 1150-FIND-PRODUCT.                                                       
043400*    LOCATE THE PROD-ID A CHANGE TRANSACTION NAMES.  THE                  
043500*    TABLE IS ASCENDING BY PROD-ID SO SEARCH ALL APPLIES;                 
043600*    PROD-IDX COMES BACK SET TO THE MATCHING SLOT.                        
043700     MOVE ZERO TO WS-PROD-MATCH-IDX.                                      
043800     SEARCH ALL PROD-TAB-ENTRY                                            
043900         AT END                                                           
044000             MOVE 'Y' TO WS-PROD-REJECTED                                 
044100             MOVE 'PRODUCT NOT FOUND' TO WS-REJECT-REASON                 
044200         WHEN PROD-ID-T(PROD-IDX) = PMT-PROD-ID                           
044300             SET WS-PROD-MATCH-IDX TO PROD-IDX                            
044400     END-SEARCH.                                                          
044500 1150-EXIT.                                                               
044600     EXIT.                                                                
044700                                                                          
044800 1200-ADD-PRODUCT.                                                        
044900*    NEW PRODUCT STARTS WITH NO STOCK ON HAND AND STATUS                  
045000*    ACTIVE PER STANDING REORDER-DESK POLICY, SAME AS A NEW               
045100*    CUSTOMER DEFAULTING ACTIVE IN CUSTMAINT.                             
045200     ADD 1 TO WS-PROD-SEQ.                                                
045300     ADD 1 TO WS-PROD-COUNT.                                              
045400     MOVE WS-PROD-SEQ      TO PROD-ID-T(WS-PROD-COUNT).                   
045500     MOVE PMT-NAME         TO PROD-NAME-T(WS-PROD-COUNT).                 
045600     MOVE PMT-SKU          TO PROD-SKU-T(WS-PROD-COUNT).                  
045700     MOVE PMT-PRICE        TO PROD-PRICE-T(WS-PROD-COUNT).                
045800     MOVE PMT-STOCK-QTY    TO PROD-STOCK-QTY-T(WS-PROD-COUNT).            
045900     MOVE PMT-CATEGORY     TO PROD-CATEGORY-T(WS-PROD-COUNT).             
046000     MOVE 'Y'              TO PROD-ACTIVE-T(WS-PROD-COUNT).               
046100     ADD 1 TO NUM-PROD-ADDED.                                             
046200 1200-EXIT.                                                               
046300     EXIT.                                                                
046400                                                                          
046500 1300-CHANGE-PRODUCT.                                                     
046600*    APPLY THE TRANSACTION'S FIELDS OVER THE MATCHED SLOT.                
046700*    STOCK QUANTITY AND ACTIVE FLAG ONLY OVERLAY WHEN THE                 
046800*    TRANSACTION ACTUALLY CARRIES A VALUE -- A ZERO STOCK-QTY             
046900*    OR BLANK ACTIVE FLAG ON THE TRANSACTION MEANS "LEAVE IT              
047000*    ALONE", NOT "SET IT TO ZERO/BLANK".                                  
047100     MOVE PMT-NAME       TO PROD-NAME-T(WS-PROD-MATCH-IDX).               
047200     MOVE PMT-SKU        TO PROD-SKU-T(WS-PROD-MATCH-IDX).                
047300     MOVE PMT-PRICE      TO PROD-PRICE-T(WS-PROD-MATCH-IDX).              
047400     MOVE PMT-CATEGORY   TO PROD-CATEGORY-T(WS-PROD-MATCH-IDX).           
047500     IF PMT-STOCK-QTY NOT = ZERO                                          
047600         MOVE PMT-STOCK-QTY                                               
047700             TO PROD-STOCK-QTY-T(WS-PROD-MATCH-IDX)                       
047800     END-IF.                                                              
047900     IF PMT-ACTIVE NOT = SPACES                                           
048000         MOVE PMT-ACTIVE TO PROD-ACTIVE-T(WS-PROD-MATCH-IDX)              
048100     END-IF.                                                              
048200     ADD 1 TO NUM-PROD-CHANGED.                                           
048300 1300-EXIT.                                                               
048400     EXIT.                                                                
048500                                                                          
048600 1400-REJECT-PROD-TRANS.                                                  
048700*    LOG THE REJECT AND MOVE ON -- THE TABLE IS LEFT                      
048800*    UNTOUCHED FOR A REJECTED TRANSACTION.                                
048900     ADD 1 TO WS-REJECT-SEQ.                                              
049000     ADD 1 TO NUM-PROD-REJECTED.                                          
049100     MOVE WS-REJECT-SEQ    TO RPT-REJ-SEQ.                                
049200     MOVE PMT-PROD-ID      TO RPT-REJ-PROD.                               
049300     MOVE WS-REJECT-REASON TO RPT-REJ-REASON.                             
049400     WRITE PRODRPT-REC FROM RPT-REJECT-LINE AFTER 1.                      
049500 1400-EXIT.                                                               
049600     EXIT.                                                                
049700                                                                          
049800 8000-REWRITE-PROD-MASTER.                                                
049900*    SPILL THE WHOLE TABLE BACK OUT TO PRODOUT, SLOT BY SLOT,             
050000*    IN THE SAME ASCENDING PROD-ID ORDER IT WAS LOADED IN.                
050100     PERFORM 8010-WRITE-ONE-PROD THRU 8010-EXIT                           
050200         VARYING PROD-IDX FROM 1 BY 1                                     
050300         UNTIL PROD-IDX > WS-PROD-COUNT.                                  
050400 8000-EXIT.                                                               
050500     EXIT.                                                                
050600                                                                          
050700 8010-WRITE-ONE-PROD.                                                     
050800*    IDENTIFYING FIELDS                                                   
050900     MOVE PROD-ID-T(PROD-IDX)          TO PROD-ID.                        
051000     MOVE PROD-NAME-T(PROD-IDX)        TO PROD-NAME.                      
051100     MOVE PROD-SKU-T(PROD-IDX)         TO PROD-SKU.                       
051200*    STOCK AND CATEGORY FIELDS                                            
051300     MOVE PROD-PRICE-T(PROD-IDX)       TO PROD-PRICE.                     
051400     MOVE PROD-STOCK-QTY-T(PROD-IDX)   TO PROD-STOCK-QTY.                 
051500     MOVE PROD-CATEGORY-T(PROD-IDX)    TO PROD-CATEGORY.                  
051600     MOVE PROD-ACTIVE-T(PROD-IDX)      TO PROD-ACTIVE.                    
051700     WRITE PRODOUT-REC FROM PROD-MASTER-REC.                              
051800 8010-EXIT.                                                               
051900     EXIT.                                                                
052000                                                                          
052100 8500-PRINT-CONTROL-TOTALS.                                               
052200*    FOUR CONTROL-TOTAL LINES -- READ, ADDED, CHANGED,                    
052300*    REJECTED -- EACH MOVED FROM ITS OWN RUNNING COUNTER.                 
052400     WRITE PRODRPT-REC FROM RPT-TOTALS-HDR AFTER 2.                       
052500     MOVE NUM-TRANS-READ      TO RPT-TRANS-READ.                          
052600     WRITE PRODRPT-REC FROM RPT-TOTAL-LINE1 AFTER 2.                      
052700     MOVE NUM-PROD-ADDED      TO RPT-PROD-ADDED.                          
052800     WRITE PRODRPT-REC FROM RPT-TOTAL-LINE2 AFTER 1.                      
052900     MOVE NUM-PROD-CHANGED    TO RPT-PROD-CHANGED.                        
053000     WRITE PRODRPT-REC FROM RPT-TOTAL-LINE3 AFTER 1.                      
053100     MOVE NUM-PROD-REJECTED   TO RPT-PROD-REJECTED.                       
053200     WRITE PRODRPT-REC FROM RPT-TOTAL-LINE4 AFTER 1.                      
053300 8500-EXIT.                                                               
053400     EXIT.                                                                
