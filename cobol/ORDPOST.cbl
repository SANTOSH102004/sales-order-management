000100 IDENTIFICATION DIVISION.                                                 
000200*---------------------------------------------------------------          
000300 PROGRAM-ID.    ORDPOST.                                                  
000400 AUTHOR.        R HALVERSEN.                                              
000500 INSTALLATION.  NORTHGATE DISTRIBUTING - DATA PROCESSING.                 
000600 DATE-WRITTEN.  02/20/92.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      NON-CONFIDENTIAL.                                         
000900****************************************************************          
001000*                                                                         
001100*    ORDPOST  --  SALES ORDER POSTING                                     
001200*                                                                         
001300*    READS THE DAILY ORDER TRANSACTION FILE (ORDRTRN), EDITS              
001400*    EACH ORDER AGAINST THE CUSTOMER AND PRODUCT MASTERS, PRICES          
001500*    IT, POSTS IT TO ORDRPOST/ORDRLINS, DECREMENTS PRODUCT                
001600*    STOCK AND UPDATES CUSTOMER LIFETIME METRICS.  REJECTS ARE            
001700*    LISTED ON THE CONTROL REPORT WITH A REASON, NOT POSTED.              
001800*                                                                         
001900*    CHANGE LOG --------------------------------------------              
002000*    RTH 02/20/92  ORIGINAL PROGRAM, PROJECT SO-114               ORDP0010
002100*    RTH 08/04/92  ADDED PRODUCT-NOT-FOUND REJECT, REQ 92-211     ORDP0020
002200*    WWY 05/17/94  STOCK DECREMENT NO LONGER CHECKS               ORDP0030
002300*                  AVAILABILITY -- SHIP SHORT PER SALES MGR       ORDP0030
002400*    RTH 01/22/99  Y2K -- ORDER DATE CARRIED AS 8-DIGIT CCYY-     ORDP0040
002500*                  MMDD THROUGHOUT, NO WINDOWING NEEDED           ORDP0040
002600*    MLK 07/11/03  REPLACED TIMESTAMP ORDER NUMBER WITH A         ORDP0050
002700*                  RUNNING SEQUENCE PER REQ 03-0558               ORDP0050
002800*    MLK 07/14/03  CUSTOMER/PRODUCT LOOKUP NOW DONE FROM AN       ORDP0060
002900*                  IN-MEMORY TABLE (BINARY SEARCH) -- NO MORE     ORDP0060
003000*                  INDEXED ACCESS, MASTERS ARE LINE SEQUENTIAL    ORDP0060
003100*    DWS 03/02/09  ADDED ORD-ITEM-COUNT TO POSTED ORDER, REQ      ORDP0070
003200*                  09-0042 FOR THE NEW ANALYTICS REPORT           ORDP0070
003300*    PJQ 09/02/14  CONVERTED SCALAR COUNTERS AND SUBSCRIPTS       ORDP0080
003400*                  TO 77-LEVEL ITEMS TO MATCH SHOP STANDARD,      ORDP0080
003500*                  REQ 14-1187 (NO LOGIC CHANGE)                  ORDP0080
003600*    HRN 06/19/18  EXPANDED IN-LINE COMMENTARY PER DP STANDARDS   ORDP0090
003700*                  REVIEW, AUDIT 18-220 (NO LOGIC CHANGE)         ORDP0090
003800*                                                                         
003900****************************************************************          
004000                                                                          
004100*    STOCK-CHECK-SW/STOCK-NO-CHECK-SW ARE A HOLDOVER FROM THE             
004200*    OLD AVAILABILITY CHECK REMOVED IN 1994 (SEE CHANGE LOG) --           
004300*    THE SWITCH STAYS FOR THE JCL PROC, THE LOGIC DOES NOT.               
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER. IBM-390.                                                
004700 OBJECT-COMPUTER. IBM-390.                                                
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     UPSI-0 ON STOCK-CHECK-SW OFF STOCK-NO-CHECK-SW.                      
005100                                                                          
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400*    ORDRTRN -- DAILY ORDER TRANSACTIONS, HEADER AND DETAIL               
005500*    RECORDS INTERLEAVED.                                                 
005600     SELECT ORDRTRN-FILE  ASSIGN TO ORDRTRN                               
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800         FILE STATUS  IS WS-ORDRTRN-STATUS.                               
005900                                                                          
006000*    CUSTMAS/CUSTOUT -- CUSTOMER MASTER IN AND OUT.                       
006100     SELECT CUSTMAS-FILE  ASSIGN TO CUSTMAS                               
006200         ORGANIZATION IS LINE SEQUENTIAL                                  
006300         FILE STATUS  IS WS-CUSTMAS-STATUS.                               
006400                                                                          
006500     SELECT CUSTOUT-FILE  ASSIGN TO CUSTOUT                               
006600         ORGANIZATION IS LINE SEQUENTIAL                                  
006700         FILE STATUS  IS WS-CUSTOUT-STATUS.                               
006800                                                                          
006900*    PRODMAS/PRODOUT -- PRODUCT MASTER IN AND OUT.                        
007000     SELECT PRODMAS-FILE  ASSIGN TO PRODMAS                               
007100         ORGANIZATION IS LINE SEQUENTIAL                                  
007200         FILE STATUS  IS WS-PRODMAS-STATUS.                               
007300                                                                          
007400     SELECT PRODOUT-FILE  ASSIGN TO PRODOUT                               
007500         ORGANIZATION IS LINE SEQUENTIAL                                  
007600         FILE STATUS  IS WS-PRODOUT-STATUS.                               
007700                                                                          
007800*    ORDRPOST/ORDRLINS -- NEW ORDER HEADER AND DETAIL-LINE                
007900*    FILES WRITTEN THIS RUN.                                              
008000     SELECT ORDRPOST-FILE ASSIGN TO ORDRPOST                              
008100         ORGANIZATION IS LINE SEQUENTIAL                                  
008200         FILE STATUS  IS WS-ORDRPOST-STATUS.                              
008300                                                                          
008400     SELECT ORDRLINS-FILE ASSIGN TO ORDRLINS                              
008500         ORGANIZATION IS LINE SEQUENTIAL                                  
008600         FILE STATUS  IS WS-ORDRLINS-STATUS.                              
008700                                                                          
008800*    ORDRRPT -- PRINTED EXCEPTION/CONTROL REPORT.                         
008900     SELECT ORDRRPT-FILE  ASSIGN TO ORDRRPT                               
009000         ORGANIZATION IS LINE SEQUENTIAL                                  
009100         FILE STATUS  IS WS-ORDRRPT-STATUS.                               
009200                                                                          
009300 DATA DIVISION.                                                           
009400 FILE SECTION.                                                            
009500                                                                          
009600*    TRANSACTION RECORD LAYOUT LIVES IN THE ORDRTRN COPYBOOK.             
009700 FD  ORDRTRN-FILE                                                         
009800     RECORDING MODE IS F.                                                 
009900 COPY ORDRTRN.                                                            
010000                                                                          
010100*    CUSTOMER MASTER READ AS A FLAT BUFFER, MOVED INTO THE                
010200*    CUSTMAST COPYBOOK LAYOUT IN WORKING-STORAGE.                         
010300 FD  CUSTMAS-FILE                                                         
010400     RECORDING MODE IS F.                                                 
010500 01  CUSTMAS-REC                     PIC X(230).                          
010600                                                                          
010700 FD  CUSTOUT-FILE                                                         
010800     RECORDING MODE IS F.                                                 
010900 01  CUSTOUT-REC                     PIC X(230).                          
011000                                                                          
011100*    PRODUCT MASTER, SAME TREATMENT AS THE CUSTOMER MASTER                
011200*    ABOVE -- PRODMAST COPYBOOK HOLDS THE REAL FIELDS.                    
011300 FD  PRODMAS-FILE                                                         
011400     RECORDING MODE IS F.                                                 
011500 01  PRODMAS-REC                     PIC X(103).                          
011600                                                                          
011700 FD  PRODOUT-FILE                                                         
011800     RECORDING MODE IS F.                                                 
011900 01  PRODOUT-REC                     PIC X(103).                          
012000                                                                          
012100*    NEW ORDER HEADER FILE, WRITTEN ONE RECORD PER POSTED                 
012200*    ORDER BY 1400-POST-ORDER.                                            
012300 FD  ORDRPOST-FILE                                                        
012400     RECORDING MODE IS F.                                                 
012500 COPY ORDRMAST.                                                           
012600                                                                          
012700*    NEW ORDER-LINE FILE, WRITTEN ONE RECORD PER DETAIL LINE              
012800*    BY 1410-WRITE-ONE-LINE.                                              
012900 FD  ORDRLINS-FILE                                                        
013000     RECORDING MODE IS F.                                                 
013100 COPY ORDRLINE.                                                           
013200                                                                          
013300 FD  ORDRRPT-FILE                                                         
013400     RECORDING MODE IS F.                                                 
013500 01  ORDRRPT-REC                     PIC X(132).                          
013600                                                                          
013700 WORKING-STORAGE SECTION.                                                 
013800*                                                                         
013900*    FILE STATUS BYTES, ONE PER FILE ABOVE.                               
014000 01  WS-FILE-STATUSES.                                                    
014100     05  WS-ORDRTRN-STATUS           PIC X(02) VALUE SPACES.              
014200     05  WS-CUSTMAS-STATUS           PIC X(02) VALUE SPACES.              
014300     05  WS-CUSTOUT-STATUS           PIC X(02) VALUE SPACES.              
014400     05  WS-PRODMAS-STATUS           PIC X(02) VALUE SPACES.              
014500     05  WS-PRODOUT-STATUS           PIC X(02) VALUE SPACES.              
014600     05  WS-ORDRPOST-STATUS          PIC X(02) VALUE SPACES.              
014700     05  WS-ORDRLINS-STATUS          PIC X(02) VALUE SPACES.              
014800     05  WS-ORDRRPT-STATUS           PIC X(02) VALUE SPACES.              
014900*                                                                         
015000*    RUN-CONTROL SWITCHES, EACH WITH ITS OWN 88-LEVEL.                    
015100 01  WS-SWITCHES.                                                         
015200*        SET WHEN ORDRTRN-FILE HITS END OF FILE, STOPS THE                
015300*        MAINLINE PERFORM AT 0000-MAIN.                                   
015400     05  WS-TRAN-EOF                 PIC X(01) VALUE 'N'.                 
015500         88  TRAN-AT-EOF             VALUE 'Y'.                           
015600*        ON WHILE A HEADER HAS BEEN READ AND NOT YET CLOSED               
015700*        OUT BY A FOLLOWING HEADER OR END OF FILE.                        
015800     05  WS-ORDER-PENDING            PIC X(01) VALUE 'N'.                 
015900         88  ORDER-IS-PENDING        VALUE 'Y'.                           
016000*        SET BY 1050 OR 1100 ON A BAD CUSTOMER OR PRODUCT ID --           
016100*        ROUTES THE ORDER TO 1500-REJECT-ORDER INSTEAD OF                 
016200*        PRICING AND POSTING.                                             
016300     05  WS-ORDER-REJECTED           PIC X(01) VALUE 'N'.                 
016400         88  ORDER-IS-REJECTED       VALUE 'Y'.                           
016500     05  STOCK-CHECK-SW              PIC X(01) VALUE 'N'.                 
016600     05  STOCK-NO-CHECK-SW           PIC X(01) VALUE 'Y'.                 
016700*                                                                         
016800*    RUN DATE/TIME, USED TO STAMP THE REPORT HEADING.                     
016900 01  SYSTEM-DATE-AND-TIME.                                                
017000     05  CURRENT-DATE.                                                    
017100         10  CURRENT-YEAR            PIC 9(02).                           
017200         10  CURRENT-MONTH           PIC 9(02).                           
017300         10  CURRENT-DAY             PIC 9(02).                           
017400     05  CURRENT-TIME.                                                    
017500         10  CURRENT-HOUR            PIC 9(02).                           
017600         10  CURRENT-MINUTE          PIC 9(02).                           
017700         10  CURRENT-SECOND          PIC 9(02).                           
017800         10  CURRENT-HNDSEC          PIC 9(02).                           
017900*                                                                         
018000*    RUNNING ORDER-NUMBER SEQUENCE -- NEVER RESET, SEE                    
018100*    1400-POST-ORDER.                                                     
018200 01  WS-SEQUENCE-AREA.                                                    
018300     05  WS-ORDER-SEQ                PIC 9(08) COMP VALUE ZERO.           
018400*                                                                         
018500*    WS-AREA COPIES OF THE MASTER LAYOUTS -- USED AS THE                  
018600*    READ INTO / WRITE FROM BUFFER WHEN LOADING OR REWRITING              
018700*    THE CUSTOMER AND PRODUCT MASTERS.                                    
018800 COPY CUSTMAST.                                                           
018900 COPY PRODMAST.                                                           
019000*                                                                         
019100****************************************************************          
019200*    IN-MEMORY CUSTOMER TABLE -- LOADED FROM CUSTMAS-FILE,      *         
019300*    WHICH MUST ARRIVE IN ASCENDING CUST-ID SEQUENCE.  LOOKED   *         
019400*    UP WITH SEARCH ALL (BINARY SEARCH) SINCE NO INDEXED        *         
019500*    ACCESS METHOD IS ASSUMED FOR THIS FILE.                    *         
019600****************************************************************          
019700 77  WS-CUST-COUNT                   PIC 9(05) COMP VALUE ZERO.           
019800 01  CUST-TABLE.                                                          
019900     05  CUST-TAB-ENTRY OCCURS 1 TO 9000 TIMES                            
020000             DEPENDING ON WS-CUST-COUNT                                   
020100             ASCENDING KEY IS CUST-ID-T                                   
020200             INDEXED BY CUST-IDX.                                         
020300*        SEARCH ALL KEY -- MUST STAY ASCENDING, MATCHES THE               
020400*        ASCENDING KEY CLAUSE ABOVE.                                      
020500         10  CUST-ID-T               PIC 9(06).                           
020600         10  CUST-NAME-T             PIC X(30).                           
020700         10  CUST-EMAIL-T            PIC X(40).                           
020800         10  CUST-PHONE-T            PIC X(15).                           
020900         10  CUST-COMPANY-T          PIC X(30).                           
021000         10  CUST-STREET-T           PIC X(30).                           
021100         10  CUST-CITY-T             PIC X(20).                           
021200         10  CUST-STATE-T            PIC X(02).                           
021300         10  CUST-ZIP-T              PIC X(10).                           
021400         10  CUST-COUNTRY-T          PIC X(15).                           
021500         10  CUST-STATUS-T           PIC X(01).                           
021600*        UPDATED AT 1400-POST-ORDER AS ORDERS POST, WRITTEN               
021700*        BACK TO CUSTOUT AT 8010.                                         
021800         10  CUST-TOTAL-SPENT-T      PIC S9(09)V99 COMP-3.                
021900         10  CUST-TOTAL-ORDERS-T     PIC 9(05).                           
022000*                                                                         
022100****************************************************************          
022200*    IN-MEMORY PRODUCT TABLE -- LOADED FROM PRODMAS-FILE,       *         
022300*    WHICH MUST ARRIVE IN ASCENDING PROD-ID SEQUENCE.           *         
022400****************************************************************          
022500 77  WS-PROD-COUNT                   PIC 9(05) COMP VALUE ZERO.           
022600 01  PROD-TABLE.                                                          
022700     05  PROD-TAB-ENTRY OCCURS 1 TO 9000 TIMES                            
022800             DEPENDING ON WS-PROD-COUNT                                   
022900             ASCENDING KEY IS PROD-ID-T                                   
023000             INDEXED BY PROD-IDX.                                         
023100*        SEARCH ALL KEY -- SAME REQUIREMENT AS CUST-ID-T ABOVE.           
023200         10  PROD-ID-T               PIC 9(06).                           
023300         10  PROD-NAME-T             PIC X(30).                           
023400         10  PROD-SKU-T              PIC X(12).                           
023500*        PRICE USED TO EXTEND EACH ORDER LINE AT 1100, NOT                
023600*        WHATEVER PRICE THE TRANSACTION MAY CARRY.                        
023700         10  PROD-PRICE-T            PIC S9(07)V99 COMP-3.                
023800*        DECREMENTED BY 1410-WRITE-ONE-LINE, MAY GO NEGATIVE.             
023900         10  PROD-STOCK-QTY-T        PIC S9(07) COMP-3.                   
024000         10  PROD-CATEGORY-T         PIC X(20).                           
024100         10  PROD-ACTIVE-T           PIC X(01).                           
024200*                                                                         
024300****************************************************************          
024400*    PENDING-ORDER WORK AREA -- ACCUMULATES ONE HEADER AND ITS  *         
024500*    DETAIL LINES WHILE THEY ARE BEING READ, BEFORE THE ORDER   *         
024600*    IS PRICED AND POSTED AS A WHOLE.                           *         
024700****************************************************************          
024800 01  WS-PENDING-ORDER.                                                    
024900*        HEADER-LEVEL FIELDS CARRIED FROM TRN-RECORD AT 1050              
025000     05  WS-P-CUST-ID                PIC 9(06).                           
025100     05  WS-P-ORDER-DATE             PIC 9(08).                           
025200     05  WS-P-STATUS                 PIC X(01).                           
025300     05  WS-P-SHIPPING               PIC S9(05)V99 COMP-3.                
025400*        COMPUTED AT 1200-PRICE-ORDER ONCE ALL LINES ARE IN               
025500     05  WS-P-SUBTOTAL               PIC S9(09)V99 COMP-3.                
025600     05  WS-P-TAX                    PIC S9(09)V99 COMP-3.                
025700     05  WS-P-TOTAL                  PIC S9(09)V99 COMP-3.                
025800*        INDEX SAVED OFF AT 1050 SO 1400 CAN UPDATE THE                   
025900*        CUSTOMER'S TABLE ENTRY WITHOUT A SECOND SEARCH.                  
026000     05  WS-P-CUST-IDX               PIC 9(05) COMP.                      
026100     05  WS-REJECT-REASON            PIC X(30).                           
026200*                                                                         
026300*    ORD-LINE-TABLE HOLDS EVERY DETAIL LINE FOR THE ORDER                 
026400*    CURRENTLY PENDING -- CLEARED (LOGICALLY, VIA WS-LINE-COUNT)          
026500*    WHEN THE NEXT HEADER STARTS A NEW ORDER.                             
026600 77  WS-LINE-COUNT                   PIC 9(03) COMP VALUE ZERO.           
026700 01  ORD-LINE-TABLE.                                                      
026800     05  ORD-LINE-ENTRY OCCURS 1 TO 200 TIMES                             
026900             DEPENDING ON WS-LINE-COUNT                                   
027000             INDEXED BY LINE-IDX.                                         
027100         10  OLN-PROD-ID-T           PIC 9(06).                           
027200         10  OLN-QUANTITY-T          PIC 9(05).                           
027300         10  OLN-PRICE-T             PIC S9(07)V99 COMP-3.                
027400         10  OLN-TOTAL-T             PIC S9(09)V99 COMP-3.                
027500*            SAVED BY THE SEARCH ALL AT 1100 SO 1410 CAN                  
027600*            DECREMENT STOCK WITHOUT SEARCHING AGAIN.                     
027700         10  OLN-PROD-IDX-T          PIC 9(05) COMP.                      
027800*                                                                         
027900*    RUN CONTROL TOTALS -- PRINTED BY 8500-PRINT-CONTROL-                 
028000*    TOTALS AT END OF RUN.                                                
028100 01  REPORT-TOTALS.                                                       
028200     05  NUM-TRANS-READ              PIC 9(07) COMP VALUE ZERO.           
028300     05  NUM-ORDERS-POSTED           PIC 9(07) COMP VALUE ZERO.           
028400     05  NUM-ORDERS-REJECTED         PIC 9(07) COMP VALUE ZERO.           
028500     05  TOTAL-VALUE-POSTED                                               
028600             PIC S9(11)V99 COMP-3 VALUE +0.                               
028700     05  WS-REJECT-SEQ               PIC 9(05) COMP VALUE ZERO.           
028800*                                                                         
028900****************************************************************          
029000*    PRINT-LINE LAYOUTS FOR ORDRRPT -- A 132-COLUMN EXCEPTION             
029100*    AND CONTROL-TOTALS REPORT.  EVERY REJECTED ORDER GETS A              
029200*    LINE (RPT-REJECT-LINE); THE RUN CLOSES WITH FOUR CONTROL-            
029300*    TOTAL LINES BUILT FROM REPORT-TOTALS ABOVE.                          
029400****************************************************************          
029500 01  RPT-HEADER1.                                                         
029600     05  FILLER                      PIC X(40)                            
029700         VALUE 'ORDER POSTING CONTROL REPORT       DATE: '.               
029800     05  RPT-MM                      PIC 9(02).                           
029900     05  FILLER                      PIC X(01) VALUE '/'.                 
030000     05  RPT-DD                      PIC 9(02).                           
030100     05  FILLER                      PIC X(01) VALUE '/'.                 
030200     05  RPT-YY                      PIC 9(02).                           
030300     05  FILLER                      PIC X(59) VALUE SPACES.              
030400 01  RPT-HEADER2.                                                         
030500     05  FILLER                      PIC X(10) VALUE 'SEQ   '.            
030600     05  FILLER                      PIC X(12)                            
030700             VALUE 'CUSTOMER ID'.                                         
030800     05  FILLER                      PIC X(05) VALUE SPACES.              
030900     05  FILLER                      PIC X(40) VALUE 'REASON'.            
031000     05  FILLER                      PIC X(65) VALUE SPACES.              
031100 01  RPT-REJECT-LINE.                                                     
031200     05  RPT-REJ-SEQ                 PIC ZZZZ9.                           
031300     05  FILLER                      PIC X(05) VALUE SPACES.              
031400     05  RPT-REJ-CUST                PIC 9(06).                           
031500     05  FILLER                      PIC X(06) VALUE SPACES.              
031600     05  RPT-REJ-REASON              PIC X(30).                           
031700     05  FILLER                      PIC X(76) VALUE SPACES.              
031800 01  RPT-TOTALS-HDR.                                                      
031900     05  FILLER                      PIC X(26)                            
032000         VALUE 'CONTROL TOTALS:           '.                              
032100     05  FILLER                      PIC X(106) VALUE SPACES.             
032200 01  RPT-TOTAL-LINE1.                                                     
032300     05  FILLER                      PIC X(30)                            
032400         VALUE 'TRANSACTIONS READ . . . . .  '.                           
032500     05  RPT-TRANS-READ              PIC ZZZ,ZZZ,ZZ9.                     
032600     05  FILLER                      PIC X(91) VALUE SPACES.              
032700 01  RPT-TOTAL-LINE2.                                                     
032800     05  FILLER                      PIC X(30)                            
032900         VALUE 'ORDERS POSTED. . . . . . . .  '.                          
033000     05  RPT-ORD-POSTED              PIC ZZZ,ZZZ,ZZ9.                     
033100     05  FILLER                      PIC X(91) VALUE SPACES.              
033200 01  RPT-TOTAL-LINE3.                                                     
033300     05  FILLER                      PIC X(30)                            
033400         VALUE 'ORDERS REJECTED. . . . . . .  '.                          
033500     05  RPT-ORD-REJECTED            PIC ZZZ,ZZZ,ZZ9.                     
033600     05  FILLER                      PIC X(91) VALUE SPACES.              
033700 01  RPT-TOTAL-LINE4.                                                     
033800     05  FILLER                      PIC X(30)                            
033900         VALUE 'TOTAL VALUE POSTED . . . . .  '.                          
034000     05  RPT-VALUE-POSTED            PIC Z,ZZZ,ZZ9.99.                    
034100     05  FILLER                      PIC X(86) VALUE SPACES.              
034200*                                                                         
034300 PROCEDURE DIVISION.                                                      
034400*---------------------------------------------------------------          
034500*    MAINLINE.  CUSTOMER AND PRODUCT MASTERS ARE BOTH LOADED              
034600*    INTO MEMORY TABLES BEFORE A SINGLE TRANSACTION IS READ --            
034700*    ORDER HEADERS AND DETAIL LINES FROM ORDRTRN ARE MATCHED              
034800*    AGAINST THE TABLES, PRICED, AND POSTED AS THEY COME IN.              
034900*    CUSTOMER AND PRODUCT MASTERS GO BACK OUT UPDATED (SPENT,             
035000*    ORDER COUNT, STOCK QTY) AT THE END OF THE RUN.                       
035100*---------------------------------------------------------------          
035200 0000-MAIN.                                                               
035300*    STAMP THE RUN DATE/TIME FOR THE OPERATOR'S CONSOLE LOG.              
035400     ACCEPT CURRENT-DATE FROM DATE.                                       
035500     ACCEPT CURRENT-TIME FROM TIME.                                       
035600     DISPLAY 'ORDPOST STARTED DATE = ' CURRENT-MONTH '/'                  
035700         CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.                     
035800                                                                          
035900*    OPEN EVERYTHING, LOAD BOTH MASTER TABLES, AND PRINT THE              
036000*    REPORT HEADING.                                                      
036100     PERFORM 0700-OPEN-FILES     THRU 0700-EXIT.                          
036200     PERFORM 0710-LOAD-CUST-TABLE THRU 0710-EXIT.                         
036300     PERFORM 0720-LOAD-PROD-TABLE THRU 0720-EXIT.                         
036400     PERFORM 0800-INIT-REPORT    THRU 0800-EXIT.                          
036500                                                                          
036600*    DRIVE THE TRANSACTION FILE TO EXHAUSTION -- A HEADER                 
036700*    STARTS A NEW ORDER, DETAIL LINES ACCUMULATE AGAINST THE              
036800*    CURRENTLY OPEN ORDER.                                                
036900     PERFORM 0900-READ-TRANSACTION THRU 0900-EXIT.                        
037000     PERFORM 1000-PROCESS-TRANSACTIONS THRU 1000-EXIT                     
037100         UNTIL TRAN-AT-EOF.                                               
037200                                                                          
037300*    THE LAST ORDER IN THE FILE HAS NO FOLLOWING HEADER TO                
037400*    CLOSE IT OUT, SO FINISH IT HERE IF ONE IS STILL PENDING.             
037500     IF ORDER-IS-PENDING                                                  
037600         PERFORM 1300-FINISH-ORDER THRU 1300-EXIT                         
037700     END-IF.                                                              
037800                                                                          
037900*    SPILL BOTH UPDATED MASTER TABLES BACK OUT, PRINT CONTROL             
038000*    TOTALS, CLOSE DOWN.                                                  
038100     PERFORM 8000-REWRITE-CUST-MASTER THRU 8000-EXIT.                     
038200     PERFORM 8100-REWRITE-PROD-MASTER THRU 8100-EXIT.                     
038300     PERFORM 8500-PRINT-CONTROL-TOTALS THRU 8500-EXIT.                    
038400     PERFORM 0790-CLOSE-FILES    THRU 0790-EXIT.                          
038500                                                                          
038600     GOBACK.                                                              
038700                                                                          
038800 0700-OPEN-FILES.                                                         
038900*    THREE INPUTS (TRANSACTIONS, CUSTOMER MASTER, PRODUCT                 
039000*    MASTER) AND FIVE OUTPUTS (REFRESHED CUSTOMER AND PRODUCT             
039100*    MASTERS, THE NEW ORDER MASTER, THE ORDER-LINE FILE, AND              
039200*    THE PRINTED REPORT).                                                 
039300     OPEN INPUT  ORDRTRN-FILE                                             
039400                 CUSTMAS-FILE                                             
039500                 PRODMAS-FILE                                             
039600          OUTPUT CUSTOUT-FILE                                             
039700                 PRODOUT-FILE                                             
039800                 ORDRPOST-FILE                                            
039900                 ORDRLINS-FILE                                            
040000                 ORDRRPT-FILE.                                            
040100     IF WS-ORDRTRN-STATUS NOT = '00'                                      
040200*        NO TRANSACTIONS -- FORCE EOF SO THE MAINLINE FALLS               
040300*        STRAIGHT THROUGH TO CLOSE WITHOUT POSTING ANYTHING.              
040400         DISPLAY 'ERROR OPENING ORDRTRN. RC: ' WS-ORDRTRN-STATUS          
040500         MOVE 16 TO RETURN-CODE                                           
040600         MOVE 'Y' TO WS-TRAN-EOF                                          
040700     END-IF.                                                              
040800     IF WS-CUSTMAS-STATUS NOT = '00'                                      
040900         DISPLAY 'ERROR OPENING CUSTMAS. RC: ' WS-CUSTMAS-STATUS          
041000         MOVE 16 TO RETURN-CODE                                           
041100         MOVE 'Y' TO WS-TRAN-EOF                                          
041200     END-IF.                                                              
041300     IF WS-PRODMAS-STATUS NOT = '00'                                      
041400         DISPLAY 'ERROR OPENING PRODMAS. RC: ' WS-PRODMAS-STATUS          
041500         MOVE 16 TO RETURN-CODE                                           
041600         MOVE 'Y' TO WS-TRAN-EOF                                          
041700     END-IF.                                                              
041800 0700-EXIT.                                                               
041900     EXIT.                                                                
042000                                                                          
042100 0710-LOAD-CUST-TABLE.                                                    
042200*    PULL THE ENTIRE CUSTOMER MASTER INTO CUST-TABLE BEFORE               
042300*    ANY ORDER IS MATCHED AGAINST IT.                                     
042400     PERFORM 0711-READ-ONE-CUST THRU 0711-EXIT                            
042500         UNTIL WS-CUSTMAS-STATUS = '10'.                                  
042600 0710-EXIT.                                                               
042700     EXIT.                                                                
042800                                                                          
042900 0711-READ-ONE-CUST.                                                      
043000*    SAME LOAD PATTERN CUSTMAINT USES -- EVERY MASTER FIELD               
043100*    HAS A MATCHING -T FIELD IN THE TABLE.                                
043200     READ CUSTMAS-FILE INTO CUST-MASTER-REC                               
043300         AT END                                                           
043400             MOVE '10' TO WS-CUSTMAS-STATUS                               
043500         NOT AT END                                                       
043600             ADD 1 TO WS-CUST-COUNT                                       
043700*            NAME/CONTACT FIELDS                                          
043800             MOVE CUST-ID      TO CUST-ID-T(WS-CUST-COUNT)                
043900             MOVE CUST-NAME    TO CUST-NAME-T(WS-CUST-COUNT)              
044000             MOVE CUST-EMAIL   TO CUST-EMAIL-T(WS-CUST-COUNT)             
044100             MOVE CUST-PHONE   TO CUST-PHONE-T(WS-CUST-COUNT)             
044200             MOVE CUST-COMPANY                                            
044300                 TO CUST-COMPANY-T(WS-CUST-COUNT)                         
044400*            MAILING ADDRESS FIELDS                                       
044500             MOVE CUST-STREET                                             
044600                 TO CUST-STREET-T(WS-CUST-COUNT)                          
044700             MOVE CUST-CITY    TO CUST-CITY-T(WS-CUST-COUNT)              
044800             MOVE CUST-STATE   TO CUST-STATE-T(WS-CUST-COUNT)             
044900             MOVE CUST-ZIP     TO CUST-ZIP-T(WS-CUST-COUNT)               
045000             MOVE CUST-COUNTRY                                            
045100                 TO CUST-COUNTRY-T(WS-CUST-COUNT)                         
045200*            STATUS AND LIFETIME ORDER-HISTORY FIELDS -- THESE            
045300*            ARE THE TWO FIGURES 1400-POST-ORDER UPDATES AS               
045400*            ORDERS COME IN, CARRIED BACK OUT AT 8010.                    
045500             MOVE CUST-STATUS                                             
045600                 TO CUST-STATUS-T(WS-CUST-COUNT)                          
045700             MOVE CUST-TOTAL-SPENT                                        
045800                 TO CUST-TOTAL-SPENT-T(WS-CUST-COUNT)                     
045900             MOVE CUST-TOTAL-ORDERS                                       
046000                 TO CUST-TOTAL-ORDERS-T(WS-CUST-COUNT)                    
046100     END-READ.                                                            
046200 0711-EXIT.                                                               
046300     EXIT.                                                                
046400                                                                          
046500 0720-LOAD-PROD-TABLE.                                                    
046600*    SAME IDEA AS 0710 BUT FOR THE PRODUCT MASTER -- NEEDED SO            
046700*    1100-ADD-ORDER-LINE CAN PRICE EACH LINE AND DECREMENT                
046800*    STOCK WITHOUT A FILE I-O PER LINE.                                   
046900     PERFORM 0721-READ-ONE-PROD THRU 0721-EXIT                            
047000         UNTIL WS-PRODMAS-STATUS = '10'.                                  
047100 0720-EXIT.                                                               
047200     EXIT.                                                                
047300                                                                          
047400 0721-READ-ONE-PROD.                                                      
047500*    PROD-TAB-ENTRY IS KEPT IN MASTER KEY SEQUENCE (THE SOURCE            
047600*    FILE IS ALREADY SORTED BY PROD-ID) SO 1100-ADD-ORDER-LINE            
047700*    CAN SEARCH ALL AGAINST IT.                                           
047800     READ PRODMAS-FILE INTO PROD-MASTER-REC                               
047900         AT END                                                           
048000             MOVE '10' TO WS-PRODMAS-STATUS                               
048100         NOT AT END                                                       
048200             ADD 1 TO WS-PROD-COUNT                                       
048300             MOVE PROD-ID      TO PROD-ID-T(WS-PROD-COUNT)                
048400             MOVE PROD-NAME    TO PROD-NAME-T(WS-PROD-COUNT)              
048500             MOVE PROD-SKU     TO PROD-SKU-T(WS-PROD-COUNT)               
048600             MOVE PROD-PRICE   TO PROD-PRICE-T(WS-PROD-COUNT)             
048700*            STOCK QTY IS THE FIELD 1410-WRITE-ONE-LINE                   
048800*            DECREMENTS AS EACH ORDER LINE POSTS.                         
048900             MOVE PROD-STOCK-QTY                                          
049000                 TO PROD-STOCK-QTY-T(WS-PROD-COUNT)                       
049100             MOVE PROD-CATEGORY                                           
049200                 TO PROD-CATEGORY-T(WS-PROD-COUNT)                        
049300             MOVE PROD-ACTIVE                                             
049400                 TO PROD-ACTIVE-T(WS-PROD-COUNT)                          
049500     END-READ.                                                            
049600 0721-EXIT.                                                               
049700     EXIT.                                                                
049800                                                                          
049900 0790-CLOSE-FILES.                                                        
050000*    ALL EIGHT FILES CLOSE TOGETHER AT RUN END -- THE THREE               
050100*    INPUTS AND THE FIVE FILES THIS PROGRAM WRITES.                       
050200     CLOSE ORDRTRN-FILE CUSTMAS-FILE CUSTOUT-FILE                         
050300           PRODMAS-FILE PRODOUT-FILE ORDRPOST-FILE                        
050400           ORDRLINS-FILE ORDRRPT-FILE.                                    
050500 0790-EXIT.                                                               
050600     EXIT.                                                                
050700                                                                          
050800 0800-INIT-REPORT.                                                        
050900*    RUN DATE ONLY -- NO PAGE NUMBER OR RUN TIME ON THIS REPORT,          
051000*    THE HEADING PRINTS ONCE PER RUN, NOT PER PAGE.                       
051100     MOVE CURRENT-YEAR   TO RPT-YY.                                       
051200     MOVE CURRENT-MONTH  TO RPT-MM.                                       
051300     MOVE CURRENT-DAY    TO RPT-DD.                                       
051400     WRITE ORDRRPT-REC FROM RPT-HEADER1 AFTER PAGE.                       
051500     WRITE ORDRRPT-REC FROM RPT-HEADER2 AFTER 2.                          
051600 0800-EXIT.                                                               
051700     EXIT.                                                                
051800                                                                          
051900 0900-READ-TRANSACTION.                                                   
052000*    NUM-TRANS-READ COUNTS EVERY RECORD READ, HEADER OR DETAIL --         
052100*    IT FEEDS THE CONTROL TOTALS AT 8500, NOT JUST POSTED ORDERS.         
052200     READ ORDRTRN-FILE                                                    
052300         AT END                                                           
052400             MOVE 'Y' TO WS-TRAN-EOF                                      
052500         NOT AT END                                                       
052600             ADD 1 TO NUM-TRANS-READ                                      
052700     END-READ.                                                            
052800 0900-EXIT.                                                               
052900     EXIT.                                                                
053000                                                                          
053100 1000-PROCESS-TRANSACTIONS.                                               
053200*    HEADER RECORDS CLOSE OUT WHATEVER ORDER WAS PENDING                  
053300*    (PRICE/POST/REJECT), THEN OPEN A FRESH ONE.  DETAIL                  
053400*    RECORDS JUST ACCUMULATE A LINE AGAINST THE OPEN ORDER --             
053500*    A DETAIL WITH NO OPEN ORDER (ORPHAN LINE) IS DROPPED.                
053600     EVALUATE TRUE                                                        
053700         WHEN TRN-IS-HEADER                                               
053800             IF ORDER-IS-PENDING                                          
053900                 PERFORM 1300-FINISH-ORDER THRU 1300-EXIT                 
054000             END-IF                                                       
054100             PERFORM 1050-START-ORDER THRU 1050-EXIT                      
054200         WHEN TRN-IS-DETAIL                                               
054300             IF ORDER-IS-PENDING                                          
054400                 PERFORM 1100-ADD-ORDER-LINE THRU 1100-EXIT               
054500             END-IF                                                       
054600         WHEN OTHER                                                       
054700             DISPLAY 'ORDPOST: UNKNOWN TRN-TYPE, RECORD IGNORED'          
054800     END-EVALUATE.                                                        
054900     PERFORM 0900-READ-TRANSACTION THRU 0900-EXIT.                        
055000 1000-EXIT.                                                               
055100     EXIT.                                                                
055200                                                                          
055300 1050-START-ORDER.                                                        
055400*    WS-P- WORK FIELDS (PENDING ORDER) HOLD THE HEADER'S DATA             
055500*    UNTIL THE ORDER IS FINISHED AT 1300.                                 
055600     MOVE 'Y'              TO WS-ORDER-PENDING.                           
055700     MOVE 'N'               TO WS-ORDER-REJECTED.                         
055800     MOVE SPACES            TO WS-REJECT-REASON.                          
055900     MOVE ZERO              TO WS-LINE-COUNT.                             
056000     MOVE TRN-CUST-ID       TO WS-P-CUST-ID.                              
056100     MOVE TRN-ORDER-DATE    TO WS-P-ORDER-DATE.                           
056200     MOVE TRN-STATUS        TO WS-P-STATUS.                               
056300     IF TRN-STATUS = SPACES                                               
056400*        NO STATUS SUPPLIED -- NEW ORDERS DEFAULT TO PENDING.             
056500         MOVE 'P'           TO WS-P-STATUS                                
056600     END-IF.                                                              
056700     MOVE TRN-SHIPPING      TO WS-P-SHIPPING.                             
056800                                                                          
056900*    LOOK UP THE CUSTOMER NOW SO A BAD CUSTOMER ID REJECTS                
057000*    THE WHOLE ORDER BEFORE ANY DETAIL LINES ARE EVEN READ.               
057100     SEARCH ALL CUST-TAB-ENTRY                                            
057200         AT END                                                           
057300             MOVE 'Y'                TO WS-ORDER-REJECTED                 
057400             MOVE 'CUSTOMER NOT FOUND' TO WS-REJECT-REASON                
057500         WHEN CUST-ID-T(CUST-IDX) = WS-P-CUST-ID                          
057600             SET WS-P-CUST-IDX TO CUST-IDX                                
057700     END-SEARCH.                                                          
057800 1050-EXIT.                                                               
057900     EXIT.                                                                
058000                                                                          
058100 1100-ADD-ORDER-LINE.                                                     
058200*    EACH DETAIL LINE GETS ITS OWN SLOT IN THE ORDER-LINE                 
058300*    TABLE, PRICED FROM THE PRODUCT TABLE AT THE MASTER'S                 
058400*    CURRENT PRICE -- NOT WHATEVER THE TRANSACTION MAY SAY.               
058500     ADD 1 TO WS-LINE-COUNT.                                              
058600     MOVE TRN-PROD-ID  TO OLN-PROD-ID-T(WS-LINE-COUNT).                   
058700     MOVE TRN-QUANTITY TO OLN-QUANTITY-T(WS-LINE-COUNT).                  
058800     MOVE ZERO         TO OLN-PROD-IDX-T(WS-LINE-COUNT).                  
058900                                                                          
059000     SEARCH ALL PROD-TAB-ENTRY                                            
059100         AT END                                                           
059200             MOVE 'Y'                  TO WS-ORDER-REJECTED               
059300             MOVE 'PRODUCT NOT FOUND'  TO WS-REJECT-REASON                
059400         WHEN PROD-ID-T(PROD-IDX) = TRN-PROD-ID                           
059500             SET OLN-PROD-IDX-T(WS-LINE-COUNT) TO PROD-IDX                
059600             MOVE PROD-PRICE-T(PROD-IDX)                                  
059700                 TO OLN-PRICE-T(WS-LINE-COUNT)                            
059800             COMPUTE OLN-TOTAL-T(WS-LINE-COUNT) ROUNDED =                 
059900                 OLN-PRICE-T(WS-LINE-COUNT) *                             
060000                 OLN-QUANTITY-T(WS-LINE-COUNT)                            
060100     END-SEARCH.                                                          
060200 1100-EXIT.                                                               
060300     EXIT.                                                                
060400                                                                          
060500 1300-FINISH-ORDER.                                                       
060600*    REJECTED ORDERS NEVER REACH PRICING OR POSTING -- THEY               
060700*    GO STRAIGHT TO THE EXCEPTION REPORT.                                 
060800     IF ORDER-IS-REJECTED                                                 
060900         PERFORM 1500-REJECT-ORDER THRU 1500-EXIT                         
061000     ELSE                                                                 
061100         PERFORM 1200-PRICE-ORDER  THRU 1200-EXIT                         
061200         PERFORM 1400-POST-ORDER   THRU 1400-EXIT                         
061300     END-IF.                                                              
061400     MOVE 'N' TO WS-ORDER-PENDING.                                        
061500 1300-EXIT.                                                               
061600     EXIT.                                                                
061700                                                                          
061800 1200-PRICE-ORDER.                                                        
061900*    SUBTOTAL IS THE SUM OF EVERY LINE'S EXTENDED PRICE; TAX              
062000*    IS A FLAT 8% OF SUBTOTAL; TOTAL ADDS SHIPPING ON TOP.                
062100     MOVE ZERO TO WS-P-SUBTOTAL.                                          
062200     PERFORM 1210-ADD-LINE-TOTAL THRU 1210-EXIT                           
062300         VARYING LINE-IDX FROM 1 BY 1                                     
062400         UNTIL LINE-IDX > WS-LINE-COUNT.                                  
062500                                                                          
062600     COMPUTE WS-P-TAX ROUNDED = WS-P-SUBTOTAL * 0.08.                     
062700     COMPUTE WS-P-TOTAL ROUNDED =                                         
062800         WS-P-SUBTOTAL + WS-P-TAX + WS-P-SHIPPING.                        
062900 1200-EXIT.                                                               
063000     EXIT.                                                                
063100                                                                          
063200 1210-ADD-LINE-TOTAL.                                                     
063300*    ONE ACCUMULATION PER DETAIL LINE -- DRIVEN BY THE VARYING            
063400*    CLAUSE AT 1200, NOT A LOOP WRITTEN OUT HERE.                         
063500     ADD OLN-TOTAL-T(LINE-IDX) TO WS-P-SUBTOTAL.                          
063600 1210-EXIT.                                                               
063700     EXIT.                                                                
063800                                                                          
063900 1400-POST-ORDER.                                                         
064000*    ORD-NUMBER IS BUILT AS 'ORD-' PLUS THE NEXT SEQUENCE                 
064100*    NUMBER -- SAME NUMBERING SCHEME ACROSS THE WHOLE RUN,                
064200*    NEVER RESET, NEVER REUSED.                                           
064300     ADD 1 TO WS-ORDER-SEQ.                                               
064400     MOVE 'ORD-'          TO ORD-NUM-LIT.                                 
064500     MOVE WS-ORDER-SEQ    TO ORD-NUM-SEQ.                                 
064600     MOVE WS-P-CUST-ID    TO ORD-CUST-ID.                                 
064700     MOVE WS-P-ORDER-DATE TO ORD-DATE.                                    
064800     MOVE WS-P-STATUS     TO ORD-STATUS.                                  
064900     MOVE WS-P-SUBTOTAL   TO ORD-SUBTOTAL.                                
065000     MOVE WS-P-TAX        TO ORD-TAX.                                     
065100     MOVE WS-P-SHIPPING   TO ORD-SHIPPING.                                
065200     MOVE WS-P-TOTAL      TO ORD-TOTAL.                                   
065300     MOVE WS-LINE-COUNT   TO ORD-ITEM-COUNT.                              
065400     WRITE ORD-MASTER-REC.                                                
065500                                                                          
065600*    ONE ORDER-LINE RECORD PER LINE, CARRYING THE ORDER                   
065700*    NUMBER JUST ASSIGNED ABOVE.                                          
065800     PERFORM 1410-WRITE-ONE-LINE THRU 1410-EXIT                           
065900         VARYING LINE-IDX FROM 1 BY 1                                     
066000         UNTIL LINE-IDX > WS-LINE-COUNT.                                  
066100                                                                          
066200*    ROLL THE ORDER'S TOTAL AND COUNT INTO THE CUSTOMER'S                 
066300*    LIFETIME FIGURES -- WRITTEN BACK TO THE MASTER AT 8010.              
066400     ADD WS-P-TOTAL TO CUST-TOTAL-SPENT-T(WS-P-CUST-IDX).                 
066500     ADD 1 TO CUST-TOTAL-ORDERS-T(WS-P-CUST-IDX).                         
066600                                                                          
066700     ADD 1 TO NUM-ORDERS-POSTED.                                          
066800     ADD WS-P-TOTAL TO TOTAL-VALUE-POSTED.                                
066900 1400-EXIT.                                                               
067000     EXIT.                                                                
067100                                                                          
067200 1410-WRITE-ONE-LINE.                                                     
067300*    WRITE THE DETAIL LINE, THEN DECREMENT THE PRODUCT'S                  
067400*    STOCK-ON-HAND BY THE QUANTITY ORDERED.                               
067500*        LINE RECORD FIELDS                                               
067600     MOVE ORD-NUMBER TO OLN-ORDER-NUMBER.                                 
067700     MOVE OLN-PROD-ID-T(LINE-IDX)   TO OLN-PROD-ID.                       
067800     MOVE OLN-QUANTITY-T(LINE-IDX)  TO OLN-QUANTITY.                      
067900     MOVE OLN-PRICE-T(LINE-IDX)     TO OLN-PRICE.                         
068000     MOVE OLN-TOTAL-T(LINE-IDX)     TO OLN-TOTAL.                         
068100     WRITE OLN-RECORD.                                                    
068200                                                                          
068300*        STOCK DECREMENT -- NO AVAILABILITY CHECK PER THE 1994            
068400*        CHANGE LOG ENTRY, STOCK MAY GO NEGATIVE ON SHORT SHIP.           
068500     SUBTRACT OLN-QUANTITY-T(LINE-IDX)                                    
068600         FROM PROD-STOCK-QTY-T(OLN-PROD-IDX-T(LINE-IDX)).                 
068700 1410-EXIT.                                                               
068800     EXIT.                                                                
068900                                                                          
069000 1500-REJECT-ORDER.                                                       
069100*    WS-REJECT-SEQ NUMBERS THE REJECT LINES ON THE REPORT ONLY --         
069200*    IT IS NOT RELATED TO THE ORDER NUMBER SEQUENCE AT 1400.              
069300     ADD 1 TO WS-REJECT-SEQ.                                              
069400     ADD 1 TO NUM-ORDERS-REJECTED.                                        
069500     MOVE WS-REJECT-SEQ   TO RPT-REJ-SEQ.                                 
069600     MOVE WS-P-CUST-ID    TO RPT-REJ-CUST.                                
069700     MOVE WS-REJECT-REASON TO RPT-REJ-REASON.                             
069800     WRITE ORDRRPT-REC FROM RPT-REJECT-LINE AFTER 1.                      
069900 1500-EXIT.                                                               
070000     EXIT.                                                                
070100                                                                          
070200 8000-REWRITE-CUST-MASTER.                                                
070300*    ONE PASS THROUGH THE TABLE WRITES THE REFRESHED CUSTOMER             
070400*    MASTER, CARRYING FORWARD EVERY SPENT/ORDER-COUNT UPDATE              
070500*    MADE DURING THE RUN.                                                 
070600     PERFORM 8010-WRITE-ONE-CUST THRU 8010-EXIT                           
070700         VARYING CUST-IDX FROM 1 BY 1                                     
070800         UNTIL CUST-IDX > WS-CUST-COUNT.                                  
070900 8000-EXIT.                                                               
071000     EXIT.                                                                
071100                                                                          
071200 8010-WRITE-ONE-CUST.                                                     
071300*        NAME/CONTACT BLOCK                                               
071400     MOVE CUST-ID-T(CUST-IDX)           TO CUST-ID.                       
071500     MOVE CUST-NAME-T(CUST-IDX)         TO CUST-NAME.                     
071600     MOVE CUST-EMAIL-T(CUST-IDX)        TO CUST-EMAIL.                    
071700     MOVE CUST-PHONE-T(CUST-IDX)        TO CUST-PHONE.                    
071800     MOVE CUST-COMPANY-T(CUST-IDX)      TO CUST-COMPANY.                  
071900*        MAILING ADDRESS BLOCK                                            
072000     MOVE CUST-STREET-T(CUST-IDX)       TO CUST-STREET.                   
072100     MOVE CUST-CITY-T(CUST-IDX)         TO CUST-CITY.                     
072200     MOVE CUST-STATE-T(CUST-IDX)        TO CUST-STATE.                    
072300     MOVE CUST-ZIP-T(CUST-IDX)          TO CUST-ZIP.                      
072400     MOVE CUST-COUNTRY-T(CUST-IDX)      TO CUST-COUNTRY.                  
072500*        STATUS AND LIFETIME ORDER HISTORY BLOCK -- THE SPENT             
072600*        AND ORDER-COUNT FIGURES REFLECT EVERY ORDER POSTED               
072700*        DURING THIS RUN, NOT JUST WHAT WAS ON THE MASTER                 
072800*        WHEN IT WAS LOADED AT 0711.                                      
072900     MOVE CUST-STATUS-T(CUST-IDX)       TO CUST-STATUS.                   
073000     MOVE CUST-TOTAL-SPENT-T(CUST-IDX)  TO CUST-TOTAL-SPENT.              
073100     MOVE CUST-TOTAL-ORDERS-T(CUST-IDX) TO CUST-TOTAL-ORDERS.             
073200     WRITE CUSTOUT-REC FROM CUST-MASTER-REC.                              
073300 8010-EXIT.                                                               
073400     EXIT.                                                                
073500                                                                          
073600 8100-REWRITE-PROD-MASTER.                                                
073700*    SAME TREATMENT FOR THE PRODUCT MASTER, CARRYING FORWARD              
073800*    EVERY STOCK-QUANTITY DECREMENT MADE DURING THE RUN.                  
073900     PERFORM 8110-WRITE-ONE-PROD THRU 8110-EXIT                           
074000         VARYING PROD-IDX FROM 1 BY 1                                     
074100         UNTIL PROD-IDX > WS-PROD-COUNT.                                  
074200 8100-EXIT.                                                               
074300     EXIT.                                                                
074400                                                                          
074500 8110-WRITE-ONE-PROD.                                                     
074600*        IDENTIFYING FIELDS                                               
074700     MOVE PROD-ID-T(PROD-IDX)           TO PROD-ID.                       
074800     MOVE PROD-NAME-T(PROD-IDX)         TO PROD-NAME.                     
074900     MOVE PROD-SKU-T(PROD-IDX)          TO PROD-SKU.                      
075000     MOVE PROD-PRICE-T(PROD-IDX)        TO PROD-PRICE.                    
075100*        STOCK AND CATEGORY FIELDS -- STOCK-QTY IS THE ONLY               
075200*        ONE OF THESE THAT MOVES DURING THE RUN (AT 1410).                
075300     MOVE PROD-STOCK-QTY-T(PROD-IDX)    TO PROD-STOCK-QTY.                
075400     MOVE PROD-CATEGORY-T(PROD-IDX)     TO PROD-CATEGORY.                 
075500     MOVE PROD-ACTIVE-T(PROD-IDX)       TO PROD-ACTIVE.                   
075600     WRITE PRODOUT-REC FROM PROD-MASTER-REC.                              
075700 8110-EXIT.                                                               
075800     EXIT.                                                                
075900                                                                          
076000 8500-PRINT-CONTROL-TOTALS.                                               
076100*    FOUR NUMBERS -- READ, POSTED, REJECTED, AND TOTAL DOLLAR             
076200*    VALUE POSTED -- TIE THE RUN OUT FOR THE OPERATOR.                    
076300     WRITE ORDRRPT-REC FROM RPT-TOTALS-HDR AFTER 2.                       
076400*        TRANSACTIONS READ INCLUDES HEADERS AND DETAILS BOTH.             
076500     MOVE NUM-TRANS-READ       TO RPT-TRANS-READ.                         
076600     WRITE ORDRRPT-REC FROM RPT-TOTAL-LINE1 AFTER 2.                      
076700*        ORDERS POSTED -- ONE LINE PER HEADER THAT MADE IT                
076800*        THROUGH 1300-FINISH-ORDER WITHOUT BEING REJECTED.                
076900     MOVE NUM-ORDERS-POSTED    TO RPT-ORD-POSTED.                         
077000     WRITE ORDRRPT-REC FROM RPT-TOTAL-LINE2 AFTER 1.                      
077100*        ORDERS REJECTED -- SHOULD TIE TO THE COUNT OF REJECT             
077200*        LINES ABOVE IN THE BODY OF THE REPORT.                           
077300     MOVE NUM-ORDERS-REJECTED  TO RPT-ORD-REJECTED.                       
077400     WRITE ORDRRPT-REC FROM RPT-TOTAL-LINE3 AFTER 1.                      
077500*        DOLLAR VALUE POSTED -- SUM OF EVERY POSTED ORDER'S               
077600*        ORD-TOTAL, NOT JUST SUBTOTAL (TAX AND SHIPPING                   
077700*        ARE INCLUDED).                                                   
077800     MOVE TOTAL-VALUE-POSTED   TO RPT-VALUE-POSTED.                       
077900     WRITE ORDRRPT-REC FROM RPT-TOTAL-LINE4 AFTER 1.                      
078000 8500-EXIT.                                                               
078100     EXIT.                                                                
